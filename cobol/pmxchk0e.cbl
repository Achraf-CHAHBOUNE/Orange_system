000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500?SEARCH  =PMXLIB
000600
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.    PMXCHK0O.
001600 AUTHOR.        H. WEISS.
001700 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
001800 DATE-WRITTEN.  1995-03-21.
001900 DATE-COMPILED.
002000 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2024-01-15
002400* Letzte Version   :: B.01.00
002500* Kurzbeschreibung :: E3 - Abschlusspruefung Extraktion
002600* Auftrag          :: PMX-1
002700*
002800* Aenderungen
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1995-03-21| hw  | Neuerstellung: Pruefung Fortschritts-
003300*       |          |     | satz vor Freigabe Auswertungslauf
003400*A.01.00|1998-12-09| rnh | JAHR2000: Datumsausgabe Meldezeile auf
003500*       |          |     | 4-stellig umgestellt (Y2K)
003600*B.00.00|2018-09-03| mze | Fortschrittsdatei auf sequentielle
003700*       |          |     | Datei umgestellt (vorher Bandkatalog)
003800*B.01.00|2024-01-15| rnh | PMX-Rahmenwerk, Satzbild PMXCHK01
003900*       |          |     | (Auftrag PMX-1)
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Liest die Fortschrittsdatei PMX-CHKPNT (ein Satz je Tabelle, von
004500* PMXEXT0O gefuehrt) und prueft, ob ALLE Tabellen den Stand
004600* COMPLETED = "Y" erreicht haben.  Fehlt die Datei oder ist sie
004700* leer, gilt dies als "nichts zu verarbeiten" und der Lauf wird
004800* freigegeben.  Ist auch nur eine Tabelle nicht abgeschlossen,
004900* wird der nachfolgende Transformationslauf gesperrt (PRG-ABBRUCH).
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PMX-CHKPNT      ASSIGN TO PMXCHKPT
006500                            ORGANIZATION IS LINE SEQUENTIAL
006600                            FILE STATUS IS FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PMX-CHKPNT.
007100     COPY PMXCHK01 OF "=PMXLIB".
007200
007300 WORKING-STORAGE SECTION.
007400*--------------------------------------------------------------------*
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007600*--------------------------------------------------------------------*
007700 01          COMP-FELDER.
007800     05      C4-ANZ              PIC S9(04) COMP.
007900     05      C9-ANZ              PIC S9(09) COMP.
008000     05      C9-NOK-COUNT        PIC S9(09) COMP.
008100
008200*--------------------------------------------------------------------*
008300* Display-Felder: Praefix D
008400*--------------------------------------------------------------------*
008500 01          DISPLAY-FELDER.
008600     05      D-NUM9              PIC  9(09).
008700
008800*--------------------------------------------------------------------*
008900* Felder mit konstantem Inhalt: Praefix K
009000*--------------------------------------------------------------------*
009100 01          KONSTANTE-FELDER.
009200     05      K-MODUL             PIC X(08)          VALUE "PMXCHK0O".
009300
009400*----------------------------------------------------------------*
009500* Conditional-Felder
009600*----------------------------------------------------------------*
009700 01          SCHALTER.
009800     05      FILE-STATUS         PIC X(02).
009900          88 FILE-OK                         VALUE "00".
010000          88 FILE-NOK                        VALUE "01" THRU "99".
010100     05      REC-STAT REDEFINES  FILE-STATUS.
010200        10   FILE-STATUS1        PIC X.
010300          88 FILE-EOF                        VALUE "1".
010400        10                       PIC X.
010500
010600     05      PRG-STATUS          PIC 9.
010700          88 PRG-OK                          VALUE ZERO.
010800          88 PRG-ABBRUCH                     VALUE 2.
010900
011000     05      CHK-EOF-FLAG        PIC 9       VALUE ZERO.
011100          88 CHK-EOF                         VALUE 1.
011200     05      CHK-PRESENT-FLAG    PIC 9       VALUE ZERO.
011300          88 CHK-PRESENT                     VALUE 1.
011400     05      RUN-PASS-FLAG       PIC 9       VALUE 1.
011500          88 RUN-PASS                        VALUE 1.
011600          88 RUN-FAIL                        VALUE 0.
011700
011800*--------------------------------------------------------------------*
011900* weitere Arbeitsfelder
012000*--------------------------------------------------------------------*
012100 01          WORK-FELDER.
012200     05      W-DUMMY             PIC X(02).
012300
012400*--------------------------------------------------------------------*
012500* Zeitstempel-Arbeitsbereich (Protokollzeilen)
012600*--------------------------------------------------------------------*
012700 01          TAL-TIME-D.
012800     05      TAL-JHJJMMTT.
012900        10   TAL-JHJJ            PIC  9(04).
013000        10   TAL-MM              PIC  9(02).
013100        10   TAL-TT              PIC  9(02).
013200     05      TAL-HHMI.
013300        10   TAL-HH              PIC  9(02).
013400        10   TAL-MI              PIC  9(02).
013500     05      TAL-SS              PIC  9(02).
013600 01          TAL-TIME-N REDEFINES TAL-TIME-D.
013700     05      TAL-TIME-N12        PIC  9(12).
013800
013900*--------------------------------------------------------------------*
014000* Kopie des aktuellen Fortschrittssatzes: Anzeige je Zeile
014100*--------------------------------------------------------------------*
014200 01          CHK-ANZEIGE.
014300     05      CHK-A-TABLE-NAME    PIC X(40).
014400     05      CHK-A-REDEF REDEFINES CHK-A-TABLE-NAME.
014500         10  CHK-A-SHORTNAME     PIC X(20).
014600         10  FILLER              PIC X(20).
014700     05      CHK-A-NODE-VIEW REDEFINES CHK-A-TABLE-NAME.
014800         10  CHK-A-NODE          PIC X(05).
014900         10  FILLER              PIC X(35).
015000     05      CHK-A-COMPLETED     PIC X(01).
015100
015200 PROCEDURE DIVISION.
015300
015400******************************************************************
015500* Steuerungs-Section
015600******************************************************************
015700 A100-STEUERUNG SECTION.
015800 A100-00.
015900     IF  SHOW-VERSION
016000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
016100         STOP RUN
016200     END-IF
016300
016400     PERFORM B000-VORLAUF
016500     PERFORM B100-VERARBEITUNG
016600     PERFORM B090-ENDE
016700     STOP RUN
016800     .
016900 A100-99.
017000     EXIT.
017100
017200******************************************************************
017300* Vorlauf: Fortschrittsdatei oeffnen (Fehlen ist KEIN Abbruch)
017400******************************************************************
017500 B000-VORLAUF SECTION.
017600 B000-00.
017700     PERFORM C000-INIT
017800
017900     OPEN INPUT PMX-CHKPNT
018000     IF  FILE-OK
018100         SET CHK-PRESENT TO TRUE
018200     ELSE
018300         SET CHK-PRESENT-FLAG TO ZERO
018400     END-IF
018500     .
018600 B000-99.
018700     EXIT.
018800
018900******************************************************************
019000* Ende: Datei schliessen, Endergebnis melden
019100******************************************************************
019200 B090-ENDE SECTION.
019300 B090-00.
019400     IF  CHK-PRESENT
019500         CLOSE PMX-CHKPNT
019600     END-IF
019700
019800     IF  RUN-PASS
019900         DISPLAY "PMXCHK0O: Abschlusspruefung ERFOLGREICH - "
020000                 "Transformationslauf freigegeben"
020100     ELSE
020200         MOVE C9-NOK-COUNT TO D-NUM9
020300         DISPLAY "PMXCHK0O: Abschlusspruefung FEHLGESCHLAGEN - "
020400                 D-NUM9 " Tabelle(n) nicht abgeschlossen"
020500         SET PRG-ABBRUCH TO TRUE
020600     END-IF
020700     .
020800 B090-99.
020900     EXIT.
021000
021100******************************************************************
021200* Verarbeitung: alle Fortschrittssaetze durchsehen
021300******************************************************************
021400 B100-VERARBEITUNG SECTION.
021500 B100-00.
021600     IF NOT CHK-PRESENT
021700        DISPLAY "PMXCHK0O: keine Fortschrittsdatei vorhanden, "
021800                "nichts zu verarbeiten"
021900        EXIT SECTION
022000     END-IF
022100
022200     PERFORM C100-READ-CHECKPOINT
022300     IF  CHK-EOF
022400         DISPLAY "PMXCHK0O: Fortschrittsdatei ist leer, "
022500                 "nichts zu verarbeiten"
022600         EXIT SECTION
022700     END-IF
022800
022900     PERFORM C200-VERIFY-COMPLETED UNTIL CHK-EOF
023000     .
023100 B100-99.
023200     EXIT.
023300
023400******************************************************************
023500* Initialisierung
023600******************************************************************
023700 C000-INIT SECTION.
023800 C000-00.
023900     INITIALIZE SCHALTER
024000                WORK-FELDER
024100     MOVE ZERO TO C9-ANZ
024200                  C9-NOK-COUNT
024300     SET RUN-PASS TO TRUE
024400     .
024500 C000-99.
024600     EXIT.
024700
024800******************************************************************
024900* Naechsten Fortschrittssatz lesen
025000******************************************************************
025100 C100-READ-CHECKPOINT SECTION.
025200 C100-00.
025300     READ PMX-CHKPNT
025400         AT END SET CHK-EOF TO TRUE
025500     END-READ
025600     IF NOT CHK-EOF
025700        ADD 1 TO C9-ANZ
025800        MOVE PMX-CHK-TABLE-NAME     TO CHK-A-TABLE-NAME
025900        MOVE PMX-CHK-COMPLETED-FLAG TO CHK-A-COMPLETED
026000     END-IF
026100     .
026200 C100-99.
026300     EXIT.
026400
026500******************************************************************
026600* Satz pruefen: COMPLETED muss "Y" sein, sonst Lauf sperren
026700******************************************************************
026800 C200-VERIFY-COMPLETED SECTION.
026900 C200-00.
027000     IF  CHK-A-COMPLETED NOT = "Y"
027100         ADD 1 TO C9-NOK-COUNT
027200         SET RUN-FAIL TO TRUE
027300         DISPLAY "PMXCHK0O: nicht abgeschlossen - " CHK-A-TABLE-NAME
027400                 " COMPLETED=" CHK-A-COMPLETED
027500     END-IF
027600
027700     PERFORM C100-READ-CHECKPOINT
027800     .
027900 C200-99.
028000     EXIT.
028100
028200******************************************************************
028300* ENDE Source-Programm
028400******************************************************************
