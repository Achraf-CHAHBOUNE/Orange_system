000100*--------------------------------------------------------------------*
000200* Copybook      :: PMXLKP01
000300* Programmbeschreibung
000400* --------------------
000500* Satzbild fuer PMX-INDLKP (Indikator-Stichwortliste je
000600* Basistabelle -- Tabellenname ohne den Anhang _S<Woche>_A<Jahr>)
000700* und die Inline-Tabelle PMX-LKP-TAB, in die PMXEXT0O die Datei
000800* beim Start einer Tabelle vollstaendig einliest, um je Rohsatz
000900* die ID-INDICATEUR in einen INDIKATOR-Namen zu uebersetzen.
001000*--------------------------------------------------------------------*
001100* Vers. | Datum    | von | Kommentar                                *
001200*-------|----------|-----|------------------------------------------*
001300*A.00.00|2024-01-15| kl  | Neuerstellung fuer PMX-Extraktor          *
001400*A.00.01|2024-04-08| kl  | Suchtabelle auf 2000 Eintraege erweitert  *
001500*--------------------------------------------------------------------*
001600 01          PMX-LKP-RECORD.
001700     05      PMX-LKP-ID-INDICATEUR   PIC 9(06).
001800     05      PMX-LKP-INDICATEUR      PIC X(40).
001900     05      PMX-LKP-TYPE            PIC X(10).
002000     05      FILLER                  PIC X(10).
002100
002200*--------------------------------------------------------------------*
002300* Arbeitsfelder: Inline-Suchtabelle je Basistabelle
002400*--------------------------------------------------------------------*
002500 01          PMX-LKP-TAB-FELDER.
002600     05      PMX-LKP-MAX-EINTRAEGE   PIC S9(04) COMP VALUE 2000.
002700     05      PMX-LKP-ANZ-EINTRAEGE   PIC S9(04) COMP VALUE ZERO.
002800     05      PMX-LKP-TAB.
002900         10  PMX-LKP-TAB-ZEILE OCCURS 2000 TIMES
003000                                 INDEXED BY PMX-LKP-IDX.
003100             15 PMX-LKP-TAB-ID         PIC 9(06).
003200             15 PMX-LKP-TAB-NAME       PIC X(40).
003300             15 FILLER                 PIC X(02).
