000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500
000600* PMX-Framework Copybooks
000700?SEARCH  =PMXLIB
000800
000900?NOLMAP, SYMBOLS, INSPECT
001000?SAVE ALL
001100?SAVEABEND
001200?LINES 66
001300?CHECK 3
001400
001500 IDENTIFICATION DIVISION.
001600
001700 PROGRAM-ID.    PMXSEL0O.
001800 AUTHOR.        K. LINDER.
001900 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
002000 DATE-WRITTEN.  1987-11-03.
002100 DATE-COMPILED.
002200 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2024-02-02
002600* Letzte Version   :: F.02.01
002700* Kurzbeschreibung :: E1 - Tabellennamen-Selektion PMX-Extraktor
002800* Auftrag          :: PMX-1
002900*
003000* Aenderungen
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1987-11-03| kl  | Neuerstellung: Selektion Wochentabellen
003500*       |          |     | fuer das alte Zaehlerarchiv (CALIS)
003600*A.01.00|1989-04-18| kl  | MEIND mit aufgenommen
003700*A.02.00|1991-09-02| hw  | RAIND mit aufgenommen, 3 Knotenklassen
003800*B.00.00|1994-01-10| kl  | Umstellung auf 15-Minuten-Tabellen
003900*       |          |     | als eigene Selektionsklasse
004000*C.00.00|1998-11-23| rnh | JAHR2000: Jahresfeld auf 4-stellig
004100*       |          |     | umgestellt (Y2K); alte 2-stellige
004200*       |          |     | Jahresinterpretation entfernt
004300*D.00.00|2003-06-05| hw  | MGW-Knoten (Media Gateway) als dritte
004400*       |          |     | Selektionsklasse aufgenommen
004500*D.01.00|2007-02-14| kl  | STARTDATUM konfigurierbar statt fest
004600*E.00.00|2012-08-30| mze | Sortierung Klasse 5MIN auf (Jahr,Woche)
004700*       |          |     | numerisch statt alphabetisch
004800*F.00.00|2018-05-04| kl  | Umstellung Quelle auf LINE SEQUENTIAL
004900*       |          |     | Katalogdatei (vorher Bandkatalog)
005000*F.01.00|2021-10-19| mze | Warnmeldung bei fehlendem Wochen-/
005100*       |          |     | Jahresanhang im Tabellennamen
005200*F.02.00|2024-01-15| rnh | STARTDATUM auf 2024-01-01 gesetzt,
005300*       |          |     | PMX-Rahmenwerk (Auftrag PMX-1)
005400*F.02.01|2024-02-02| rnh | Satzbild in Copybook PMXCAT01 ausgelagert
005500*----------------------------------------------------------------*
005600*
005700* Programmbeschreibung
005800* --------------------
005900* Liest den Katalog aller verfuegbaren woechentlichen Messwert-
006000* tabellen (PMX-CATALOGUE), klassifiziert jeden Namen gegen die
006100* drei Muster 5MIN/15MIN/MGW, verwirft Tabellen vor dem Stichtag
006200* PMX-START-DATE und schreibt je Klasse eine nach (Jahr,Woche)
006300* aufsteigend sortierte Selektionsliste.  Nur die Liste PMX-SEL-
006400* 5MIN wird von der nachgelagerten Transformation (PMXTRF0O)
006500* weiterverarbeitet; die beiden anderen werden erzeugt, aber vom
006600* Batch nicht weiter gelesen (so auch in der Urschrift).
006700*
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     SWITCH-15 IS ANZEIGE-VERSION
007400         ON STATUS IS SHOW-VERSION
007500     CLASS ALPHNUM IS "0123456789"
007600                      "abcdefghijklmnopqrstuvwxyz"
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT PMX-CATALOGUE   ASSIGN TO PMXCAT
008200                            ORGANIZATION IS LINE SEQUENTIAL
008300                            FILE STATUS IS FILE-STATUS.
008400
008500     SELECT PMX-SEL-5MIN    ASSIGN TO PMXSEL5
008600                            ORGANIZATION IS LINE SEQUENTIAL
008700                            FILE STATUS IS FILE-STATUS.
008800
008900     SELECT PMX-SEL-15MIN   ASSIGN TO PMXSL15
009000                            ORGANIZATION IS LINE SEQUENTIAL
009100                            FILE STATUS IS FILE-STATUS.
009200
009300     SELECT PMX-SEL-MGW     ASSIGN TO PMXSELM
009400                            ORGANIZATION IS LINE SEQUENTIAL
009500                            FILE STATUS IS FILE-STATUS.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  PMX-CATALOGUE.
010000     COPY PMXCAT01 OF "=PMXLIB".
010100
010200 FD  PMX-SEL-5MIN.
010300 01  SEL5-RECORD                PIC X(80).
010400
010500 FD  PMX-SEL-15MIN.
010600 01  SEL15-RECORD               PIC X(80).
010700
010800 FD  PMX-SEL-MGW.
010900 01  SELM-RECORD                PIC X(80).
011000
011100 WORKING-STORAGE SECTION.
011200*--------------------------------------------------------------------*
011300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011400*--------------------------------------------------------------------*
011500 01          COMP-FELDER.
011600     05      C4-ANZ              PIC S9(04) COMP.
011700     05      C4-COUNT            PIC S9(04) COMP.
011800     05      C4-I1               PIC S9(04) COMP.
011900     05      C4-I2               PIC S9(04) COMP.
012000     05      C4-LEN              PIC S9(04) COMP.
012100     05      C4-PTR              PIC S9(04) COMP.
012200     05      C9-ANZ              PIC S9(09) COMP.
012300     05      C9-COUNT            PIC S9(09) COMP.
012400
012500*--------------------------------------------------------------------*
012600* Display-Felder: Praefix D
012700*--------------------------------------------------------------------*
012800 01          DISPLAY-FELDER.
012900     05      D-NUM2              PIC  9(02).
013000     05      D-NUM4              PIC -9(04).
013100     05      D-NUM6              PIC  9(06).
013200     05      D-NUM9              PIC  9(09).
013300
013400*--------------------------------------------------------------------*
013500* Felder mit konstantem Inhalt: Praefix K
013600*--------------------------------------------------------------------*
013700 01          KONSTANTE-FELDER.
013800     05      K-MODUL             PIC X(08)          VALUE "PMXSEL0O".
013900     05      K-START-YEAR        PIC 9(04)   COMP   VALUE 2024.
014000     05      K-START-MONTH       PIC 9(04)   COMP   VALUE 1.
014100     05      K-START-DAY         PIC 9(04)   COMP   VALUE 1.
014200     05      K-MAX-CLASS-TAB     PIC S9(04) COMP    VALUE 2000.
014300
014400*----------------------------------------------------------------*
014500* Conditional-Felder
014600*----------------------------------------------------------------*
014700 01          SCHALTER.
014800     05      FILE-STATUS         PIC X(02).
014900          88 FILE-OK                         VALUE "00".
015000          88 FILE-NOK                        VALUE "01" THRU "99".
015100     05      REC-STAT REDEFINES  FILE-STATUS.
015200        10   FILE-STATUS1        PIC X.
015300          88 FILE-EOF                        VALUE "1".
015400          88 FILE-INVALID                    VALUE "2".
015500        10                       PIC X.
015600
015700     05      PRG-STATUS          PIC 9.
015800          88 PRG-OK                          VALUE ZERO.
015900          88 PRG-ABBRUCH                     VALUE 2.
016000
016100     05      CAT-EOF-FLAG        PIC 9       VALUE ZERO.
016200          88 CAT-EOF                         VALUE 1.
016300
016400     05      CLASS-FLAG          PIC X(05)   VALUE SPACES.
016500          88 CLASS-5MIN                      VALUE "5MIN ".
016600          88 CLASS-15MIN                     VALUE "15MIN".
016700          88 CLASS-MGW                       VALUE "MGW  ".
016800          88 CLASS-NONE                      VALUE SPACES.
016900
017000     05      TAIL-FOUND-FLAG      PIC 9      VALUE ZERO.
017100          88 TAIL-FOUND                      VALUE 1.
017200
017300*--------------------------------------------------------------------*
017400* weitere Arbeitsfelder
017500*--------------------------------------------------------------------*
017600 01          WORK-FELDER.
017700     05      W-DUMMY             PIC X(02).
017800     05      W-TABLE-UC          PIC X(40).
017900     05      W-NODE-VIEW REDEFINES W-TABLE-UC.
018000         10  W-NODE-PREFIX       PIC X(05).
018100         10  FILLER              PIC X(35).
018200     05      W-TABLE-TRIM        PIC X(40).
018300     05      W-WEEK-START        PIC S9(04) COMP.
018400     05      W-WEEK-TXT          PIC X(04)  JUSTIFIED RIGHT.
018500     05      W-YEAR-TXT          PIC X(04).
018600     05      W-YEAR-G.
018700         10  W-YEAR-NUM          PIC 9(04).
018800     05      W-YEAR-N REDEFINES W-YEAR-G
018900                                 PIC 9(04).
019000     05      W-WEEK-NUM          PIC 9(04).
019100
019200 01          ZEILE               PIC X(80) VALUE SPACES.
019300
019400*--------------------------------------------------------------------*
019500* Julianisches-Tagesdatum (JDN) -- fuer Wochenstichtag-Vergleich
019600*--------------------------------------------------------------------*
019700 01          JDN-FELDER.
019800     05      JDN-IN-YEAR         PIC S9(04) COMP.
019900     05      JDN-IN-MONTH        PIC S9(04) COMP.
020000     05      JDN-IN-DAY          PIC S9(04) COMP.
020100     05      JDN-OUT             PIC S9(09) COMP.
020200     05      JDN-A               PIC S9(04) COMP.
020300     05      JDN-T1              PIC S9(09) COMP.
020400     05      JDN-T2              PIC S9(09) COMP.
020500     05      JDN-T3              PIC S9(09) COMP.
020600     05      JDN-START           PIC S9(09) COMP.
020700     05      JDN-JAN1            PIC S9(09) COMP.
020800     05      JDN-MONDAY           PIC S9(09) COMP.
020900     05      JDN-DOW-REM         PIC S9(04) COMP.
021000     05      JDN-DOW-QUOT        PIC S9(09) COMP.
021100     05      JDN-DAYS-TO-MON     PIC S9(04) COMP.
021200
021300*--------------------------------------------------------------------*
021400* Selektionstabellen je Klasse (Jahr, Woche, Tabellenname)
021500*--------------------------------------------------------------------*
021600 01          SEL-TAB-FELDER.
021700     05      SEL-5MIN-COUNT      PIC S9(04) COMP VALUE ZERO.
021800     05      SEL-5MIN-TAB.
021900         10  SEL-5MIN-ENTRY OCCURS 2000 TIMES
022000                            INDEXED BY SEL5-IDX.
022100             15 SEL-5MIN-YEAR       PIC 9(04).
022200             15 SEL-5MIN-WEEK       PIC 9(04).
022300             15 SEL-5MIN-NAME       PIC X(40).
022400     05      SEL-15MIN-COUNT     PIC S9(04) COMP VALUE ZERO.
022500     05      SEL-15MIN-TAB.
022600         10  SEL-15MIN-ENTRY OCCURS 2000 TIMES
022700                             INDEXED BY SEL15-IDX.
022800             15 SEL-15MIN-YEAR      PIC 9(04).
022900             15 SEL-15MIN-WEEK      PIC 9(04).
023000             15 SEL-15MIN-NAME      PIC X(40).
023100     05      SEL-MGW-COUNT       PIC S9(04) COMP VALUE ZERO.
023200     05      SEL-MGW-TAB.
023300         10  SEL-MGW-ENTRY OCCURS 2000 TIMES
023400                           INDEXED BY SELM-IDX.
023500             15 SEL-MGW-YEAR        PIC 9(04).
023600             15 SEL-MGW-WEEK        PIC 9(04).
023700             15 SEL-MGW-NAME        PIC X(40).
023800
023900     05      SORT-SWAP-YEAR      PIC 9(04).
024000     05      SORT-SWAP-WEEK      PIC 9(04).
024100     05      SORT-SWAP-NAME      PIC X(40).
024200     05      SORT-SWAPPED-FLAG   PIC 9       VALUE ZERO.
024300          88 SORT-SWAPPED                    VALUE 1.
024400
024500 PROCEDURE DIVISION.
024600
024700******************************************************************
024800* Steuerungs-Section
024900******************************************************************
025000 A100-STEUERUNG SECTION.
025100 A100-00.
025200     IF  SHOW-VERSION
025300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
025400         STOP RUN
025500     END-IF
025600
025700     PERFORM B000-VORLAUF
025800     IF  PRG-ABBRUCH
025900         CONTINUE
026000     ELSE
026100         PERFORM B100-VERARBEITUNG
026200     END-IF
026300
026400     PERFORM B090-ENDE
026500     STOP RUN
026600     .
026700 A100-99.
026800     EXIT.
026900
027000******************************************************************
027100* Vorlauf: Dateien oeffnen, Stichtag als JDN vorberechnen
027200******************************************************************
027300 B000-VORLAUF SECTION.
027400 B000-00.
027500     PERFORM C000-INIT
027600
027700     MOVE K-START-YEAR  TO JDN-IN-YEAR
027800     MOVE K-START-MONTH TO JDN-IN-MONTH
027900     MOVE K-START-DAY   TO JDN-IN-DAY
028000     PERFORM Z800-YMD-TO-JDN
028100     MOVE JDN-OUT TO JDN-START
028200
028300     OPEN INPUT  PMX-CATALOGUE
028400     IF  FILE-NOK
028500         DISPLAY K-MODUL ": PMX-CATALOGUE OPEN fehlgeschlagen "
028600                 FILE-STATUS
028700         SET PRG-ABBRUCH TO TRUE
028800         EXIT SECTION
028900     END-IF
029000
029100     OPEN OUTPUT PMX-SEL-5MIN
029200     OPEN OUTPUT PMX-SEL-15MIN
029300     OPEN OUTPUT PMX-SEL-MGW
029400     .
029500 B000-99.
029600     EXIT.
029700
029800******************************************************************
029900* Ende: Dateien schliessen, Abschlussmeldung
030000******************************************************************
030100 B090-ENDE SECTION.
030200 B090-00.
030300     IF PRG-ABBRUCH
030400        DISPLAY ">>> PMXSEL0O ABBRUCH !!! <<< "
030500     ELSE
030600        MOVE SEL-5MIN-COUNT  TO D-NUM4
030700        DISPLAY "PMXSEL0O: Klasse 5MIN  selektiert: " D-NUM4
030800        MOVE SEL-15MIN-COUNT TO D-NUM4
030900        DISPLAY "PMXSEL0O: Klasse 15MIN selektiert: " D-NUM4
031000        MOVE SEL-MGW-COUNT   TO D-NUM4
031100        DISPLAY "PMXSEL0O: Klasse MGW   selektiert: " D-NUM4
031200        CLOSE PMX-CATALOGUE
031300        CLOSE PMX-SEL-5MIN
031400        CLOSE PMX-SEL-15MIN
031500        CLOSE PMX-SEL-MGW
031600     END-IF
031700     .
031800 B090-99.
031900     EXIT.
032000
032100******************************************************************
032200* Verarbeitung: Katalog lesen, klassifizieren, sortieren, schreiben
032300******************************************************************
032400 B100-VERARBEITUNG SECTION.
032500 B100-00.
032600     PERFORM C100-READ-CATALOGUE
032700     PERFORM D100-CLASSIFY-LOOP UNTIL CAT-EOF
032800
032900     PERFORM E100-SORT-5MIN-TAB
033000     PERFORM E110-SORT-15MIN-TAB
033100     PERFORM E120-SORT-MGW-TAB
033200
033300     PERFORM F100-WRITE-5MIN-LIST
033400     PERFORM F110-WRITE-15MIN-LIST
033500     PERFORM F120-WRITE-MGW-LIST
033600     .
033700 B100-99.
033800     EXIT.
033900
034000******************************************************************
034100* Initialisierung von Feldern und Strukturen
034200******************************************************************
034300 C000-INIT SECTION.
034400 C000-00.
034500     INITIALIZE SCHALTER
034600                SEL-TAB-FELDER
034700     .
034800 C000-99.
034900     EXIT.
035000
035100******************************************************************
035200* Naechsten Katalogsatz lesen
035300******************************************************************
035400 C100-READ-CATALOGUE SECTION.
035500 C100-00.
035600     READ PMX-CATALOGUE
035700         AT END SET CAT-EOF TO TRUE
035800     END-READ
035900     .
036000 C100-99.
036100     EXIT.
036200
036300******************************************************************
036400* Einen Katalogsatz klassifizieren, parsen und ggf. einreihen
036500******************************************************************
036600 D100-CLASSIFY-LOOP SECTION.
036700 D100-00.
036800     MOVE PMX-CAT-TABLE-NAME TO W-TABLE-UC
036900     INSPECT W-TABLE-UC CONVERTING
037000             "abcdefghijklmnopqrstuvwxyz"
037100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037200
037300     SET CLASS-NONE  TO TRUE
037400     SET TAIL-FOUND-FLAG TO ZERO
037500     PERFORM D200-DETERMINE-CLASS
037600
037700     IF NOT CLASS-NONE
037800        PERFORM D300-PARSE-WEEK-YEAR
037900        IF TAIL-FOUND
038000           PERFORM D400-COMPUTE-MONDAY
038100           IF JDN-MONDAY >= JDN-START
038200              PERFORM D500-ADD-TO-CLASS-TABLE
038300           ELSE
038400              DISPLAY "PMXSEL0O: vor Stichtag, uebersprungen: "
038500                      PMX-CAT-TABLE-NAME
038600           END-IF
038700        ELSE
038800           DISPLAY "PMXSEL0O: WARNUNG - kein Wochen-/Jahresanhang: "
038900                   PMX-CAT-TABLE-NAME
039000        END-IF
039100     END-IF
039200
039300     PERFORM C100-READ-CATALOGUE
039400     .
039500 D100-99.
039600     EXIT.
039700
039800******************************************************************
039900* Muster pruefen: (CALIS|MEIND|RAIND)[-_]APG43[-_](5|15)_S..._A....
040000* oder <praefix>MGW_S..._A....
040100******************************************************************
040200 D200-DETERMINE-CLASS SECTION.
040300 D200-00.
040400     IF (W-NODE-PREFIX = "CALIS" OR
040500         W-NODE-PREFIX = "MEIND" OR
040600         W-NODE-PREFIX = "RAIND")
040700        AND (W-TABLE-UC(6:1) = "-" OR W-TABLE-UC(6:1) = "_")
040800        AND  W-TABLE-UC(7:5) = "APG43"
040900        AND (W-TABLE-UC(12:1) = "-" OR W-TABLE-UC(12:1) = "_")
041000        THEN
041100        IF      W-TABLE-UC(13:2) = "5_"
041200                SET CLASS-5MIN  TO TRUE
041300                MOVE 16 TO W-WEEK-START
041400        ELSE IF W-TABLE-UC(13:3) = "15_"
041500                SET CLASS-15MIN TO TRUE
041600                MOVE 17 TO W-WEEK-START
041700        END-IF
041800     END-IF
041900
042000     IF  CLASS-NONE
042100         MOVE ZERO TO C4-PTR
042200         PERFORM D210-SCAN-MGW-CHAR
042300             VARYING C4-I1 FROM 1 BY 1
042400             UNTIL C4-I1 > 34 OR C4-PTR > ZERO
042500         IF  C4-PTR > ZERO
042600             SET CLASS-MGW TO TRUE
042700             COMPUTE W-WEEK-START = C4-PTR + 5
042800         END-IF
042900     END-IF
043000     .
043100 D200-99.
043200     EXIT.
043300
043400******************************************************************
043500* Teilsuche "MGW_S" -- liefert Startposition in C4-PTR
043600******************************************************************
043700 D210-SCAN-MGW-CHAR SECTION.
043800 D210-00.
043900     IF C4-I1 > 1 AND W-TABLE-UC(C4-I1:5) = "MGW_S"
044000        MOVE C4-I1 TO C4-PTR
044100     END-IF
044200     .
044300 D210-99.
044400     EXIT.
044500
044600******************************************************************
044700* Wochen-/Jahresanhang "S<Woche>_A<Jahr>" ab W-WEEK-START parsen
044800******************************************************************
044900 D300-PARSE-WEEK-YEAR SECTION.
045000 D300-00.
045100     MOVE SPACES TO W-TABLE-TRIM W-WEEK-TXT W-YEAR-TXT
045200     UNSTRING W-TABLE-UC DELIMITED BY SPACE
045300         INTO W-TABLE-TRIM
045400         COUNT IN C4-LEN
045500     END-UNSTRING
045600
045700*    -->  ab W-WEEK-START steht noch "<Woche>_A<Jahr>"
045800     UNSTRING W-TABLE-TRIM(W-WEEK-START:) DELIMITED BY "_A"
045900         INTO W-WEEK-TXT, W-YEAR-TXT
046000     END-UNSTRING
046100
046200     IF  W-YEAR-TXT = SPACES OR W-WEEK-TXT = SPACES
046300         SET TAIL-FOUND-FLAG TO ZERO
046400     ELSE
046500         INSPECT W-WEEK-TXT REPLACING LEADING SPACE BY "0"
046600         MOVE W-WEEK-TXT TO W-WEEK-NUM
046700         MOVE W-YEAR-TXT TO W-YEAR-G
046800         SET TAIL-FOUND  TO TRUE
046900     END-IF
047000     .
047100 D300-99.
047200     EXIT.
047300
047400******************************************************************
047500* Montag der ISO-Woche W-WEEK-NUM von Jahr W-YEAR-NUM als JDN
047600* (Wochenzaehlung Montag = 1. Tag, Woche 0 = Tage vor dem 1. Montag)
047700******************************************************************
047800 D400-COMPUTE-MONDAY SECTION.
047900 D400-00.
048000     MOVE W-YEAR-NUM TO JDN-IN-YEAR
048100     MOVE 1          TO JDN-IN-MONTH
048200     MOVE 1          TO JDN-IN-DAY
048300     PERFORM Z800-YMD-TO-JDN
048400     MOVE JDN-OUT TO JDN-JAN1
048500
048600     DIVIDE JDN-JAN1 BY 7 GIVING JDN-DOW-QUOT
048700                          REMAINDER JDN-DOW-REM
048800
048900     IF  JDN-DOW-REM = ZERO
049000         MOVE ZERO TO JDN-DAYS-TO-MON
049100     ELSE
049200         COMPUTE JDN-DAYS-TO-MON = 7 - JDN-DOW-REM
049300     END-IF
049400
049500     IF  W-WEEK-NUM = ZERO
049600         COMPUTE JDN-MONDAY =
049700                 JDN-JAN1 + JDN-DAYS-TO-MON - 7
049800     ELSE
049900         COMPUTE JDN-MONDAY =
050000                 JDN-JAN1 + JDN-DAYS-TO-MON
050100                 + (W-WEEK-NUM - 1) * 7
050200     END-IF
050300     .
050400 D400-99.
050500     EXIT.
050600
050700******************************************************************
050800* Eintrag der passenden Klassentabelle anhaengen
050900******************************************************************
051000 D500-ADD-TO-CLASS-TABLE SECTION.
051100 D500-00.
051200     EVALUATE TRUE
051300        WHEN CLASS-5MIN
051400             ADD 1 TO SEL-5MIN-COUNT
051500             MOVE W-YEAR-NUM  TO SEL-5MIN-YEAR(SEL-5MIN-COUNT)
051600             MOVE W-WEEK-NUM  TO SEL-5MIN-WEEK(SEL-5MIN-COUNT)
051700             MOVE PMX-CAT-TABLE-NAME
051800                              TO SEL-5MIN-NAME(SEL-5MIN-COUNT)
051900        WHEN CLASS-15MIN
052000             ADD 1 TO SEL-15MIN-COUNT
052100             MOVE W-YEAR-NUM  TO SEL-15MIN-YEAR(SEL-15MIN-COUNT)
052200             MOVE W-WEEK-NUM  TO SEL-15MIN-WEEK(SEL-15MIN-COUNT)
052300             MOVE PMX-CAT-TABLE-NAME
052400                              TO SEL-15MIN-NAME(SEL-15MIN-COUNT)
052500        WHEN CLASS-MGW
052600             ADD 1 TO SEL-MGW-COUNT
052700             MOVE W-YEAR-NUM  TO SEL-MGW-YEAR(SEL-MGW-COUNT)
052800             MOVE W-WEEK-NUM  TO SEL-MGW-WEEK(SEL-MGW-COUNT)
052900             MOVE PMX-CAT-TABLE-NAME
053000                              TO SEL-MGW-NAME(SEL-MGW-COUNT)
053100     END-EVALUATE
053200     .
053300 D500-99.
053400     EXIT.
053500
053600******************************************************************
053700* Sortieren Klasse 5MIN nach (Jahr,Woche) aufsteigend -- einfacher
053800* Bubble-Sort, da kein SORT-Verb im Hause fuer Arbeitstabellen
053900* verwendet wird
054000******************************************************************
054100 E100-SORT-5MIN-TAB SECTION.
054200 E100-00.
054300     IF  SEL-5MIN-COUNT < 2
054400         EXIT SECTION
054500     END-IF
054600     SET SORT-SWAPPED TO TRUE
054700     PERFORM E101-BUBBLE-PASS-5MIN UNTIL NOT SORT-SWAPPED
054800     .
054900 E100-99.
055000     EXIT.
055100
055200 E101-BUBBLE-PASS-5MIN SECTION.
055300 E101-00.
055400     MOVE ZERO TO SORT-SWAPPED-FLAG
055500     PERFORM E102-BUBBLE-STEP-5MIN
055600         VARYING C4-I1 FROM 1 BY 1
055700         UNTIL C4-I1 >= SEL-5MIN-COUNT
055800     .
055900 E101-99.
056000     EXIT.
056100
056200 E102-BUBBLE-STEP-5MIN SECTION.
056300 E102-00.
056400     IF  SEL-5MIN-YEAR(C4-I1) > SEL-5MIN-YEAR(C4-I1 + 1)
056500         OR (SEL-5MIN-YEAR(C4-I1) = SEL-5MIN-YEAR(C4-I1 + 1)
056600             AND SEL-5MIN-WEEK(C4-I1) > SEL-5MIN-WEEK(C4-I1 + 1))
056700         MOVE SEL-5MIN-YEAR(C4-I1)   TO SORT-SWAP-YEAR
056800         MOVE SEL-5MIN-WEEK(C4-I1)   TO SORT-SWAP-WEEK
056900         MOVE SEL-5MIN-NAME(C4-I1)   TO SORT-SWAP-NAME
057000         MOVE SEL-5MIN-YEAR(C4-I1 + 1) TO SEL-5MIN-YEAR(C4-I1)
057100         MOVE SEL-5MIN-WEEK(C4-I1 + 1) TO SEL-5MIN-WEEK(C4-I1)
057200         MOVE SEL-5MIN-NAME(C4-I1 + 1) TO SEL-5MIN-NAME(C4-I1)
057300         MOVE SORT-SWAP-YEAR  TO SEL-5MIN-YEAR(C4-I1 + 1)
057400         MOVE SORT-SWAP-WEEK  TO SEL-5MIN-WEEK(C4-I1 + 1)
057500         MOVE SORT-SWAP-NAME  TO SEL-5MIN-NAME(C4-I1 + 1)
057600         SET SORT-SWAPPED TO TRUE
057700     END-IF
057800     .
057900 E102-99.
058000     EXIT.
058100
058200******************************************************************
058300* Sortieren Klasse 15MIN -- selbes Verfahren wie E100
058400******************************************************************
058500 E110-SORT-15MIN-TAB SECTION.
058600 E110-00.
058700     IF  SEL-15MIN-COUNT < 2
058800         EXIT SECTION
058900     END-IF
059000     SET SORT-SWAPPED TO TRUE
059100     PERFORM E111-BUBBLE-PASS-15MIN UNTIL NOT SORT-SWAPPED
059200     .
059300 E110-99.
059400     EXIT.
059500
059600 E111-BUBBLE-PASS-15MIN SECTION.
059700 E111-00.
059800     MOVE ZERO TO SORT-SWAPPED-FLAG
059900     PERFORM E112-BUBBLE-STEP-15MIN
060000         VARYING C4-I1 FROM 1 BY 1
060100         UNTIL C4-I1 >= SEL-15MIN-COUNT
060200     .
060300 E111-99.
060400     EXIT.
060500
060600 E112-BUBBLE-STEP-15MIN SECTION.
060700 E112-00.
060800     IF  SEL-15MIN-YEAR(C4-I1) > SEL-15MIN-YEAR(C4-I1 + 1)
060900         OR (SEL-15MIN-YEAR(C4-I1) = SEL-15MIN-YEAR(C4-I1 + 1)
061000             AND SEL-15MIN-WEEK(C4-I1) > SEL-15MIN-WEEK(C4-I1 + 1))
061100         MOVE SEL-15MIN-YEAR(C4-I1)   TO SORT-SWAP-YEAR
061200         MOVE SEL-15MIN-WEEK(C4-I1)   TO SORT-SWAP-WEEK
061300         MOVE SEL-15MIN-NAME(C4-I1)   TO SORT-SWAP-NAME
061400         MOVE SEL-15MIN-YEAR(C4-I1 + 1) TO SEL-15MIN-YEAR(C4-I1)
061500         MOVE SEL-15MIN-WEEK(C4-I1 + 1) TO SEL-15MIN-WEEK(C4-I1)
061600         MOVE SEL-15MIN-NAME(C4-I1 + 1) TO SEL-15MIN-NAME(C4-I1)
061700         MOVE SORT-SWAP-YEAR  TO SEL-15MIN-YEAR(C4-I1 + 1)
061800         MOVE SORT-SWAP-WEEK  TO SEL-15MIN-WEEK(C4-I1 + 1)
061900         MOVE SORT-SWAP-NAME  TO SEL-15MIN-NAME(C4-I1 + 1)
062000         SET SORT-SWAPPED TO TRUE
062100     END-IF
062200     .
062300 E112-99.
062400     EXIT.
062500
062600******************************************************************
062700* Sortieren Klasse MGW -- selbes Verfahren wie E100
062800******************************************************************
062900 E120-SORT-MGW-TAB SECTION.
063000 E120-00.
063100     IF  SEL-MGW-COUNT < 2
063200         EXIT SECTION
063300     END-IF
063400     SET SORT-SWAPPED TO TRUE
063500     PERFORM E121-BUBBLE-PASS-MGW UNTIL NOT SORT-SWAPPED
063600     .
063700 E120-99.
063800     EXIT.
063900
064000 E121-BUBBLE-PASS-MGW SECTION.
064100 E121-00.
064200     MOVE ZERO TO SORT-SWAPPED-FLAG
064300     PERFORM E122-BUBBLE-STEP-MGW
064400         VARYING C4-I1 FROM 1 BY 1
064500         UNTIL C4-I1 >= SEL-MGW-COUNT
064600     .
064700 E121-99.
064800     EXIT.
064900
065000 E122-BUBBLE-STEP-MGW SECTION.
065100 E122-00.
065200     IF  SEL-MGW-YEAR(C4-I1) > SEL-MGW-YEAR(C4-I1 + 1)
065300         OR (SEL-MGW-YEAR(C4-I1) = SEL-MGW-YEAR(C4-I1 + 1)
065400             AND SEL-MGW-WEEK(C4-I1) > SEL-MGW-WEEK(C4-I1 + 1))
065500         MOVE SEL-MGW-YEAR(C4-I1)   TO SORT-SWAP-YEAR
065600         MOVE SEL-MGW-WEEK(C4-I1)   TO SORT-SWAP-WEEK
065700         MOVE SEL-MGW-NAME(C4-I1)   TO SORT-SWAP-NAME
065800         MOVE SEL-MGW-YEAR(C4-I1 + 1) TO SEL-MGW-YEAR(C4-I1)
065900         MOVE SEL-MGW-WEEK(C4-I1 + 1) TO SEL-MGW-WEEK(C4-I1)
066000         MOVE SEL-MGW-NAME(C4-I1 + 1) TO SEL-MGW-NAME(C4-I1)
066100         MOVE SORT-SWAP-YEAR  TO SEL-MGW-YEAR(C4-I1 + 1)
066200         MOVE SORT-SWAP-WEEK  TO SEL-MGW-WEEK(C4-I1 + 1)
066300         MOVE SORT-SWAP-NAME  TO SEL-MGW-NAME(C4-I1 + 1)
066400         SET SORT-SWAPPED TO TRUE
066500     END-IF
066600     .
066700 E122-99.
066800     EXIT.
066900
067000******************************************************************
067100* Schreiben der drei Selektionslisten
067200******************************************************************
067300 F100-WRITE-5MIN-LIST SECTION.
067400 F100-00.
067500     IF  SEL-5MIN-COUNT = ZERO
067600         EXIT SECTION
067700     END-IF
067800     PERFORM F101-WRITE-5MIN-LINE
067900         VARYING C4-I1 FROM 1 BY 1
068000         UNTIL C4-I1 > SEL-5MIN-COUNT
068100     .
068200 F100-99.
068300     EXIT.
068400
068500 F101-WRITE-5MIN-LINE SECTION.
068600 F101-00.
068700     MOVE SEL-5MIN-NAME(C4-I1) TO SEL5-RECORD
068800     WRITE SEL5-RECORD
068900     .
069000 F101-99.
069100     EXIT.
069200
069300 F110-WRITE-15MIN-LIST SECTION.
069400 F110-00.
069500     IF  SEL-15MIN-COUNT = ZERO
069600         EXIT SECTION
069700     END-IF
069800     PERFORM F111-WRITE-15MIN-LINE
069900         VARYING C4-I1 FROM 1 BY 1
070000         UNTIL C4-I1 > SEL-15MIN-COUNT
070100     .
070200 F110-99.
070300     EXIT.
070400
070500 F111-WRITE-15MIN-LINE SECTION.
070600 F111-00.
070700     MOVE SEL-15MIN-NAME(C4-I1) TO SEL15-RECORD
070800     WRITE SEL15-RECORD
070900     .
071000 F111-99.
071100     EXIT.
071200
071300 F120-WRITE-MGW-LIST SECTION.
071400 F120-00.
071500     IF  SEL-MGW-COUNT = ZERO
071600         EXIT SECTION
071700     END-IF
071800     PERFORM F121-WRITE-MGW-LINE
071900         VARYING C4-I1 FROM 1 BY 1
072000         UNTIL C4-I1 > SEL-MGW-COUNT
072100     .
072200 F120-99.
072300     EXIT.
072400
072500 F121-WRITE-MGW-LINE SECTION.
072600 F121-00.
072700     MOVE SEL-MGW-NAME(C4-I1) TO SELM-RECORD
072800     WRITE SELM-RECORD
072900     .
073000 F121-99.
073100     EXIT.
073200
073300******************************************************************
073400* Julianisches Tagesdatum (JDN) aus Jahr/Monat/Tag berechnen
073500* (Fliegel & Van Flandern) -- nur zum Groessenvergleich genutzt,
073600* keine Rueckwandlung JDN->Datum erforderlich
073700******************************************************************
073800 Z800-YMD-TO-JDN SECTION.
073900 Z800-00.
074000     IF  JDN-IN-MONTH = 1
074100         MOVE -2 TO JDN-A
074200     ELSE
074300         MOVE -1 TO JDN-A
074400     END-IF
074500
074600     COMPUTE JDN-T1 =
074700             (1461 * (JDN-IN-YEAR + 4800 + JDN-A)) / 4
074800     COMPUTE JDN-T2 =
074900             (367 * (JDN-IN-MONTH - 2 - JDN-A * 12)) / 12
075000     COMPUTE JDN-T3 =
075100             (3 * ((JDN-IN-YEAR + 4900 + JDN-A) / 100)) / 4
075200
075300     COMPUTE JDN-OUT =
075400             JDN-T1 + JDN-T2 - JDN-T3 + JDN-IN-DAY - 32075
075500     .
075600 Z800-99.
075700     EXIT.
075800
075900******************************************************************
076000* ENDE Source-Programm
076100******************************************************************
