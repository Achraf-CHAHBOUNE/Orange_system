000100*--------------------------------------------------------------------*
000200* Copybook      :: PMXDET01
000300* Programmbeschreibung
000400* --------------------
000500* Satzbilder fuer die KPI-Detailsaetze, ein Satz je (KPI-ID,
000600* SUFFIX).  PMX-DET-RECORD bedient die beiden aktiven 5-Minuten-
000700* Mengen TRAFFIC-ENTREE/TRAFFIC-SORTIE (Dateien PMX-DETENT und
000800* PMX-DETSOR).  PMX-MGW-RECORD ist das Satzbild der MGW-Menge --
000900* in der Konfiguration definiert, im aktiven Lauf jedoch nicht
001000* gespeist (siehe PMXKPI0M Absatz C200).
001100*--------------------------------------------------------------------*
001200* Vers. | Datum    | von | Kommentar                                *
001300*-------|----------|-----|------------------------------------------*
001400*A.00.00|2024-01-22| kl  | Neuerstellung fuer PMX-Transformer        *
001500*A.00.01|2024-06-14| kl  | MGW-Satzbild aufgenommen (nicht aktiv)    *
001600*--------------------------------------------------------------------*
001700 01          PMX-DET-RECORD.
001800     05      PMX-DET-KPI-ID          PIC 9(09).
001900     05      PMX-DET-OPERATOR        PIC X(20).
002000     05      PMX-DET-SUFFIX          PIC X(20).
002100     05      PMX-DET-TRAFFIC         PIC S9(11)V9(04).
002200     05      PMX-DET-TRAFFIC-FLAG    PIC X(01).
002300         88  PMX-DET-TRAFFIC-NULL                VALUE "N".
002400         88  PMX-DET-TRAFFIC-PRESENT              VALUE "P".
002500     05      PMX-DET-TENT-APPEL      PIC S9(11)V9(04).
002600     05      PMX-DET-TENT-APPEL-FLAG PIC X(01).
002700         88  PMX-DET-TENT-APPEL-NULL              VALUE "N".
002800         88  PMX-DET-TENT-APPEL-PRESENT           VALUE "P".
002900     05      PMX-DET-APPEL-REP       PIC S9(11)V9(04).
003000     05      PMX-DET-APPEL-REP-FLAG  PIC X(01).
003100         88  PMX-DET-APPEL-REP-NULL               VALUE "N".
003200         88  PMX-DET-APPEL-REP-PRESENT            VALUE "P".
003300     05      PMX-DET-APPEL-NREP      PIC S9(11)V9(04).
003400     05      PMX-DET-APPEL-NREP-FLAG PIC X(01).
003500         88  PMX-DET-APPEL-NREP-NULL              VALUE "N".
003600         88  PMX-DET-APPEL-NREP-PRESENT           VALUE "P".
003700     05      FILLER                  PIC X(08).
003800
003900*--------------------------------------------------------------------*
004000* MGW-Detailsatz (T2-MGW) -- definiert, im Batch nicht aktiviert
004100*--------------------------------------------------------------------*
004200 01          PMX-MGW-RECORD.
004300     05      PMX-MGW-KPI-ID          PIC 9(09).
004400     05      PMX-MGW-OPERATOR        PIC X(20).
004500     05      PMX-MGW-SUFFIX          PIC X(20).
004600     05      PMX-MGW-WERTE.
004700         10  PMX-MGW-WERT OCCURS 11 TIMES
004800                           INDEXED BY PMX-MGW-IDX.
004900             15 PMX-MGW-VAL            PIC S9(09)V9(04).
005000             15 PMX-MGW-VAL-FLAG       PIC X(01).
005100                 88 PMX-MGW-VAL-NULL                VALUE "N".
005200                 88 PMX-MGW-VAL-PRESENT              VALUE "P".
005300*           ---> Reihenfolge PMX-MGW-WERT(1..11):
005400*           --->  1 RateOfLowJitterStream
005500*           --->  2 UseOfLicence
005600*           --->  3 LatePktsRatio
005700*           --->  4 LatePktsVoIp
005800*           --->  5 MediaStreamChannelUtilisationRate
005900*           --->  6 IPQoS
006000*           --->  7 PktLoss
006100*           --->  8 pmRtpReceivedPkts
006200*           --->  9 TotalBwForSig
006300*           ---> 10 NbIPTermination
006400*           ---> 11 traffic_load
006500     05      FILLER                  PIC X(10).
