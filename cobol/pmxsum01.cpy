000100*--------------------------------------------------------------------*
000200* Copybook      :: PMXSUM01
000300* Programmbeschreibung
000400* --------------------
000500* Satzbild fuer PMX-KPISUM (ein Satz je Paar (Zeitstempel,Node)).
000600* Die KPI-ID wird beim ersten Antreffen des Paares vergeben und
000700* danach wiederverwendet; siehe PMXTRF0O, Absatz C400.
000800*--------------------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar                                *
001000*-------|----------|-----|------------------------------------------*
001100*A.00.00|2024-01-22| kl  | Neuerstellung fuer PMX-Transformer        *
001200*--------------------------------------------------------------------*
001300 01          PMX-SUM-RECORD.
001400     05      PMX-SUM-KPI-ID          PIC 9(09).
001500     05      PMX-SUM-DATE            PIC X(19).
001600     05      PMX-SUM-NODE            PIC X(10).
001700         88  PMX-SUM-NODE-CALIS                  VALUE "CALIS".
001800         88  PMX-SUM-NODE-MEIND                  VALUE "MEIND".
001900         88  PMX-SUM-NODE-RAIND                  VALUE "RAIND".
002000     05      FILLER                  PIC X(10).
