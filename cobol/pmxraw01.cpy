000100*--------------------------------------------------------------------*
000200* Copybook      :: PMXRAW01
000300* Programmbeschreibung
000400* --------------------
000500* Satzbild fuer PMX-RAWCTR (Quellsatz je Rohzaehlerstand einer
000600* Netzelement-Tabelle -- Switches CALIS/MEIND/RAIND APG43 und
000700* Media-Gateways MGW).  Die Datei ist sequentiell, aufsteigend
000800* nach DATE-HEURE geordnet; sie wird in Bloecken (5000/500000
000900* Zeilen) von PMXEXT0O gelesen.
001000*--------------------------------------------------------------------*
001100* Vers. | Datum    | von | Kommentar                                *
001200*-------|----------|-----|------------------------------------------*
001300*A.00.00|2024-01-15| kl  | Neuerstellung fuer PMX-Extraktor          *
001400*A.00.01|2024-03-11| rnh | NULL-Kennzeichen fuer VALEUR ergaenzt     *
001500*--------------------------------------------------------------------*
001600 01          PMX-RAW-RECORD.
001700     05      PMX-RAW-DATE-HEURE      PIC X(19).
001800*           ---> JJJJ-MM-TT HH:MI:SS
001900     05      PMX-RAW-DATUM REDEFINES PMX-RAW-DATE-HEURE.
002000         10  PMX-RAW-JJJJ            PIC 9(04).
002100         10  FILLER                  PIC X(01).
002200         10  PMX-RAW-MM              PIC 9(02).
002300         10  FILLER                  PIC X(01).
002400         10  PMX-RAW-TT              PIC 9(02).
002500         10  FILLER                  PIC X(01).
002600         10  PMX-RAW-HH              PIC 9(02).
002700         10  FILLER                  PIC X(01).
002800         10  PMX-RAW-MI              PIC 9(02).
002900         10  FILLER                  PIC X(01).
003000         10  PMX-RAW-SS              PIC 9(02).
003100     05      PMX-RAW-ID-INDICATEUR   PIC 9(06).
003200     05      PMX-RAW-VALEUR          PIC S9(11)V9(04).
003300     05      PMX-RAW-VALEUR-FLAG     PIC X(01).
003400         88  PMX-RAW-VALEUR-NULL                VALUE "N".
003500         88  PMX-RAW-VALEUR-PRESENT              VALUE "P".
003600     05      FILLER                  PIC X(20).
