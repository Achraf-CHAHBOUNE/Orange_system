000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500?SEARCH  =PMXLIB
000600
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.    PMXEXT0O.
001600 AUTHOR.        K. LINDER.
001700 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
001800 DATE-WRITTEN.  1988-02-17.
001900 DATE-COMPILED.
002000 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2024-06-14
002400* Letzte Version   :: F.03.02
002500* Kurzbeschreibung :: E2 - Zaehlerextraktion und Staging
002600* Auftrag          :: PMX-1
002700*
002800* Aenderungen
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1988-02-17| kl  | Neuerstellung: sequentielle Extraktion
003300*       |          |     | der Wochenarchive auf Magnetband
003400*B.00.00|1990-06-05| hw  | Indikator-Stichwortliste je Tabelle
003500*       |          |     | (vorher feste Tabelle im Programm)
003600*C.00.00|1995-03-20| kl  | Fortschrittssatz (Wiederaufsetzpunkt)
003700*       |          |     | eingefuehrt, Batchgroesse 500000
003800*D.00.00|1998-12-09| rnh | JAHR2000: JJJJ-Feld in Zeitstempel auf
003900*       |          |     | 4-stellig erweitert (Y2K)
004000*D.01.00|2001-07-30| hw  | Innere Leseeinheit auf 5000 begrenzt
004100*       |          |     | (Pufferentlastung Quelldatei)
004200*E.00.00|2009-11-12| kl  | Prozentsatz auf 2 Nachkommastellen
004300*       |          |     | gerundet statt abgeschnitten
004400*F.00.00|2018-09-03| mze | Umstellung Quelle/Ziel auf sequentielle
004500*       |          |     | Dateien (vorher Bandkatalog)
004600*F.01.00|2021-04-22| kl  | Abbruch bei leerer Stichwortliste statt
004700*       |          |     | stillschweigendem Weiterlauf
004800*F.02.00|2024-01-15| rnh | PMX-Rahmenwerk, Checkpoint-Satzbild
004900*       |          |     | PMXCHK01 (Auftrag PMX-1)
005000*F.03.00|2024-03-11| rnh | NULL-Kennzeichen fuer VALEUR
005100*F.03.01|2024-05-20| kl  | Uebersetzung unbekannter Kennziffer auf
005200*       |          |     | "Unknown" statt Abbruch
005300*F.03.02|2024-06-14| kl  | TOTAL-ROWS wird bei Wiederaufsetzen aus
005400*       |          |     | dem Fortschrittssatz uebernommen
005500*----------------------------------------------------------------*
005600*
005700* Programmbeschreibung
005800* --------------------
005900* Liest die 5MIN-Selektionsliste (Ausgabe PMXSEL0O) und extrahiert
006000* je Tabelle die Rohzaehlerstaende blockweise (500000 Zeilen je
006100* Block, innere Leseeinheit 5000), uebersetzt die Kennziffer ueber
006200* die tabelleneigene Stichwortliste und schreibt das Ergebnis als
006300* Uebergabesatz fuer die Transformation.  Nach jedem Block wird der
006400* Fortschrittssatz (ein Satz je Tabelle) komplett neu geschrieben,
006500* damit ein Abbruch am OFFSET wiederaufgesetzt werden kann.  Bereits
006600* vollstaendig geladene Tabellen (COMPLETED = "Y") werden uebergangen.
006700*
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     SWITCH-15 IS ANZEIGE-VERSION
007400         ON STATUS IS SHOW-VERSION
007500     CLASS ALPHNUM IS "0123456789"
007600                      "abcdefghijklmnopqrstuvwxyz"
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT PMX-SEL-5MIN    ASSIGN TO PMXSEL5
008200                            ORGANIZATION IS LINE SEQUENTIAL
008300                            FILE STATUS IS FILE-STATUS.
008400
008500     SELECT PMX-CHKPNT      ASSIGN TO PMXCHKPT
008600                            ORGANIZATION IS LINE SEQUENTIAL
008700                            FILE STATUS IS CHK-FILE-STATUS.
008800
008900     SELECT PMX-RAWCTR      ASSIGN TO #DYNAMIC
009000                            FILE STATUS IS RAW-FILE-STATUS.
009100
009200     SELECT PMX-INDLKP      ASSIGN TO #DYNAMIC
009300                            FILE STATUS IS LKP-FILE-STATUS.
009400
009500     SELECT PMX-STAGED      ASSIGN TO #DYNAMIC
009600                            FILE STATUS IS STG-FILE-STATUS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  PMX-SEL-5MIN.
010100 01  SEL5-RECORD                PIC X(80).
010200
010300 FD  PMX-CHKPNT.
010400     COPY PMXCHK01 OF "=PMXLIB".
010500
010600 FD  PMX-RAWCTR.
010700     COPY PMXRAW01 OF "=PMXLIB".
010800
010900 FD  PMX-INDLKP.
011000     COPY PMXLKP01 OF "=PMXLIB".
011100
011200 FD  PMX-STAGED.
011300     COPY PMXSTG01 OF "=PMXLIB".
011400
011500 WORKING-STORAGE SECTION.
011600*--------------------------------------------------------------------*
011700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011800*--------------------------------------------------------------------*
011900 01          COMP-FELDER.
012000     05      C4-ANZ              PIC S9(04) COMP.
012100     05      C4-COUNT            PIC S9(04) COMP.
012200     05      C4-I1               PIC S9(04) COMP.
012300     05      C4-I2               PIC S9(04) COMP.
012400     05      C4-LEN              PIC S9(04) COMP.
012500     05      C9-ANZ              PIC S9(09) COMP.
012600     05      C9-BATCH-COUNT      PIC S9(09) COMP.
012700     05      C9-INNER-COUNT      PIC S9(09) COMP.
012800     05      C9-SKIP-COUNT       PIC S9(09) COMP.
012900
013000*--------------------------------------------------------------------*
013100* Display-Felder: Praefix D
013200*--------------------------------------------------------------------*
013300 01          DISPLAY-FELDER.
013400     05      D-NUM2              PIC  9(02).
013500     05      D-NUM4              PIC -9(04).
013600     05      D-NUM9              PIC  9(09).
013700
013800*--------------------------------------------------------------------*
013900* Felder mit konstantem Inhalt: Praefix K
014000*--------------------------------------------------------------------*
014100 01          KONSTANTE-FELDER.
014200     05      K-MODUL             PIC X(08)          VALUE "PMXEXT0O".
014300     05      K-BATCH-SIZE        PIC 9(09) COMP     VALUE 500000.
014400     05      K-FETCH-UNIT        PIC 9(09) COMP     VALUE 5000.
014500     05      K-UNKNOWN           PIC X(40)   VALUE "Unknown".
014600
014700*----------------------------------------------------------------*
014800* Conditional-Felder
014900*----------------------------------------------------------------*
015000 01          SCHALTER.
015100     05      FILE-STATUS         PIC X(02).
015200          88 FILE-OK                         VALUE "00".
015300          88 FILE-NOK                        VALUE "01" THRU "99".
015400     05      CHK-FILE-STATUS     PIC X(02).
015500          88 CHK-FILE-OK                     VALUE "00".
015600          88 CHK-FILE-NOK                    VALUE "01" THRU "99".
015700     05      RAW-FILE-STATUS     PIC X(02).
015800          88 RAW-FILE-OK                     VALUE "00".
015900          88 RAW-FILE-NOK                    VALUE "01" THRU "99".
016000     05      REC-STAT REDEFINES RAW-FILE-STATUS.
016100        10   RAW-FILE-STATUS1    PIC X.
016200          88 RAW-FILE-EOF                    VALUE "1".
016300        10                       PIC X.
016400     05      LKP-FILE-STATUS     PIC X(02).
016500          88 LKP-FILE-OK                     VALUE "00".
016600          88 LKP-FILE-NOK                    VALUE "01" THRU "99".
016700     05      STG-FILE-STATUS     PIC X(02).
016800          88 STG-FILE-OK                     VALUE "00".
016900          88 STG-FILE-NOK                    VALUE "01" THRU "99".
017000
017100     05      PRG-STATUS          PIC 9.
017200          88 PRG-OK                          VALUE ZERO.
017300          88 PRG-ABBRUCH                     VALUE 2.
017400
017500     05      SEL5-EOF-FLAG       PIC 9       VALUE ZERO.
017600          88 SEL5-EOF                        VALUE 1.
017700     05      RAW-EOF-FLAG        PIC 9       VALUE ZERO.
017800          88 RAW-EOF                         VALUE 1.
017900     05      LKP-EOF-FLAG        PIC 9       VALUE ZERO.
018000          88 LKP-EOF                         VALUE 1.
018100     05      BATCH-DONE-FLAG     PIC 9       VALUE ZERO.
018200          88 BATCH-DONE                      VALUE 1.
018300     05      LKP-FOUND-FLAG      PIC 9       VALUE ZERO.
018400          88 LKP-FOUND                       VALUE 1.
018500     05      TABLE-SKIP-FLAG     PIC 9       VALUE ZERO.
018600          88 TABLE-SKIP                      VALUE 1.
018700
018800*--------------------------------------------------------------------*
018900* weitere Arbeitsfelder
019000*--------------------------------------------------------------------*
019100 01          WORK-FELDER.
019200     05      W-TABLE-NAME        PIC X(40).
019300     05      W-TABLE-NODE-VIEW REDEFINES W-TABLE-NAME.
019400         10  W-TABLE-NODE-PREFIX PIC X(05).
019500         10  FILLER               PIC X(35).
019600     05      W-BASE-NAME         PIC X(40).
019700     05      ASS-FNAME           PIC X(40).
019800     05      ASS-FSTATUS         PIC S9(04) COMP.
019900
020000 01          ZEILE               PIC X(80) VALUE SPACES.
020100
020200*--------------------------------------------------------------------*
020300* Zeitstempel-Arbeitsbereich (Protokollzeilen)
020400*--------------------------------------------------------------------*
020500 01          TAL-TIME-D.
020600     05      TAL-JHJJMMTT.
020700        10   TAL-JHJJ            PIC  9(04).
020800        10   TAL-MM              PIC  9(02).
020900        10   TAL-TT              PIC  9(02).
021000     05      TAL-HHMI.
021100        10   TAL-HH              PIC  9(02).
021200        10   TAL-MI              PIC  9(02).
021300     05      TAL-SS              PIC  9(02).
021400 01          TAL-TIME-N REDEFINES TAL-TIME-D.
021500     05      TAL-TIME-N12        PIC  9(12).
021600
021700*--------------------------------------------------------------------*
021800* Fortschrittstabelle: gesamter Inhalt von PMX-CHKPNT im Speicher
021900*--------------------------------------------------------------------*
022000 01          CHK-TAB-FELDER.
022100     05      CHK-MAX-EINTRAEGE   PIC S9(04) COMP VALUE 500.
022200     05      CHK-ANZ-EINTRAEGE   PIC S9(04) COMP VALUE ZERO.
022300     05      CHK-TAB.
022400         10  CHK-TAB-ZEILE OCCURS 500 TIMES
022500                           INDEXED BY CHK-IDX.
022600             15 CHK-TAB-NAME         PIC X(40).
022700             15 CHK-TAB-OFFSET       PIC 9(09).
022800             15 CHK-TAB-EXTRACTED    PIC 9(09).
022900             15 CHK-TAB-TOTAL        PIC 9(09).
023000             15 CHK-TAB-PERCENT      PIC 9(03)V9(02).
023100             15 CHK-TAB-COMPLETED    PIC X(01).
023200     05      CHK-ENTRY-PTR       PIC S9(04) COMP.
023300
023400 PROCEDURE DIVISION.
023500
023600******************************************************************
023700* Steuerungs-Section
023800******************************************************************
023900 A100-STEUERUNG SECTION.
024000 A100-00.
024100     IF  SHOW-VERSION
024200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
024300         STOP RUN
024400     END-IF
024500
024600     PERFORM B000-VORLAUF
024700     IF  PRG-ABBRUCH
024800         CONTINUE
024900     ELSE
025000         PERFORM B100-VERARBEITUNG
025100     END-IF
025200
025300     PERFORM B090-ENDE
025400     STOP RUN
025500     .
025600 A100-99.
025700     EXIT.
025800
025900******************************************************************
026000* Vorlauf: Selektionsliste und Fortschrittsdatei oeffnen
026100******************************************************************
026200 B000-VORLAUF SECTION.
026300 B000-00.
026400     PERFORM C000-INIT
026500
026600     OPEN INPUT PMX-SEL-5MIN
026700     IF  FILE-NOK
026800         DISPLAY K-MODUL ": PMX-SEL-5MIN OPEN fehlgeschlagen "
026900                 FILE-STATUS
027000         SET PRG-ABBRUCH TO TRUE
027100         EXIT SECTION
027200     END-IF
027300
027400     PERFORM C200-LOAD-CHECKPOINTS
027500     .
027600 B000-99.
027700     EXIT.
027800
027900******************************************************************
028000* Ende: Dateien schliessen
028100******************************************************************
028200 B090-ENDE SECTION.
028300 B090-00.
028400     IF PRG-ABBRUCH
028500        DISPLAY ">>> PMXEXT0O ABBRUCH !!! <<< "
028600     ELSE
028700        CLOSE PMX-SEL-5MIN
028800        MOVE C9-SKIP-COUNT TO D-NUM9
028900        DISPLAY "PMXEXT0O: bereits vollstaendig (uebersprungen): "
029000                D-NUM9
029100     END-IF
029200     .
029300 B090-99.
029400     EXIT.
029500
029600******************************************************************
029700* Verarbeitung: je Tabelle der 5MIN-Liste extrahieren
029800******************************************************************
029900 B100-VERARBEITUNG SECTION.
030000 B100-00.
030100     PERFORM S100-READ-SEL5-LIST
030200     PERFORM S110-PROCESS-TABLE UNTIL SEL5-EOF
030300     .
030400 B100-99.
030500     EXIT.
030600
030700******************************************************************
030800* Initialisierung
030900******************************************************************
031000 C000-INIT SECTION.
031100 C000-00.
031200     INITIALIZE SCHALTER
031300                WORK-FELDER
031400                CHK-TAB-FELDER
031500     MOVE ZERO TO C9-SKIP-COUNT
031600     .
031700 C000-99.
031800     EXIT.
031900
032000******************************************************************
032100* Naechsten Tabellennamen aus der 5MIN-Liste lesen
032200******************************************************************
032300 S100-READ-SEL5-LIST SECTION.
032400 S100-00.
032500     READ PMX-SEL-5MIN
032600         AT END SET SEL5-EOF TO TRUE
032700     END-READ
032800     IF NOT SEL5-EOF
032900        MOVE SEL5-RECORD TO W-TABLE-NAME
033000     END-IF
033100     .
033200 S100-99.
033300     EXIT.
033400
033500******************************************************************
033600* Fortschrittsdatei PMX-CHKPNT vollstaendig in CHK-TAB einlesen
033700******************************************************************
033800 C200-LOAD-CHECKPOINTS SECTION.
033900 C200-00.
034000     MOVE ZERO TO CHK-ANZ-EINTRAEGE
034100     OPEN INPUT PMX-CHKPNT
034200     IF  CHK-FILE-NOK
034300         DISPLAY K-MODUL
034400              ": kein Fortschrittssatz vorhanden, Neuanlage"
034500         EXIT SECTION
034600     END-IF
034700
034800     PERFORM C210-READ-CHK-RECORD
034900     PERFORM C220-STORE-CHK-RECORD UNTIL RAW-EOF
035000*    ---> RAW-EOF-FLAG wird hier als allgemeines EOF-Flag der
035100*    ---> Fortschrittsdatei mitbenutzt (vor Oeffnen der Rohdatei
035200*    ---> zurueckgesetzt, siehe S210)
035300     CLOSE PMX-CHKPNT
035400     MOVE ZERO TO RAW-EOF-FLAG
035500     .
035600 C200-99.
035700     EXIT.
035800
035900 C210-READ-CHK-RECORD SECTION.
036000 C210-00.
036100     READ PMX-CHKPNT
036200         AT END SET RAW-EOF TO TRUE
036300     END-READ
036400     .
036500 C210-99.
036600     EXIT.
036700
036800 C220-STORE-CHK-RECORD SECTION.
036900 C220-00.
037000     ADD 1 TO CHK-ANZ-EINTRAEGE
037100     MOVE PMX-CHK-TABLE-NAME      TO CHK-TAB-NAME(CHK-ANZ-EINTRAEGE)
037200     MOVE PMX-CHK-OFFSET          TO CHK-TAB-OFFSET(CHK-ANZ-EINTRAEGE)
037300     MOVE PMX-CHK-TOTAL-EXTRACTED
037400                              TO CHK-TAB-EXTRACTED(CHK-ANZ-EINTRAEGE)
037500     MOVE PMX-CHK-TOTAL-ROWS      TO CHK-TAB-TOTAL(CHK-ANZ-EINTRAEGE)
037600     MOVE PMX-CHK-PERCENTAGE      TO CHK-TAB-PERCENT(CHK-ANZ-EINTRAEGE)
037700     MOVE PMX-CHK-COMPLETED-FLAG  TO CHK-TAB-COMPLETED(CHK-ANZ-EINTRAEGE)
037800     PERFORM C210-READ-CHK-RECORD
037900     .
038000 C220-99.
038100     EXIT.
038200
038300******************************************************************
038400* Eine Tabelle der 5MIN-Liste verarbeiten
038500******************************************************************
038600 S110-PROCESS-TABLE SECTION.
038700 S110-00.
038800     SET TABLE-SKIP TO FALSE
038900     DISPLAY "PMXEXT0O: Tabelle " W-TABLE-NAME " (Knoten "
039000             W-TABLE-NODE-PREFIX ") wird aufgenommen"
039100     PERFORM S120-FIND-OR-ADD-CHK-ENTRY
039200
039300     IF  CHK-TAB-COMPLETED(CHK-ENTRY-PTR) = "Y"
039400         ADD 1 TO C9-SKIP-COUNT
039500         DISPLAY "PMXEXT0O: bereits abgeschlossen, uebersprungen: "
039600                 W-TABLE-NAME
039700         SET TABLE-SKIP TO TRUE
039800     END-IF
039900
040000     IF NOT TABLE-SKIP
040100        PERFORM S130-LOAD-LOOKUP
040200        IF  PMX-LKP-ANZ-EINTRAEGE OF PMX-LKP-TAB-FELDER = ZERO
040300            DISPLAY "PMXEXT0O: FEHLER - Stichwortliste leer, "
040400                    "Tabelle abgebrochen: " W-TABLE-NAME
040500        ELSE
040600           IF CHK-TAB-TOTAL(CHK-ENTRY-PTR) = ZERO
040700              PERFORM S140-COUNT-SOURCE-ROWS
040800           END-IF
040900           PERFORM S150-EXTRACT-TABLE
041000        END-IF
041100     END-IF
041200
041300     PERFORM S100-READ-SEL5-LIST
041400     .
041500 S110-99.
041600     EXIT.
041700
041800******************************************************************
041900* Fortschrittseintrag zur aktuellen Tabelle suchen, sonst anlegen
042000******************************************************************
042100 S120-FIND-OR-ADD-CHK-ENTRY SECTION.
042200 S120-00.
042300     MOVE ZERO TO CHK-ENTRY-PTR
042400     PERFORM S121-SCAN-CHK-ENTRY
042500         VARYING C4-I1 FROM 1 BY 1
042600         UNTIL C4-I1 > CHK-ANZ-EINTRAEGE OR CHK-ENTRY-PTR > ZERO
042700
042800     IF  CHK-ENTRY-PTR = ZERO
042900         ADD 1 TO CHK-ANZ-EINTRAEGE
043000         MOVE CHK-ANZ-EINTRAEGE      TO CHK-ENTRY-PTR
043100         MOVE W-TABLE-NAME           TO CHK-TAB-NAME(CHK-ENTRY-PTR)
043200         MOVE ZERO                   TO CHK-TAB-OFFSET(CHK-ENTRY-PTR)
043300         MOVE ZERO                TO CHK-TAB-EXTRACTED(CHK-ENTRY-PTR)
043400         MOVE ZERO                   TO CHK-TAB-TOTAL(CHK-ENTRY-PTR)
043500         MOVE ZERO                 TO CHK-TAB-PERCENT(CHK-ENTRY-PTR)
043600         MOVE "N"                TO CHK-TAB-COMPLETED(CHK-ENTRY-PTR)
043700     END-IF
043800     .
043900 S120-99.
044000     EXIT.
044100
044200 S121-SCAN-CHK-ENTRY SECTION.
044300 S121-00.
044400     IF  CHK-TAB-NAME(C4-I1) = W-TABLE-NAME
044500         MOVE C4-I1 TO CHK-ENTRY-PTR
044600     END-IF
044700     .
044800 S121-99.
044900     EXIT.
045000
045100******************************************************************
045200* Basistabellenname (ohne Wochen-/Jahresanhang) ermitteln und die
045300* zugehoerige Stichwortliste PMX-INDLKP vollstaendig einlesen
045400******************************************************************
045500 S130-LOAD-LOOKUP SECTION.
045600 S130-00.
045700     PERFORM S131-STRIP-WEEK-TAIL
045800
045900     MOVE SPACES TO ASS-FNAME
046000     STRING "$PMXDATA.LKP." DELIMITED BY SIZE
046100            W-BASE-NAME     DELIMITED BY SPACE
046200            INTO ASS-FNAME
046300     END-STRING
046400
046500     MOVE ZERO TO ASS-FSTATUS
046600     ENTER "COBOLASSIGN" USING  PMX-INDLKP
046700                                ASS-FNAME
046800                         GIVING ASS-FSTATUS
046900
047000     INITIALIZE PMX-LKP-TAB-FELDER
047100     IF  ASS-FSTATUS NOT = ZERO
047200         DISPLAY "PMXEXT0O: FEHLER bei COBOLASSIGN Stichwortliste: "
047300                 ASS-FNAME " " ASS-FSTATUS
047400         EXIT SECTION
047500     END-IF
047600
047700     OPEN INPUT PMX-INDLKP
047800     IF  LKP-FILE-NOK
047900         DISPLAY "PMXEXT0O: Stichwortliste nicht vorhanden: "
048000                 ASS-FNAME
048100         EXIT SECTION
048200     END-IF
048300
048400     SET LKP-EOF-FLAG TO ZERO
048500     PERFORM S132-READ-LKP-RECORD
048600     PERFORM S133-STORE-LKP-RECORD UNTIL LKP-EOF
048700     CLOSE PMX-INDLKP
048800     .
048900 S130-99.
049000     EXIT.
049100
049200******************************************************************
049300* Basistabellenname = Tabellenname ohne "_S<Woche>_A<Jahr>"-Anhang
049400******************************************************************
049500 S131-STRIP-WEEK-TAIL SECTION.
049600 S131-00.
049700     MOVE SPACES TO W-BASE-NAME
049800     MOVE ZERO   TO C4-PTR
049900     PERFORM S131A-SCAN-TAIL-CHAR
050000         VARYING C4-I1 FROM 1 BY 1
050100         UNTIL C4-I1 > 34 OR C4-PTR > ZERO
050200
050300     IF  C4-PTR > ZERO
050400         MOVE W-TABLE-NAME(1:C4-PTR - 1) TO W-BASE-NAME
050500     ELSE
050600         MOVE W-TABLE-NAME TO W-BASE-NAME
050700     END-IF
050800     .
050900 S131-99.
051000     EXIT.
051100
051200 S131A-SCAN-TAIL-CHAR SECTION.
051300 S131A-00.
051400     IF (W-TABLE-NAME(C4-I1:2) = "_S" OR W-TABLE-NAME(C4-I1:2) = "-S")
051500        AND C4-I1 > 1
051600        MOVE C4-I1 TO C4-PTR
051700     END-IF
051800     .
051900 S131A-99.
052000     EXIT.
052100
052200 S132-READ-LKP-RECORD SECTION.
052300 S132-00.
052400     READ PMX-INDLKP
052500         AT END SET LKP-EOF TO TRUE
052600     END-READ
052700     .
052800 S132-99.
052900     EXIT.
053000
053100 S133-STORE-LKP-RECORD SECTION.
053200 S133-00.
053300     IF  PMX-LKP-ANZ-EINTRAEGE < PMX-LKP-MAX-EINTRAEGE
053400         ADD 1 TO PMX-LKP-ANZ-EINTRAEGE
053500         MOVE PMX-LKP-ID-INDICATEUR
053600                 TO PMX-LKP-TAB-ID(PMX-LKP-ANZ-EINTRAEGE)
053700         MOVE PMX-LKP-INDICATEUR
053800                 TO PMX-LKP-TAB-NAME(PMX-LKP-ANZ-EINTRAEGE)
053900     END-IF
054000     PERFORM S132-READ-LKP-RECORD
054100     .
054200 S133-99.
054300     EXIT.
054400
054500******************************************************************
054600* TOTAL-ROWS der Quelltabelle durch Durchzaehlen ermitteln (nur
054700* beim allerersten Aufsetzen, d.h. CHK-TAB-TOTAL noch Null)
054800******************************************************************
054900 S140-COUNT-SOURCE-ROWS SECTION.
055000 S140-00.
055100     PERFORM S141-ASSIGN-RAWCTR
055200     IF  RAW-FILE-NOK
055300         EXIT SECTION
055400     END-IF
055500
055600     OPEN INPUT PMX-RAWCTR
055700     IF  RAW-FILE-NOK
055800         DISPLAY "PMXEXT0O: Quelldatei nicht vorhanden: " ASS-FNAME
055900         EXIT SECTION
056000     END-IF
056100
056200     MOVE ZERO TO C9-ANZ
056300     SET RAW-EOF-FLAG TO ZERO
056400     PERFORM S142-COUNT-ONE-ROW UNTIL RAW-EOF
056500     CLOSE PMX-RAWCTR
056600
056700     MOVE C9-ANZ TO CHK-TAB-TOTAL(CHK-ENTRY-PTR)
056800     .
056900 S140-99.
057000     EXIT.
057100
057200 S141-ASSIGN-RAWCTR SECTION.
057300 S141-00.
057400     MOVE SPACES TO ASS-FNAME
057500     STRING "$PMXDATA.RAW." DELIMITED BY SIZE
057600            W-TABLE-NAME    DELIMITED BY SPACE
057700            INTO ASS-FNAME
057800     END-STRING
057900     MOVE ZERO TO ASS-FSTATUS
058000     ENTER "COBOLASSIGN" USING  PMX-RAWCTR
058100                                ASS-FNAME
058200                         GIVING ASS-FSTATUS
058300     IF  ASS-FSTATUS = ZERO
058400         MOVE "00" TO RAW-FILE-STATUS
058500     ELSE
058600         MOVE "35" TO RAW-FILE-STATUS
058700     END-IF
058800     .
058900 S141-99.
059000     EXIT.
059100
059200 S142-COUNT-ONE-ROW SECTION.
059300 S142-00.
059400     READ PMX-RAWCTR
059500         AT END SET RAW-EOF TO TRUE
059600     END-READ
059700     IF NOT RAW-EOF
059800        ADD 1 TO C9-ANZ
059900     END-IF
060000     .
060100 S142-99.
060200     EXIT.
060300
060400******************************************************************
060500* Tabelle blockweise extrahieren, uebersetzen und wegschreiben
060600******************************************************************
060700 S150-EXTRACT-TABLE SECTION.
060800 S150-00.
060900     PERFORM S141-ASSIGN-RAWCTR
061000     IF  RAW-FILE-NOK
061100         EXIT SECTION
061200     END-IF
061300
061400     OPEN INPUT PMX-RAWCTR
061500     IF  RAW-FILE-NOK
061600         DISPLAY "PMXEXT0O: Quelldatei nicht vorhanden: " ASS-FNAME
061700         EXIT SECTION
061800     END-IF
061900
062000     PERFORM S151-SKIP-TO-OFFSET
062100
062200     PERFORM S160-ASSIGN-STAGED
062300     OPEN EXTEND PMX-STAGED
062400     IF  STG-FILE-NOK
062500         OPEN OUTPUT PMX-STAGED
062600     END-IF
062700
062800     SET BATCH-DONE-FLAG TO ZERO
062900     PERFORM S170-EXTRACT-ONE-BATCH UNTIL BATCH-DONE
063000
063100     CLOSE PMX-STAGED
063200     CLOSE PMX-RAWCTR
063300     .
063400 S150-99.
063500     EXIT.
063600
063700******************************************************************
063800* Bereits geladene Saetze (OFFSET) bei Wiederaufsetzen ueberlesen
063900******************************************************************
064000 S151-SKIP-TO-OFFSET SECTION.
064100 S151-00.
064200     SET RAW-EOF-FLAG TO ZERO
064300     MOVE ZERO TO C9-ANZ
064400     PERFORM S152-SKIP-ONE-ROW
064500         VARYING C9-ANZ FROM 1 BY 1
064600         UNTIL C9-ANZ > CHK-TAB-OFFSET(CHK-ENTRY-PTR) OR RAW-EOF
064700     .
064800 S151-99.
064900     EXIT.
065000
065100 S152-SKIP-ONE-ROW SECTION.
065200 S152-00.
065300     READ PMX-RAWCTR
065400         AT END SET RAW-EOF TO TRUE
065500     END-READ
065600     .
065700 S152-99.
065800     EXIT.
065900
066000 S160-ASSIGN-STAGED SECTION.
066100 S160-00.
066200     MOVE SPACES TO ASS-FNAME
066300     STRING "$PMXDATA.STG." DELIMITED BY SIZE
066400            W-TABLE-NAME    DELIMITED BY SPACE
066500            INTO ASS-FNAME
066600     END-STRING
066700     MOVE ZERO TO ASS-FSTATUS
066800     ENTER "COBOLASSIGN" USING  PMX-STAGED
066900                                ASS-FNAME
067000                         GIVING ASS-FSTATUS
067100     IF  ASS-FSTATUS = ZERO
067200         MOVE "00" TO STG-FILE-STATUS
067300     ELSE
067400         MOVE "35" TO STG-FILE-STATUS
067500     END-IF
067600     .
067700 S160-99.
067800     EXIT.
067900
068000******************************************************************
068100* Einen Block (max. K-BATCH-SIZE Zeilen, innere Einheit
068200* K-FETCH-UNIT) lesen, uebersetzen, schreiben, Fortschritt sichern
068300******************************************************************
068400 S170-EXTRACT-ONE-BATCH SECTION.
068500 S170-00.
068600     MOVE ZERO TO C9-BATCH-COUNT
068700     SET RAW-EOF-FLAG TO ZERO
068800
068900     PERFORM S180-EXTRACT-ONE-ROW
069000         VARYING C9-BATCH-COUNT FROM 1 BY 1
069100         UNTIL C9-BATCH-COUNT > K-BATCH-SIZE OR RAW-EOF
069200
069300     IF  C9-BATCH-COUNT > 1
069400         SUBTRACT 1 FROM C9-BATCH-COUNT
069500         ADD C9-BATCH-COUNT TO CHK-TAB-OFFSET(CHK-ENTRY-PTR)
069600         ADD C9-BATCH-COUNT TO CHK-TAB-EXTRACTED(CHK-ENTRY-PTR)
069700     END-IF
069800
069900     PERFORM S190-UPDATE-CHECKPOINT
070000
070100     IF  RAW-EOF
070200         OR CHK-TAB-EXTRACTED(CHK-ENTRY-PTR)
070300               >= CHK-TAB-TOTAL(CHK-ENTRY-PTR)
070400         MOVE "Y" TO CHK-TAB-COMPLETED(CHK-ENTRY-PTR)
070500         SET BATCH-DONE TO TRUE
070600     END-IF
070700
070800     PERFORM S200-SAVE-CHECKPOINTS
070900     .
071000 S170-99.
071100     EXIT.
071200
071300******************************************************************
071400* Einen Rohsatz lesen, Kennziffer uebersetzen, Uebergabesatz
071500* schreiben (innere Leseeinheit K-FETCH-UNIT nur zur Anzeige der
071600* Fortschrittsmeldung genutzt)
071700******************************************************************
071800 S180-EXTRACT-ONE-ROW SECTION.
071900 S180-00.
072000     READ PMX-RAWCTR
072100         AT END SET RAW-EOF TO TRUE
072200     END-READ
072300
072400     IF  NOT RAW-EOF
072500         PERFORM S181-TRANSLATE-INDICATOR
072600         PERFORM S182-WRITE-STAGED-ROW
072700
072800         DIVIDE C9-BATCH-COUNT BY K-FETCH-UNIT
072900                GIVING C9-INNER-COUNT
073000         IF  C9-INNER-COUNT * K-FETCH-UNIT = C9-BATCH-COUNT
073100             DISPLAY "PMXEXT0O: " W-TABLE-NAME(1:20)
073200                     " Zeilen gelesen: " C9-BATCH-COUNT
073300         END-IF
073400     END-IF
073500     .
073600 S180-99.
073700     EXIT.
073800
073900******************************************************************
074000* Kennziffer (ID-INDICATEUR) gegen die Stichwortliste uebersetzen
074100* (Tabelle aufsteigend nach ID geladen; Durchlauf bricht beim ersten
074200* Treffer ab)
074300******************************************************************
074400 S181-TRANSLATE-INDICATOR SECTION.
074500 S181-00.
074600     SET LKP-FOUND-FLAG TO ZERO
074700
074800     PERFORM S185-SCAN-ONE-LOOKUP-ENTRY
074900         VARYING PMX-LKP-IDX FROM 1 BY 1
075000         UNTIL PMX-LKP-IDX > PMX-LKP-ANZ-EINTRAEGE OR LKP-FOUND
075100
075200     MOVE PMX-RAW-DATE-HEURE TO PMX-STG-DATE-HEURE
075300     IF  LKP-FOUND
075400         MOVE PMX-LKP-TAB-NAME(PMX-LKP-IDX) TO PMX-STG-INDICATEUR
075500     ELSE
075600         MOVE K-UNKNOWN TO PMX-STG-INDICATEUR
075700     END-IF
075800
075900     IF  PMX-RAW-VALEUR-PRESENT
076000         MOVE PMX-RAW-VALEUR TO PMX-STG-VALEUR
076100         SET PMX-STG-VALEUR-PRESENT TO TRUE
076200     ELSE
076300         MOVE ZERO TO PMX-STG-VALEUR
076400         SET PMX-STG-VALEUR-NULL TO TRUE
076500     END-IF
076600     .
076700 S181-99.
076800     EXIT.
076900
077000 S185-SCAN-ONE-LOOKUP-ENTRY SECTION.
077100 S185-00.
077200     IF  PMX-LKP-TAB-ID(PMX-LKP-IDX) = PMX-RAW-ID-INDICATEUR
077300         SET LKP-FOUND TO TRUE
077400     END-IF
077500     .
077600 S185-99.
077700     EXIT.
077800
077900 S182-WRITE-STAGED-ROW SECTION.
078000 S182-00.
078100     WRITE PMX-STG-RECORD
078200     .
078300 S182-99.
078400     EXIT.
078500
078600******************************************************************
078700* Prozentsatz neu berechnen (HALF-UP auf 2 Nachkommastellen)
078800******************************************************************
078900 S190-UPDATE-CHECKPOINT SECTION.
079000 S190-00.
079100     IF  CHK-TAB-TOTAL(CHK-ENTRY-PTR) = ZERO
079200         MOVE ZERO TO CHK-TAB-PERCENT(CHK-ENTRY-PTR)
079300     ELSE
079400         COMPUTE CHK-TAB-PERCENT(CHK-ENTRY-PTR) ROUNDED =
079500                 CHK-TAB-EXTRACTED(CHK-ENTRY-PTR) /
079600                 CHK-TAB-TOTAL(CHK-ENTRY-PTR) * 100
079700     END-IF
079800     .
079900 S190-99.
080000     EXIT.
080100
080200******************************************************************
080300* Fortschrittsdatei PMX-CHKPNT vollstaendig neu schreiben
080400******************************************************************
080500 S200-SAVE-CHECKPOINTS SECTION.
080600 S200-00.
080700     OPEN OUTPUT PMX-CHKPNT
080800     IF  CHK-FILE-NOK
080900         DISPLAY "PMXEXT0O: FEHLER beim Schreiben Fortschrittsdatei"
081000         EXIT SECTION
081100     END-IF
081200
081300     PERFORM S210-WRITE-ONE-CHECKPOINT
081400         VARYING C4-I1 FROM 1 BY 1
081500         UNTIL C4-I1 > CHK-ANZ-EINTRAEGE
081600
081700     CLOSE PMX-CHKPNT
081800     .
081900 S200-99.
082000     EXIT.
082100
082200 S210-WRITE-ONE-CHECKPOINT SECTION.
082300 S210-00.
082400     MOVE CHK-TAB-NAME(C4-I1)      TO PMX-CHK-TABLE-NAME
082500     MOVE CHK-TAB-OFFSET(C4-I1)    TO PMX-CHK-OFFSET
082600     MOVE CHK-TAB-EXTRACTED(C4-I1) TO PMX-CHK-TOTAL-EXTRACTED
082700     MOVE CHK-TAB-TOTAL(C4-I1)     TO PMX-CHK-TOTAL-ROWS
082800     MOVE CHK-TAB-PERCENT(C4-I1)   TO PMX-CHK-PERCENTAGE
082900     MOVE CHK-TAB-COMPLETED(C4-I1) TO PMX-CHK-COMPLETED-FLAG
083000     WRITE PMX-CHK-RECORD
083100     .
083200 S210-99.
083300     EXIT.
083400
083500******************************************************************
083600* ENDE Source-Programm
083700******************************************************************
