000100*--------------------------------------------------------------------*
000200* Copybook      :: PMXSTG01
000300* Programmbeschreibung
000400* --------------------
000500* Satzbild fuer PMX-STAGED (Uebergabedatei Extraktor->Transformer).
000600* Ein Satz je uebersetztem Rohzaehlerstand: Zeitstempel, voller
000700* Indikatorname (PRAEFIX.SUFFIX) und Messwert mit NULL-Kennzeichen.
000800* PMXEXT0O schreibt, PMXTRF0O und das Aggregationsmodul PMXAGR0M
000900* lesen.
001000*--------------------------------------------------------------------*
001100* Vers. | Datum    | von | Kommentar                                *
001200*-------|----------|-----|------------------------------------------*
001300*A.00.00|2024-01-15| kl  | Neuerstellung fuer PMX-Extraktor          *
001400*A.00.01|2024-03-11| rnh | NULL-Kennzeichen fuer VALEUR ergaenzt     *
001500*A.00.02|2024-05-20| kl  | Praefix/Suffix-Redefinition ergaenzt      *
001600*--------------------------------------------------------------------*
001700 01          PMX-STG-RECORD.
001800     05      PMX-STG-DATE-HEURE      PIC X(19).
001900     05      PMX-STG-INDICATEUR      PIC X(40).
002000*           ---> Aufteilung am ERSTEN Punkt -- nur zur Anzeige, die
002100*           ---> eigentliche Zerlegung erledigt PMXAGR0M zeichen-
002200*           ---> weise, da die Punktposition variiert
002300     05      PMX-STG-IND-ANSICHT REDEFINES PMX-STG-INDICATEUR.
002400         10  PMX-STG-IND-ERSTE10     PIC X(10).
002500         10  FILLER                  PIC X(30).
002600     05      PMX-STG-VALEUR          PIC S9(11)V9(04).
002700     05      PMX-STG-VALEUR-FLAG     PIC X(01).
002800         88  PMX-STG-VALEUR-NULL                 VALUE "N".
002900         88  PMX-STG-VALEUR-PRESENT               VALUE "P".
003000     05      FILLER                  PIC X(19).
