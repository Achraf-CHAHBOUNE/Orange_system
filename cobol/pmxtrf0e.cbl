000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500?SEARCH  =PMXLIB
000600
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.    PMXTRF0O.
001600 AUTHOR.        K. LINDER.
001700 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
001800 DATE-WRITTEN.  1991-04-08.
001900 DATE-COMPILED.
002000 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2025-02-11
002400* Letzte Version   :: E.02.00
002500* Kurzbeschreibung :: T3 - Transformations- und Buchungslauf
002600* Auftrag          :: PMX-1
002700*
002800* Aenderungen
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1991-04-08| kl  | Neuerstellung: Steuerung je Tabelle der
003300*       |          |     | 5MIN-Selektionsliste, Aggregation und
003400*       |          |     | Kennzahlenrechnung noch inline im
003500*       |          |     | Hauptprogramm (vor der Aufteilung in
003600*       |          |     | eigene Unterprogramme)
003700*A.01.00|1993-11-22| hw  | Fortschrittssatz-Id (Zeitstempel,Knoten)
003800*       |          |     | in speicherresidenter Tabelle gepflegt
003900*       |          |     | statt ueber Direktzugriffsdatei
004000*B.00.00|1998-12-09| rnh | JAHR2000: Zeitstempelfeld DATE-HEURE auf
004100*       |          |     | 4-stelliges Jahr umgestellt (Y2K)
004200*C.00.00|2009-02-17| kl  | Pufferung der Detailsaetze eingefuehrt,
004300*       |          |     | Buchung blockweise statt Satz fuer Satz
004400*D.00.00|2018-09-03| mze | Umstellung Quelle/Ziel auf sequentielle
004500*       |          |     | Dateien (vorher Bandkatalog)
004600*E.00.00|2024-01-22| kl  | PMX-Rahmenwerk: CALL PMXAGR0M/PMXKPI0M,
004700*       |          |     | Satzbilder PMXSTG01/PMXSUM01/PMXDET01
004800*       |          |     | (Auftrag PMX-1)
004900*E.01.00|2024-06-25| kl  | Aufteilung der Aggregatzeilen nach SUFFIX
005000*       |          |     | vor dem Aufruf PMXKPI0M ergaenzt (eine
005100*       |          |     | Kennzahlgruppe je Suffix, nicht je Lauf)
005200*E.01.01|2024-07-15| rnh | Warnmeldung bei Satzanzahl <> 196 je
005300*       |          |     | Zeitstempel (5-Minuten-Tabellen)
005400*E.02.00|2025-02-11| kl  | PRAEFIX-Feld in LINK-AGR-REC/LINK-KPI-
005500*       |          |     | REC auf 40 Stellen erweitert (einzelne
005600*       |          |     | MGW-Zaehlernamen wurden bei 30 Stellen
005700*       |          |     | abgeschnitten)
005800*----------------------------------------------------------------*
005900*
006000* Programmbeschreibung
006100* --------------------
006200* Liest die 5MIN-Selektionsliste (Ausgabe PMXSEL0O) und verarbeitet
006300* je Tabelle die von PMXEXT0O abgelegten Uebergabesaetze (PMX-
006400* STAGED): der Knoten (CALIS/MEIND/RAIND) wird aus dem Tabellen-
006500* namen ermittelt, die Saetze werden nach Zeitstempel gruppiert
006600* (die Uebergabedatei ist bereits aufsteigend sortiert) und je
006700* Zeitstempel an PMXAGR0M (Aggregation nach Suffix/Praefix und
006800* Betreiberzuordnung) uebergeben.  Je Suffix-Gruppe, die PMXAGR0M
006900* liefert, wird PMXKPI0M zweimal aufgerufen (Verkehrsrichtung
007000* Kommend/Gehend) und das Ergebnis bei mindestens einem besetzten
007100* Kennwert als Detailsatz gepuffert.  Die Fortschritts-Id je Paar
007200* (Zeitstempel,Knoten) wird in einer speicherresidenten Tabelle
007300* gefuehrt und bei Wiederauftreten desselben Paares wiederverwendet
007400* (z.B. wenn zwei Tabellen desselben Knotens denselben Zeitstempel
007500* liefern).  Detailsaetze werden blockweise gepuffert und gebucht;
007600* am Laufende wird der Restbestand beider Puffer geschrieben.
007700*
007800******************************************************************
007900
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     SWITCH-15 IS ANZEIGE-VERSION
008400         ON STATUS IS SHOW-VERSION
008500     CLASS ALPHNUM IS "0123456789"
008600                      "abcdefghijklmnopqrstuvwxyz"
008700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT PMX-SEL-5MIN    ASSIGN TO PMXSEL5
009200                            ORGANIZATION IS LINE SEQUENTIAL
009300                            FILE STATUS IS SEL5-FILE-STATUS.
009400
009500     SELECT PMX-STAGED      ASSIGN TO #DYNAMIC
009600                            FILE STATUS IS STG-FILE-STATUS.
009700
009800     SELECT PMX-KPISUM      ASSIGN TO PMXKSUM
009900                            FILE STATUS IS SUM-FILE-STATUS.
010000
010100     SELECT PMX-DETENT      ASSIGN TO PMXDETE
010200                            FILE STATUS IS ENT-FILE-STATUS.
010300
010400     SELECT PMX-DETSOR      ASSIGN TO PMXDETS
010500                            FILE STATUS IS SOR-FILE-STATUS.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  PMX-SEL-5MIN.
011000 01  SEL5-RECORD                PIC X(80).
011100
011200 FD  PMX-STAGED.
011300     COPY PMXSTG01 OF "=PMXLIB".
011400
011500 FD  PMX-KPISUM.
011600     COPY PMXSUM01 OF "=PMXLIB".
011700
011800 FD  PMX-DETENT.
011900     COPY PMXDET01 OF "=PMXLIB".
012000
012100 FD  PMX-DETSOR.
012200     COPY PMXDET01 OF "=PMXLIB"
012300          REPLACING ==PMX-DET== BY ==PMX-SOR==
012400                    ==PMX-MGW== BY ==PMX-SOR-MGW==.
012500
012600 WORKING-STORAGE SECTION.
012700*--------------------------------------------------------------------*
012800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012900*--------------------------------------------------------------------*
013000 01          COMP-FELDER.
013100     05      C4-I1               PIC S9(04) COMP.
013200     05      C4-I2               PIC S9(04) COMP.
013300     05      C4-I3               PIC S9(04) COMP.
013400     05      C9-ANZ-TABLES       PIC S9(09) COMP.
013500     05      C9-ANZ-SUMMARY      PIC S9(09) COMP.
013600     05      C9-ANZ-ENT-POSTED   PIC S9(09) COMP.
013700     05      C9-ANZ-SOR-POSTED   PIC S9(09) COMP.
013800     05      C9-WARN-COUNT       PIC S9(09) COMP.
013900     05      C9-NEXT-KPI-ID      PIC S9(09) COMP.
014000     05      FILLER              PIC X(01).
014100
014200*--------------------------------------------------------------------*
014300* Display-Felder: Praefix D
014400*--------------------------------------------------------------------*
014500 01          DISPLAY-FELDER.
014600     05      D-NUM4              PIC -9(04).
014700     05      D-NUM9              PIC  9(09).
014800     05      FILLER              PIC X(01).
014900
015000*--------------------------------------------------------------------*
015100* Felder mit konstantem Inhalt: Praefix K
015200*--------------------------------------------------------------------*
015300 01          KONSTANTE-FELDER.
015400     05      K-MODUL             PIC X(08)          VALUE "PMXTRF0O".
015500     05      K-POST-BATCH        PIC 9(04) COMP     VALUE 200.
015600     05      K-EXPECT-5MIN-ROWS  PIC 9(04) COMP     VALUE 196.
015700     05      FILLER              PIC X(01).
015800
015900*----------------------------------------------------------------*
016000* Conditional-Felder
016100*----------------------------------------------------------------*
016200 01          SCHALTER.
016300     05      SEL5-FILE-STATUS    PIC X(02).
016400          88 SEL5-FILE-OK                     VALUE "00".
016500          88 SEL5-FILE-NOK                    VALUE "01" THRU "99".
016600     05      STG-FILE-STATUS     PIC X(02).
016700          88 STG-FILE-OK                      VALUE "00".
016800          88 STG-FILE-NOK                     VALUE "01" THRU "99".
016900     05      REC-STAT REDEFINES STG-FILE-STATUS.
017000        10   STG-FILE-STATUS1    PIC X.
017100          88 STG-FILE-EOF                     VALUE "1".
017200        10                       PIC X.
017300     05      SUM-FILE-STATUS     PIC X(02).
017400          88 SUM-FILE-OK                      VALUE "00".
017500          88 SUM-FILE-NOK                     VALUE "01" THRU "99".
017600     05      ENT-FILE-STATUS     PIC X(02).
017700          88 ENT-FILE-OK                      VALUE "00".
017800          88 ENT-FILE-NOK                     VALUE "01" THRU "99".
017900     05      SOR-FILE-STATUS     PIC X(02).
018000          88 SOR-FILE-OK                      VALUE "00".
018100          88 SOR-FILE-NOK                     VALUE "01" THRU "99".
018200
018300     05      PRG-STATUS          PIC 9.
018400          88 PRG-OK                          VALUE ZERO.
018500          88 PRG-ABBRUCH                     VALUE 2.
018600
018700     05      SEL5-EOF-FLAG       PIC 9       VALUE ZERO.
018800          88 SEL5-EOF                        VALUE 1.
018900     05      STG-EOF-FLAG        PIC 9       VALUE ZERO.
019000          88 STG-EOF                         VALUE 1.
019100     05      NODE-FOUND-FLAG     PIC 9       VALUE ZERO.
019200          88 NODE-FOUND                      VALUE 1.
019300     05      KPI-FOUND-FLAG      PIC 9       VALUE ZERO.
019400          88 KPI-FOUND                       VALUE 1.
019500     05      SUFFIX-FOUND-FLAG   PIC 9       VALUE ZERO.
019600          88 SUFFIX-FOUND                    VALUE 1.
019700     05      FILLER              PIC X(01).
019800
019900*--------------------------------------------------------------------*
020000* weitere Arbeitsfelder
020100*--------------------------------------------------------------------*
020200 01          WORK-FELDER.
020300     05      W-TABLE-NAME        PIC X(40).
020400     05      W-TABLE-NODE-VIEW REDEFINES W-TABLE-NAME.
020500         10  W-TABLE-NODE-PREFIX PIC X(05).
020600         10  FILLER               PIC X(35).
020700     05      W-TABLE-UC          PIC X(40).
020800     05      ASS-FNAME           PIC X(40).
020900     05      ASS-FSTATUS         PIC S9(04) COMP.
021000     05      W-NODE              PIC X(10).
021100
021200*           ---> Vorausgelesener (Lookahead-) Uebergabesatz: der
021300*           ---> jeweils naechste, noch nicht verarbeitete Satz aus
021400*           ---> PMX-STAGED; sein Zeitstempel entscheidet, ob die
021500*           ---> laufende Zeitstempel-Gruppe beendet ist
021600     05      W-HOLD-DATE-HEURE   PIC X(19).
021700     05      W-HOLD-INDICATEUR   PIC X(40).
021800     05      W-HOLD-VALEUR       PIC S9(11)V9(04).
021900     05      W-HOLD-VALEUR-FLAG  PIC X(01).
022000
022100     05      W-CURRENT-DATE-HEURE PIC X(19).
022200     05      W-KPI-ID            PIC 9(09).
022300     05      W-KPI-TAB-PTR       PIC S9(04) COMP.
022400     05      W-SUFFIX-TAB-PTR    PIC S9(04) COMP.
022500     05      FILLER              PIC X(01).
022600
022700 01          ZEILE               PIC X(80) VALUE SPACES.
022800
022900*--------------------------------------------------------------------*
023000* Zeitstempel-Arbeitsbereich (Protokollzeilen)
023100*--------------------------------------------------------------------*
023200 01          TAL-TIME-D.
023300     05      TAL-JHJJMMTT.
023400        10   TAL-JHJJ            PIC  9(04).
023500        10   TAL-MM              PIC  9(02).
023600        10   TAL-TT              PIC  9(02).
023700     05      TAL-HHMI.
023800        10   TAL-HH              PIC  9(02).
023900        10   TAL-MI              PIC  9(02).
024000     05      TAL-SS              PIC  9(02).
024100 01          TAL-TIME-N REDEFINES TAL-TIME-D.
024200     05      TAL-TIME-N12        PIC  9(12).
024300
024400*--------------------------------------------------------------------*
024500* Fortschritts-Id-Tabelle: ein Eintrag je bereits vergebenem Paar
024600* (Zeitstempel,Knoten); speicherresident fuer den Lauf
024700*--------------------------------------------------------------------*
024800 01          KPI-ID-TAB-FELDER.
024900     05      KPI-TAB-MAX         PIC S9(04) COMP VALUE 2000.
025000     05      KPI-TAB-ANZ         PIC S9(04) COMP VALUE ZERO.
025100     05      KPI-TAB.
025200         10  KPI-TAB-ZEILE OCCURS 2000 TIMES
025300                           INDEXED BY KPI-TAB-IDX.
025400             15 KPI-TAB-DATE         PIC X(19).
025500             15 KPI-TAB-NODE         PIC X(10).
025600             15 KPI-TAB-ID           PIC 9(09).
025700             15 FILLER               PIC X(02).
025800     05      FILLER              PIC X(01).
025900
026000*--------------------------------------------------------------------*
026100* Suffix-Liste der laufenden Zeitstempel-Gruppe (Ausgabe PMXAGR0M,
026200* nach SUFFIX verdichtet) -- je Eintrag ein PMXKPI0M-Aufruf
026300*--------------------------------------------------------------------*
026400 01          SUFFIX-TAB-FELDER.
026500     05      SUFFIX-TAB-ANZ      PIC S9(04) COMP VALUE ZERO.
026600     05      SUFFIX-TAB.
026700         10  SUFFIX-TAB-ZEILE OCCURS 20 TIMES
026800                             INDEXED BY SUFFIX-TAB-IDX.
026900             15 SUFFIX-TAB-SUFFIX    PIC X(20).
027000             15 SUFFIX-TAB-OPERATOR  PIC X(20).
027100     05      FILLER              PIC X(01).
027200
027300*--------------------------------------------------------------------*
027400* Detailsatz-Puffer TRAFFIC-ENTREE (Richtung Kommend)
027500*--------------------------------------------------------------------*
027600 01          ENT-BUFFER-FELDER.
027700     05      ENT-BUF-ANZ         PIC S9(04) COMP VALUE ZERO.
027800     05      ENT-BUF.
027900         10  ENT-BUF-ZEILE OCCURS 200 TIMES
028000                           INDEXED BY ENT-BUF-IDX.
028100             15 ENT-BUF-KPI-ID       PIC 9(09).
028200             15 ENT-BUF-OPERATOR     PIC X(20).
028300             15 ENT-BUF-SUFFIX       PIC X(20).
028400             15 ENT-BUF-TRAFFIC      PIC S9(11)V9(04).
028500             15 ENT-BUF-TRAFFIC-FLAG PIC X(01).
028600             15 ENT-BUF-TENTATIVE    PIC S9(11)V9(04).
028700             15 ENT-BUF-TENTA-FLAG   PIC X(01).
028800             15 ENT-BUF-REPONDU      PIC S9(11)V9(04).
028900             15 ENT-BUF-REPONDU-FLAG PIC X(01).
029000             15 ENT-BUF-NON-REP      PIC S9(11)V9(04).
029100             15 ENT-BUF-NON-REP-FLAG PIC X(01).
029200             15 FILLER               PIC X(02).
029300     05      FILLER              PIC X(01).
029400
029500*--------------------------------------------------------------------*
029600* Detailsatz-Puffer TRAFFIC-SORTIE (Richtung Gehend)
029700*--------------------------------------------------------------------*
029800 01          SOR-BUFFER-FELDER.
029900     05      SOR-BUF-ANZ         PIC S9(04) COMP VALUE ZERO.
030000     05      SOR-BUF.
030100         10  SOR-BUF-ZEILE OCCURS 200 TIMES
030200                           INDEXED BY SOR-BUF-IDX.
030300             15 SOR-BUF-KPI-ID       PIC 9(09).
030400             15 SOR-BUF-OPERATOR     PIC X(20).
030500             15 SOR-BUF-SUFFIX       PIC X(20).
030600             15 SOR-BUF-TRAFFIC      PIC S9(11)V9(04).
030700             15 SOR-BUF-TRAFFIC-FLAG PIC X(01).
030800             15 SOR-BUF-TENTATIVE    PIC S9(11)V9(04).
030900             15 SOR-BUF-TENTA-FLAG   PIC X(01).
031000             15 SOR-BUF-REPONDU      PIC S9(11)V9(04).
031100             15 SOR-BUF-REPONDU-FLAG PIC X(01).
031200             15 SOR-BUF-NON-REP      PIC S9(11)V9(04).
031300             15 SOR-BUF-NON-REP-FLAG PIC X(01).
031400             15 FILLER               PIC X(02).
031500     05      FILLER              PIC X(01).
031600
031700*--------------------------------------------------------------------*
031800* Uebergabebereich PMXAGR0M (Bild der LINKAGE SECTION von PMXAGR0M)
031900*--------------------------------------------------------------------*
032000 01          LINK-AGR-REC.
032100     05      LINK-AGR-HDR.
032200         10  LINK-AGR-RC             PIC S9(04) COMP.
032300     05      LINK-AGR-DATA.
032400         10  LINK-AGR-IN-COUNT       PIC S9(04) COMP.
032500         10  LINK-AGR-IN-ROWS OCCURS 300 TIMES
032600                             INDEXED BY LINK-AGR-IN-IDX.
032700             15 LINK-AGR-IN-INDICATEUR  PIC X(40).
032800             15 LINK-AGR-IN-VALEUR      PIC S9(11)V9(04).
032900             15 LINK-AGR-IN-VALEUR-FLAG PIC X(01).
033000         10  LINK-AGR-OUT-COUNT      PIC S9(04) COMP.
033100         10  LINK-AGR-OUT-ROWS OCCURS 300 TIMES
033200                              INDEXED BY LINK-AGR-OUT-IDX.
033300             15 LINK-AGR-OUT-SUFFIX     PIC X(20).
033400             15 LINK-AGR-OUT-PREFIX     PIC X(40).
033500             15 LINK-AGR-OUT-OPERATOR   PIC X(20).
033600             15 LINK-AGR-OUT-SUM        PIC S9(11)V9(04).
033700
033800*--------------------------------------------------------------------*
033900* Uebergabebereich PMXKPI0M (Bild der LINKAGE SECTION von PMXKPI0M)
034000*--------------------------------------------------------------------*
034100 01          LINK-KPI-REC.
034200     05      LINK-KPI-HDR.
034300         10  LINK-KPI-RC             PIC S9(04) COMP.
034400         10  LINK-KPI-KENNZAHLSATZ   PIC X(01).
034500              88 LINK-KPI-5MIN-VOICE           VALUE "5".
034600              88 LINK-KPI-MGW                  VALUE "M".
034700         10  LINK-KPI-RICHTUNG       PIC X(01).
034800              88 LINK-KPI-TRAFFIC-ENTREE       VALUE "E".
034900              88 LINK-KPI-TRAFFIC-SORTIE       VALUE "S".
035000     05      LINK-KPI-DATA.
035100         10  LINK-KPI-IN-COUNT       PIC S9(04) COMP.
035200         10  LINK-KPI-IN-ROWS OCCURS 300 TIMES
035300                             INDEXED BY LINK-KPI-IN-IDX.
035400             15 LINK-KPI-IN-PREFIX      PIC X(40).
035500             15 LINK-KPI-IN-SUM         PIC S9(11)V9(04).
035600         10  LINK-KPI-OUT-TRAFFIC       PIC S9(11)V9(04).
035700         10  LINK-KPI-OUT-TRAFFIC-FLAG  PIC X(01).
035800         10  LINK-KPI-OUT-TENTATIVE     PIC S9(11)V9(04).
035900         10  LINK-KPI-OUT-TENTA-FLAG    PIC X(01).
036000         10  LINK-KPI-OUT-REPONDU       PIC S9(11)V9(04).
036100         10  LINK-KPI-OUT-REPONDU-FLAG  PIC X(01).
036200         10  LINK-KPI-OUT-NON-REP       PIC S9(11)V9(04).
036300         10  LINK-KPI-OUT-NON-REP-FLAG  PIC X(01).
036400         10  LINK-KPI-OUT-MGW OCCURS 11 TIMES
036500                             INDEXED BY LINK-KPI-OUT-MGW-IDX.
036600             15 LINK-KPI-OUT-MGW-VAL    PIC S9(09)V9(04).
036700             15 LINK-KPI-OUT-MGW-FLAG   PIC X(01).
036800
036900 PROCEDURE DIVISION.
037000
037100******************************************************************
037200* Steuerungs-Section
037300******************************************************************
037400 A100-STEUERUNG SECTION.
037500 A100-00.
037600     IF  SHOW-VERSION
037700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
037800         STOP RUN
037900     END-IF
038000
038100     PERFORM B000-VORLAUF
038200     IF  PRG-ABBRUCH
038300         CONTINUE
038400     ELSE
038500         PERFORM B100-VERARBEITUNG
038600     END-IF
038700
038800     PERFORM B090-ENDE
038900     STOP RUN
039000     .
039100 A100-99.
039200     EXIT.
039300
039400******************************************************************
039500* Vorlauf: Selektionsliste und Ausgabedateien oeffnen
039600******************************************************************
039700 B000-VORLAUF SECTION.
039800 B000-00.
039900     PERFORM C000-INIT
040000
040100     OPEN INPUT PMX-SEL-5MIN
040200     IF  SEL5-FILE-NOK
040300         DISPLAY K-MODUL ": PMX-SEL-5MIN OPEN fehlgeschlagen "
040400                 SEL5-FILE-STATUS
040500         SET PRG-ABBRUCH TO TRUE
040600         EXIT SECTION
040700     END-IF
040800
040900     OPEN OUTPUT PMX-KPISUM
041000     IF  SUM-FILE-NOK
041100         DISPLAY K-MODUL ": PMX-KPISUM OPEN fehlgeschlagen "
041200                 SUM-FILE-STATUS
041300         SET PRG-ABBRUCH TO TRUE
041400         EXIT SECTION
041500     END-IF
041600
041700     OPEN OUTPUT PMX-DETENT
041800     IF  ENT-FILE-NOK
041900         DISPLAY K-MODUL ": PMX-DETENT OPEN fehlgeschlagen "
042000                 ENT-FILE-STATUS
042100         SET PRG-ABBRUCH TO TRUE
042200         EXIT SECTION
042300     END-IF
042400
042500     OPEN OUTPUT PMX-DETSOR
042600     IF  SOR-FILE-NOK
042700         DISPLAY K-MODUL ": PMX-DETSOR OPEN fehlgeschlagen "
042800                 SOR-FILE-STATUS
042900         SET PRG-ABBRUCH TO TRUE
043000         EXIT SECTION
043100     END-IF
043200     .
043300 B000-99.
043400     EXIT.
043500
043600******************************************************************
043700* Ende: Restpuffer buchen, Dateien schliessen, Endstand melden
043800******************************************************************
043900 B090-ENDE SECTION.
044000 B090-00.
044100     IF  PRG-ABBRUCH
044200         DISPLAY ">>> PMXTRF0O ABBRUCH !!! <<< "
044300     ELSE
044400         PERFORM C900-FLUSH-DETAIL-BUFFER
044500
044600         CLOSE PMX-SEL-5MIN
044700                PMX-KPISUM
044800                PMX-DETENT
044900                PMX-DETSOR
045000
045100         MOVE C9-ANZ-TABLES     TO D-NUM9
045200         DISPLAY "PMXTRF0O: Tabellen verarbeitet        : " D-NUM9
045300         MOVE C9-ANZ-SUMMARY    TO D-NUM9
045400         DISPLAY "PMXTRF0O: Fortschrittssaetze (KPISUM)  : " D-NUM9
045500         MOVE C9-ANZ-ENT-POSTED TO D-NUM9
045600         DISPLAY "PMXTRF0O: Detailsaetze ENTREE gebucht  : " D-NUM9
045700         MOVE C9-ANZ-SOR-POSTED TO D-NUM9
045800         DISPLAY "PMXTRF0O: Detailsaetze SORTIE gebucht  : " D-NUM9
045900         MOVE C9-WARN-COUNT     TO D-NUM9
046000         DISPLAY "PMXTRF0O: Warnungen Satzanzahl <> 196  : " D-NUM9
046100     END-IF
046200     .
046300 B090-99.
046400     EXIT.
046500
046600******************************************************************
046700* Verarbeitung: je Tabelle der 5MIN-Liste
046800******************************************************************
046900 B100-VERARBEITUNG SECTION.
047000 B100-00.
047100     PERFORM C100-READ-SELECTION-LIST
047200     PERFORM C150-PROCESS-TABLE UNTIL SEL5-EOF OR PRG-ABBRUCH
047300     .
047400 B100-99.
047500     EXIT.
047600
047700******************************************************************
047800* Initialisierung
047900******************************************************************
048000 C000-INIT SECTION.
048100 C000-00.
048200     INITIALIZE SCHALTER
048300                WORK-FELDER
048400                KPI-ID-TAB-FELDER
048500                ENT-BUFFER-FELDER
048600                SOR-BUFFER-FELDER
048700     MOVE ZERO TO C9-ANZ-TABLES
048800                  C9-ANZ-SUMMARY
048900                  C9-ANZ-ENT-POSTED
049000                  C9-ANZ-SOR-POSTED
049100                  C9-WARN-COUNT
049200                  C9-NEXT-KPI-ID
049300     SET PRG-OK TO TRUE
049400     .
049500 C000-99.
049600     EXIT.
049700
049800******************************************************************
049900* Naechste Tabelle der 5MIN-Selektionsliste lesen
050000******************************************************************
050100 C100-READ-SELECTION-LIST SECTION.
050200 C100-00.
050300     READ PMX-SEL-5MIN
050400         AT END SET SEL5-EOF TO TRUE
050500     END-READ
050600     IF NOT SEL5-EOF
050700        MOVE SEL5-RECORD TO W-TABLE-NAME
050800     END-IF
050900     .
051000 C100-99.
051100     EXIT.
051200
051300******************************************************************
051400* Eine Tabelle verarbeiten: Knoten ermitteln, Uebergabedatei lesen
051500******************************************************************
051600 C150-PROCESS-TABLE SECTION.
051700 C150-00.
051800     ADD 1 TO C9-ANZ-TABLES
051900     PERFORM C200-EXTRACT-NODE
052000
052100     IF NOT NODE-FOUND
052200        DISPLAY "PMXTRF0O: kein gueltiger Knoten, Tabelle "
052300                "uebersprungen: " W-TABLE-NAME(1:20)
052400     ELSE
052500        PERFORM C250-ASSIGN-STAGED
052600        IF  STG-FILE-NOK
052700            DISPLAY "PMXTRF0O: Uebergabedatei nicht vorhanden: "
052800                    ASS-FNAME
052900        ELSE
053000           OPEN INPUT PMX-STAGED
053100           IF  STG-FILE-NOK
053200               DISPLAY "PMXTRF0O: PMX-STAGED OPEN fehlgeschlagen "
053300                       STG-FILE-STATUS
053400           ELSE
053500              SET STG-EOF-FLAG TO ZERO
053600              PERFORM C300-READ-STAGED
053700              PERFORM C350-PROCESS-TIMESTAMP-GROUP
053800                  UNTIL STG-EOF OR PRG-ABBRUCH
053900              CLOSE PMX-STAGED
054000           END-IF
054100        END-IF
054200     END-IF
054300
054400     PERFORM C100-READ-SELECTION-LIST
054500     .
054600 C150-99.
054700     EXIT.
054800
054900******************************************************************
055000* Knoten aus dem Tabellennamen ermitteln: fuehrendes CALIS/MEIND/
055100* RAIND (gross-/kleinschreibungsunabhaengig)
055200******************************************************************
055300 C200-EXTRACT-NODE SECTION.
055400 C200-00.
055500     MOVE W-TABLE-NAME TO W-TABLE-UC
055600     INSPECT W-TABLE-UC CONVERTING
055700             "abcdefghijklmnopqrstuvwxyz"
055800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
055900
056000     SET NODE-FOUND-FLAG TO ZERO
056100     IF      W-TABLE-UC(1:5) = "CALIS"
056200             MOVE "CALIS" TO W-NODE
056300             SET NODE-FOUND TO TRUE
056400     ELSE IF W-TABLE-UC(1:5) = "MEIND"
056500             MOVE "MEIND" TO W-NODE
056600             SET NODE-FOUND TO TRUE
056700     ELSE IF W-TABLE-UC(1:5) = "RAIND"
056800             MOVE "RAIND" TO W-NODE
056900             SET NODE-FOUND TO TRUE
057000     END-IF
057100     .
057200 C200-99.
057300     EXIT.
057400
057500******************************************************************
057600* PMX-STAGED dynamisch auf die Uebergabedatei der Tabelle zuweisen
057700******************************************************************
057800 C250-ASSIGN-STAGED SECTION.
057900 C250-00.
058000     MOVE SPACES TO ASS-FNAME
058100     STRING "$PMXDATA.STG." DELIMITED BY SIZE
058200            W-TABLE-NAME    DELIMITED BY SPACE
058300            INTO ASS-FNAME
058400     END-STRING
058500     MOVE ZERO TO ASS-FSTATUS
058600     ENTER "COBOLASSIGN" USING  PMX-STAGED
058700                                ASS-FNAME
058800                         GIVING ASS-FSTATUS
058900     IF  ASS-FSTATUS = ZERO
059000         MOVE "00" TO STG-FILE-STATUS
059100     ELSE
059200         MOVE "35" TO STG-FILE-STATUS
059300     END-IF
059400     .
059500 C250-99.
059600     EXIT.
059700
059800******************************************************************
059900* Naechsten Uebergabesatz lesen (Lookahead fuer Zeitstempel-Bruch)
060000******************************************************************
060100 C300-READ-STAGED SECTION.
060200 C300-00.
060300     READ PMX-STAGED
060400         AT END SET STG-EOF TO TRUE
060500     END-READ
060600     IF NOT STG-EOF
060700        MOVE PMX-STG-DATE-HEURE  TO W-HOLD-DATE-HEURE
060800        MOVE PMX-STG-INDICATEUR  TO W-HOLD-INDICATEUR
060900        MOVE PMX-STG-VALEUR      TO W-HOLD-VALEUR
061000        MOVE PMX-STG-VALEUR-FLAG TO W-HOLD-VALEUR-FLAG
061100     END-IF
061200     .
061300 C300-99.
061400     EXIT.
061500
061600******************************************************************
061700* Alle Saetze mit demselben Zeitstempel sammeln und als Gruppe an
061800* PMXAGR0M/PMXKPI0M uebergeben
061900******************************************************************
062000 C350-PROCESS-TIMESTAMP-GROUP SECTION.
062100 C350-00.
062200     MOVE W-HOLD-DATE-HEURE TO W-CURRENT-DATE-HEURE
062300     MOVE ZERO TO LINK-AGR-IN-COUNT
062400     PERFORM C360-ADD-ROW-TO-BATCH
062500     PERFORM C300-READ-STAGED
062600
062700     PERFORM C360-ADD-ROW-TO-BATCH WITH TEST BEFORE
062800         UNTIL STG-EOF
062900            OR W-HOLD-DATE-HEURE NOT = W-CURRENT-DATE-HEURE
063000
063100     IF  LINK-AGR-IN-COUNT NOT = K-EXPECT-5MIN-ROWS
063200         ADD 1 TO C9-WARN-COUNT
063300         MOVE LINK-AGR-IN-COUNT TO D-NUM4
063400         DISPLAY "PMXTRF0O: Warnung - " D-NUM4
063500                 " Saetze statt 196 fuer " W-TABLE-NAME(1:20)
063600                 " / " W-CURRENT-DATE-HEURE
063700     END-IF
063800
063900     PERFORM C400-ASSIGN-SUMMARY-ID
064000     PERFORM C500-CALL-AGGREGATION
064100     IF NOT PRG-ABBRUCH
064200        PERFORM C600-PROCESS-SUFFIX-GROUPS
064300     END-IF
064400     .
064500 C350-99.
064600     EXIT.
064700
064800******************************************************************
064900* Den vorausgelesenen Satz (Lookahead) in die PMXAGR0M-Eingabe
065000* uebernehmen, sofern er noch zur laufenden Gruppe gehoert, und den
065100* naechsten Satz vorauslesen
065200******************************************************************
065300 C360-ADD-ROW-TO-BATCH SECTION.
065400 C360-00.
065500     IF  LINK-AGR-IN-COUNT < 300
065600         ADD 1 TO LINK-AGR-IN-COUNT
065700         SET LINK-AGR-IN-IDX TO LINK-AGR-IN-COUNT
065800         MOVE W-HOLD-INDICATEUR
065900                 TO LINK-AGR-IN-INDICATEUR(LINK-AGR-IN-IDX)
066000         MOVE W-HOLD-VALEUR
066100                 TO LINK-AGR-IN-VALEUR(LINK-AGR-IN-IDX)
066200         MOVE W-HOLD-VALEUR-FLAG
066300                 TO LINK-AGR-IN-VALEUR-FLAG(LINK-AGR-IN-IDX)
066400     END-IF
066500     PERFORM C300-READ-STAGED
066600     .
066700 C360-99.
066800     EXIT.
066900
067000******************************************************************
067100* Fortschritts-Id fuer (Zeitstempel,Knoten) ermitteln oder anlegen
067200******************************************************************
067300 C400-ASSIGN-SUMMARY-ID SECTION.
067400 C400-00.
067500     PERFORM C405-SCAN-KPI-TAB
067600     IF  KPI-FOUND
067700         MOVE KPI-TAB-ID(W-KPI-TAB-PTR) TO W-KPI-ID
067800     ELSE
067900         ADD 1 TO C9-NEXT-KPI-ID
068000         MOVE C9-NEXT-KPI-ID TO W-KPI-ID
068100         IF  KPI-TAB-ANZ < KPI-TAB-MAX
068200             ADD 1 TO KPI-TAB-ANZ
068300             MOVE W-CURRENT-DATE-HEURE TO KPI-TAB-DATE(KPI-TAB-ANZ)
068400             MOVE W-NODE               TO KPI-TAB-NODE(KPI-TAB-ANZ)
068500             MOVE W-KPI-ID             TO KPI-TAB-ID(KPI-TAB-ANZ)
068600         END-IF
068700
068800         MOVE W-KPI-ID             TO PMX-SUM-KPI-ID
068900         MOVE W-CURRENT-DATE-HEURE TO PMX-SUM-DATE
069000         MOVE W-NODE               TO PMX-SUM-NODE
069100         WRITE PMX-SUM-RECORD
069200         ADD 1 TO C9-ANZ-SUMMARY
069300     END-IF
069400     .
069500 C400-99.
069600     EXIT.
069700
069800******************************************************************
069900* Fortschritts-Id-Tabelle nach (Zeitstempel,Knoten) durchsuchen
070000******************************************************************
070100 C405-SCAN-KPI-TAB SECTION.
070200 C405-00.
070300     SET KPI-FOUND-FLAG TO ZERO
070400     MOVE ZERO TO W-KPI-TAB-PTR
070500     PERFORM C410-SCAN-ONE-KPI-ENTRY
070600         VARYING C4-I1 FROM 1 BY 1
070700         UNTIL C4-I1 > KPI-TAB-ANZ OR KPI-FOUND
070800     .
070900 C405-99.
071000     EXIT.
071100
071200 C410-SCAN-ONE-KPI-ENTRY SECTION.
071300 C410-00.
071400     IF  KPI-TAB-DATE(C4-I1) = W-CURRENT-DATE-HEURE
071500     AND KPI-TAB-NODE(C4-I1) = W-NODE
071600         MOVE C4-I1 TO W-KPI-TAB-PTR
071700         SET KPI-FOUND TO TRUE
071800     END-IF
071900     .
072000 C410-99.
072100     EXIT.
072200
072300******************************************************************
072400* PMXAGR0M fuer die laufende Zeitstempel-Gruppe aufrufen
072500******************************************************************
072600 C500-CALL-AGGREGATION SECTION.
072700 C500-00.
072800     MOVE ZERO TO LINK-AGR-RC
072900     CALL "PMXAGR0M" USING LINK-AGR-REC
073000     EVALUATE LINK-AGR-RC
073100        WHEN ZERO
073200             CONTINUE
073300        WHEN 9999
073400             DISPLAY K-MODUL
073500                     ": RC 9999 = PRG-ABBRUCH aus PMXAGR0M"
073600             SET PRG-ABBRUCH TO TRUE
073700        WHEN OTHER
073800             MOVE LINK-AGR-RC TO D-NUM4
073900             DISPLAY K-MODUL ": unbekannter RC aus PMXAGR0M: "
074000                     D-NUM4
074100             SET PRG-ABBRUCH TO TRUE
074200     END-EVALUATE
074300     .
074400 C500-99.
074500     EXIT.
074600
074700******************************************************************
074800* Die von PMXAGR0M gelieferten Gruppen nach SUFFIX verdichten und
074900* je Suffix-Gruppe PMXKPI0M aufrufen
075000******************************************************************
075100 C600-PROCESS-SUFFIX-GROUPS SECTION.
075200 C600-00.
075300     MOVE ZERO TO SUFFIX-TAB-ANZ
075400     PERFORM C610-COLLECT-ONE-SUFFIX
075500         VARYING C4-I1 FROM 1 BY 1
075600         UNTIL C4-I1 > LINK-AGR-OUT-COUNT
075700
075800     PERFORM C650-PROCESS-ONE-SUFFIX
075900         VARYING C4-I2 FROM 1 BY 1
076000         UNTIL C4-I2 > SUFFIX-TAB-ANZ OR PRG-ABBRUCH
076100     .
076200 C600-99.
076300     EXIT.
076400
076500******************************************************************
076600* Eine Ausgabezeile von PMXAGR0M in die Suffix-Liste einreihen,
076700* sofern das SUFFIX dort noch nicht vorhanden ist
076800******************************************************************
076900 C610-COLLECT-ONE-SUFFIX SECTION.
077000 C610-00.
077100     SET LINK-AGR-OUT-IDX TO C4-I1
077200     SET SUFFIX-FOUND-FLAG TO ZERO
077300
077400     PERFORM C615-SCAN-ONE-SUFFIX
077500         VARYING W-SUFFIX-TAB-PTR FROM 1 BY 1
077600         UNTIL W-SUFFIX-TAB-PTR > SUFFIX-TAB-ANZ OR SUFFIX-FOUND
077700
077800     IF NOT SUFFIX-FOUND
077900        IF  SUFFIX-TAB-ANZ < 20
078000            ADD 1 TO SUFFIX-TAB-ANZ
078100            MOVE LINK-AGR-OUT-SUFFIX(LINK-AGR-OUT-IDX)
078200                    TO SUFFIX-TAB-SUFFIX(SUFFIX-TAB-ANZ)
078300            MOVE LINK-AGR-OUT-OPERATOR(LINK-AGR-OUT-IDX)
078400                    TO SUFFIX-TAB-OPERATOR(SUFFIX-TAB-ANZ)
078500        END-IF
078600     END-IF
078700     .
078800 C610-99.
078900     EXIT.
079000
079100 C615-SCAN-ONE-SUFFIX SECTION.
079200 C615-00.
079300     IF  SUFFIX-TAB-SUFFIX(W-SUFFIX-TAB-PTR)
079400             = LINK-AGR-OUT-SUFFIX(LINK-AGR-OUT-IDX)
079500         SET SUFFIX-FOUND TO TRUE
079600     END-IF
079700     .
079800 C615-99.
079900     EXIT.
080000
080100******************************************************************
080200* Fuer eine Suffix-Gruppe: Eingabezeilen fuer PMXKPI0M aufbauen und
080300* die Kennzahlen je Richtung (Kommend/Gehend) berechnen lassen
080400******************************************************************
080500 C650-PROCESS-ONE-SUFFIX SECTION.
080600 C650-00.
080700     PERFORM C660-BUILD-KPI-INPUT
080800
080900     SET LINK-KPI-5MIN-VOICE TO TRUE
081000     SET LINK-KPI-TRAFFIC-ENTREE TO TRUE
081100     MOVE ZERO TO LINK-KPI-RC
081200     CALL "PMXKPI0M" USING LINK-KPI-REC
081300     PERFORM C670-EVAL-KPI-RC
081400     IF NOT PRG-ABBRUCH
081500        PERFORM C700-BUFFER-ENTREE-DETAIL
081600     END-IF
081700
081800     IF NOT PRG-ABBRUCH
081900        SET LINK-KPI-5MIN-VOICE TO TRUE
082000        SET LINK-KPI-TRAFFIC-SORTIE TO TRUE
082100        MOVE ZERO TO LINK-KPI-RC
082200        CALL "PMXKPI0M" USING LINK-KPI-REC
082300        PERFORM C670-EVAL-KPI-RC
082400        IF NOT PRG-ABBRUCH
082500           PERFORM C710-BUFFER-SORTIE-DETAIL
082600        END-IF
082700     END-IF
082800     .
082900 C650-99.
083000     EXIT.
083100
083200******************************************************************
083300* PMXKPI0M-Eingabezeilen aus den PMXAGR0M-Zeilen der laufenden
083400* Suffix-Gruppe (Index C4-I2 auf SUFFIX-TAB) aufbauen
083500******************************************************************
083600 C660-BUILD-KPI-INPUT SECTION.
083700 C660-00.
083800     MOVE ZERO TO LINK-KPI-IN-COUNT
083900     PERFORM C665-COPY-ONE-ROW
084000         VARYING C4-I3 FROM 1 BY 1
084100         UNTIL C4-I3 > LINK-AGR-OUT-COUNT
084200     .
084300 C660-99.
084400     EXIT.
084500
084600 C665-COPY-ONE-ROW SECTION.
084700 C665-00.
084800     SET LINK-AGR-OUT-IDX TO C4-I3
084900     IF  LINK-AGR-OUT-SUFFIX(LINK-AGR-OUT-IDX)
085000             = SUFFIX-TAB-SUFFIX(C4-I2)
085100     AND LINK-KPI-IN-COUNT < 300
085200         ADD 1 TO LINK-KPI-IN-COUNT
085300         SET LINK-KPI-IN-IDX TO LINK-KPI-IN-COUNT
085400         MOVE LINK-AGR-OUT-PREFIX(LINK-AGR-OUT-IDX)
085500                 TO LINK-KPI-IN-PREFIX(LINK-KPI-IN-IDX)
085600         MOVE LINK-AGR-OUT-SUM(LINK-AGR-OUT-IDX)
085700                 TO LINK-KPI-IN-SUM(LINK-KPI-IN-IDX)
085800     END-IF
085900     .
086000 C665-99.
086100     EXIT.
086200
086300******************************************************************
086400* Rueckgabecode von PMXKPI0M auswerten
086500******************************************************************
086600 C670-EVAL-KPI-RC SECTION.
086700 C670-00.
086800     EVALUATE LINK-KPI-RC
086900        WHEN ZERO
087000             CONTINUE
087100        WHEN 9999
087200             DISPLAY K-MODUL
087300                     ": RC 9999 = PRG-ABBRUCH aus PMXKPI0M"
087400             SET PRG-ABBRUCH TO TRUE
087500        WHEN OTHER
087600             MOVE LINK-KPI-RC TO D-NUM4
087700             DISPLAY K-MODUL ": unbekannter RC aus PMXKPI0M: "
087800                     D-NUM4
087900             SET PRG-ABBRUCH TO TRUE
088000     END-EVALUATE
088100     .
088200 C670-99.
088300     EXIT.
088400
088500******************************************************************
088600* Ergebnis TRAFFIC-ENTREE puffern, sofern mindestens ein Kennwert
088700* besetzt ist; Puffer bei Erreichen der Buchungsblockgroesse leeren
088800******************************************************************
088900 C700-BUFFER-ENTREE-DETAIL SECTION.
089000 C700-00.
089100     IF  LINK-KPI-OUT-TRAFFIC-FLAG  = "P"
089200      OR LINK-KPI-OUT-TENTA-FLAG    = "P"
089300      OR LINK-KPI-OUT-REPONDU-FLAG  = "P"
089400      OR LINK-KPI-OUT-NON-REP-FLAG  = "P"
089500         IF  ENT-BUF-ANZ >= K-POST-BATCH
089600             PERFORM C800-POST-ENTREE-BATCH
089700         END-IF
089800         ADD 1 TO ENT-BUF-ANZ
089900         SET ENT-BUF-IDX TO ENT-BUF-ANZ
090000         MOVE W-KPI-ID TO ENT-BUF-KPI-ID(ENT-BUF-IDX)
090100         MOVE SUFFIX-TAB-OPERATOR(C4-I2)
090200                 TO ENT-BUF-OPERATOR(ENT-BUF-IDX)
090300         MOVE SUFFIX-TAB-SUFFIX(C4-I2)
090400                 TO ENT-BUF-SUFFIX(ENT-BUF-IDX)
090500         MOVE LINK-KPI-OUT-TRAFFIC
090600                 TO ENT-BUF-TRAFFIC(ENT-BUF-IDX)
090700         MOVE LINK-KPI-OUT-TRAFFIC-FLAG
090800                 TO ENT-BUF-TRAFFIC-FLAG(ENT-BUF-IDX)
090900         MOVE LINK-KPI-OUT-TENTATIVE
091000                 TO ENT-BUF-TENTATIVE(ENT-BUF-IDX)
091100         MOVE LINK-KPI-OUT-TENTA-FLAG
091200                 TO ENT-BUF-TENTA-FLAG(ENT-BUF-IDX)
091300         MOVE LINK-KPI-OUT-REPONDU
091400                 TO ENT-BUF-REPONDU(ENT-BUF-IDX)
091500         MOVE LINK-KPI-OUT-REPONDU-FLAG
091600                 TO ENT-BUF-REPONDU-FLAG(ENT-BUF-IDX)
091700         MOVE LINK-KPI-OUT-NON-REP
091800                 TO ENT-BUF-NON-REP(ENT-BUF-IDX)
091900         MOVE LINK-KPI-OUT-NON-REP-FLAG
092000                 TO ENT-BUF-NON-REP-FLAG(ENT-BUF-IDX)
092100     END-IF
092200     .
092300 C700-99.
092400     EXIT.
092500
092600******************************************************************
092700* Ergebnis TRAFFIC-SORTIE puffern, sofern mindestens ein Kennwert
092800* besetzt ist; Puffer bei Erreichen der Buchungsblockgroesse leeren
092900******************************************************************
093000 C710-BUFFER-SORTIE-DETAIL SECTION.
093100 C710-00.
093200     IF  LINK-KPI-OUT-TRAFFIC-FLAG  = "P"
093300      OR LINK-KPI-OUT-TENTA-FLAG    = "P"
093400      OR LINK-KPI-OUT-REPONDU-FLAG  = "P"
093500      OR LINK-KPI-OUT-NON-REP-FLAG  = "P"
093600         IF  SOR-BUF-ANZ >= K-POST-BATCH
093700             PERFORM C810-POST-SORTIE-BATCH
093800         END-IF
093900         ADD 1 TO SOR-BUF-ANZ
094000         SET SOR-BUF-IDX TO SOR-BUF-ANZ
094100         MOVE W-KPI-ID TO SOR-BUF-KPI-ID(SOR-BUF-IDX)
094200         MOVE SUFFIX-TAB-OPERATOR(C4-I2)
094300                 TO SOR-BUF-OPERATOR(SOR-BUF-IDX)
094400         MOVE SUFFIX-TAB-SUFFIX(C4-I2)
094500                 TO SOR-BUF-SUFFIX(SOR-BUF-IDX)
094600         MOVE LINK-KPI-OUT-TRAFFIC
094700                 TO SOR-BUF-TRAFFIC(SOR-BUF-IDX)
094800         MOVE LINK-KPI-OUT-TRAFFIC-FLAG
094900                 TO SOR-BUF-TRAFFIC-FLAG(SOR-BUF-IDX)
095000         MOVE LINK-KPI-OUT-TENTATIVE
095100                 TO SOR-BUF-TENTATIVE(SOR-BUF-IDX)
095200         MOVE LINK-KPI-OUT-TENTA-FLAG
095300                 TO SOR-BUF-TENTA-FLAG(SOR-BUF-IDX)
095400         MOVE LINK-KPI-OUT-REPONDU
095500                 TO SOR-BUF-REPONDU(SOR-BUF-IDX)
095600         MOVE LINK-KPI-OUT-REPONDU-FLAG
095700                 TO SOR-BUF-REPONDU-FLAG(SOR-BUF-IDX)
095800         MOVE LINK-KPI-OUT-NON-REP
095900                 TO SOR-BUF-NON-REP(SOR-BUF-IDX)
096000         MOVE LINK-KPI-OUT-NON-REP-FLAG
096100                 TO SOR-BUF-NON-REP-FLAG(SOR-BUF-IDX)
096200     END-IF
096300     .
096400 C710-99.
096500     EXIT.
096600
096700******************************************************************
096800* Puffer TRAFFIC-ENTREE schreiben und leeren
096900******************************************************************
097000 C800-POST-ENTREE-BATCH SECTION.
097100 C800-00.
097200     PERFORM C805-WRITE-ONE-ENTREE
097300         VARYING C4-I1 FROM 1 BY 1
097400         UNTIL C4-I1 > ENT-BUF-ANZ
097500     MOVE ZERO TO ENT-BUF-ANZ
097600     .
097700 C800-99.
097800     EXIT.
097900
098000 C805-WRITE-ONE-ENTREE SECTION.
098100 C805-00.
098200     SET ENT-BUF-IDX TO C4-I1
098300     MOVE ENT-BUF-KPI-ID(ENT-BUF-IDX)       TO PMX-DET-KPI-ID
098400     MOVE ENT-BUF-OPERATOR(ENT-BUF-IDX)     TO PMX-DET-OPERATOR
098500     MOVE ENT-BUF-SUFFIX(ENT-BUF-IDX)       TO PMX-DET-SUFFIX
098600     MOVE ENT-BUF-TRAFFIC(ENT-BUF-IDX)      TO PMX-DET-TRAFFIC
098700     MOVE ENT-BUF-TRAFFIC-FLAG(ENT-BUF-IDX) TO PMX-DET-TRAFFIC-FLAG
098800     MOVE ENT-BUF-TENTATIVE(ENT-BUF-IDX)    TO PMX-DET-TENT-APPEL
098900     MOVE ENT-BUF-TENTA-FLAG(ENT-BUF-IDX)
099000             TO PMX-DET-TENT-APPEL-FLAG
099100     MOVE ENT-BUF-REPONDU(ENT-BUF-IDX)      TO PMX-DET-APPEL-REP
099200     MOVE ENT-BUF-REPONDU-FLAG(ENT-BUF-IDX)
099300             TO PMX-DET-APPEL-REP-FLAG
099400     MOVE ENT-BUF-NON-REP(ENT-BUF-IDX)      TO PMX-DET-APPEL-NREP
099500     MOVE ENT-BUF-NON-REP-FLAG(ENT-BUF-IDX)
099600             TO PMX-DET-APPEL-NREP-FLAG
099700     WRITE PMX-DET-RECORD
099800     ADD 1 TO C9-ANZ-ENT-POSTED
099900     .
100000 C805-99.
100100     EXIT.
100200
100300******************************************************************
100400* Puffer TRAFFIC-SORTIE schreiben und leeren
100500******************************************************************
100600 C810-POST-SORTIE-BATCH SECTION.
100700 C810-00.
100800     PERFORM C815-WRITE-ONE-SORTIE
100900         VARYING C4-I1 FROM 1 BY 1
101000         UNTIL C4-I1 > SOR-BUF-ANZ
101100     MOVE ZERO TO SOR-BUF-ANZ
101200     .
101300 C810-99.
101400     EXIT.
101500
101600 C815-WRITE-ONE-SORTIE SECTION.
101700 C815-00.
101800     SET SOR-BUF-IDX TO C4-I1
101900     MOVE SOR-BUF-KPI-ID(SOR-BUF-IDX)       TO PMX-SOR-KPI-ID
102000     MOVE SOR-BUF-OPERATOR(SOR-BUF-IDX)     TO PMX-SOR-OPERATOR
102100     MOVE SOR-BUF-SUFFIX(SOR-BUF-IDX)       TO PMX-SOR-SUFFIX
102200     MOVE SOR-BUF-TRAFFIC(SOR-BUF-IDX)      TO PMX-SOR-TRAFFIC
102300     MOVE SOR-BUF-TRAFFIC-FLAG(SOR-BUF-IDX) TO PMX-SOR-TRAFFIC-FLAG
102400     MOVE SOR-BUF-TENTATIVE(SOR-BUF-IDX)    TO PMX-SOR-TENT-APPEL
102500     MOVE SOR-BUF-TENTA-FLAG(SOR-BUF-IDX)
102600             TO PMX-SOR-TENT-APPEL-FLAG
102700     MOVE SOR-BUF-REPONDU(SOR-BUF-IDX)      TO PMX-SOR-APPEL-REP
102800     MOVE SOR-BUF-REPONDU-FLAG(SOR-BUF-IDX)
102900             TO PMX-SOR-APPEL-REP-FLAG
103000     MOVE SOR-BUF-NON-REP(SOR-BUF-IDX)      TO PMX-SOR-APPEL-NREP
103100     MOVE SOR-BUF-NON-REP-FLAG(SOR-BUF-IDX)
103200             TO PMX-SOR-APPEL-NREP-FLAG
103300     WRITE PMX-SOR-RECORD
103400     ADD 1 TO C9-ANZ-SOR-POSTED
103500     .
103600 C815-99.
103700     EXIT.
103800
103900******************************************************************
104000* Am Laufende beide Detailsatz-Puffer restlos wegschreiben
104100******************************************************************
104200 C900-FLUSH-DETAIL-BUFFER SECTION.
104300 C900-00.
104400     IF  ENT-BUF-ANZ > 0
104500         PERFORM C800-POST-ENTREE-BATCH
104600     END-IF
104700     IF  SOR-BUF-ANZ > 0
104800         PERFORM C810-POST-SORTIE-BATCH
104900     END-IF
105000     .
105100 C900-99.
105200     EXIT.
105300
105400******************************************************************
105500* ENDE Source-Programm
105600******************************************************************
