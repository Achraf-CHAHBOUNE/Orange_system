000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.    PMXAGR0M.
001500 AUTHOR.        K. LINDER.
001600 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
001700 DATE-WRITTEN.  1992-08-14.
001800 DATE-COMPILED.
001900 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2025-04-09
002300* Letzte Version   :: B.02.02
002400* Kurzbeschreibung :: T1 - Suffix-Aggregation und Betreiberzuordnung
002500* Auftrag          :: PMX-1
002600*
002700* Aenderungen
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1992-08-14| kl  | Neuerstellung als Untermodul von
003200*       |          |     | PMXTRF0O (damals TRFDRV0O)
003300*A.00.01|1998-12-09| rnh | JAHR2000: Zeitstempelvergleich auf
003400*       |          |     | 4-stelliges Jahr umgestellt (Y2K)
003500*A.01.00|2009-11-12| kl  | Ausschluss Suffix "M" (Messpunkt ohne
003600*       |          |     | Betreiberbezug) ergaenzt
003700*B.00.00|2018-09-03| mze | Umstellung Uebergabe auf LINK-REC statt
003800*       |          |     | EXTERNAL-Tabelle (wiederverwendbar)
003900*B.01.00|2024-05-20| kl  | Betreiberzuordnung nw/mt/ie/is/bs/be/
004000*       |          |     | ne/ns fuer PMX-Rahmenwerk (Auftrag PMX-1)
004100*B.01.01|2024-07-01| rnh | Grossschreibungs-unabhaengiger Vergleich
004200*       |          |     | bei der Betreiberzuordnung
004300*B.02.00|2025-02-11| kl  | PRAEFIX-Feld auf 40 Stellen erweitert
004400*       |          |     | (war bei langen MGW-Zaehlernamen zu
004500*       |          |     | kurz, siehe W-INDICATEUR)
004600*B.02.01|2025-03-04| rnh | Zerlegung PRAEFIX/SUFFIX auf zeichen-
004700*       |          |     | weise Punktsuche umgestellt (UNSTRING
004800*       |          |     | mit zwei Empfangsfeldern verschluckte
004900*       |          |     | Text nach einem zweiten Punkt im SUFFIX)
005000*B.02.02|2025-04-09| kl  | W-TALLY wird vor jedem der acht INSPECT
005100*       |          |     | ... TALLYING in C300 auf Null gesetzt -
005200*       |          |     | ohne Reset blieb ein Treffer aus einer
005300*       |          |     | frueheren Zeile haengen und verfaelschte
005400*       |          |     | die Betreiberzuordnung der naechsten Zeile
005500*----------------------------------------------------------------*
005600*
005700* Programmbeschreibung
005800* --------------------
005900* Wird von PMXTRF0O je Zeitstempel mit den Uebergabesaetzen
006000* (PRAEFIX.SUFFIX, WERT) einer Tabelle aufgerufen.  Zerlegt jeden
006100* Indikatornamen am ERSTEN Punkt in PRAEFIX und SUFFIX, verwirft
006200* Saetze ohne Punkt und Saetze mit SUFFIX = "M", summiert WERT je
006300* Paar (SUFFIX,PRAEFIX) und ordnet dem SUFFIX ueber eine feste
006400* Stichwortliste (erster Treffer gewinnt) einen Betreiber zu.
006500*
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     SWITCH-15 IS ANZEIGE-VERSION
007200         ON STATUS IS SHOW-VERSION
007300     CLASS ALPHNUM IS "0123456789"
007400                      "abcdefghijklmnopqrstuvwxyz"
007500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 WORKING-STORAGE SECTION.
008400*--------------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008600*--------------------------------------------------------------------*
008700 01          COMP-FELDER.
008800     05      C4-I1               PIC S9(04) COMP.
008900
009000*--------------------------------------------------------------------*
009100* Display-Felder: Praefix D
009200*--------------------------------------------------------------------*
009300 01          DISPLAY-FELDER.
009400     05      D-NUM4              PIC -9(04)         VALUE ZERO.
009500
009600*--------------------------------------------------------------------*
009700* Felder mit konstantem Inhalt: Praefix K
009800*--------------------------------------------------------------------*
009900 01          KONSTANTE-FELDER.
010000     05      K-MODUL             PIC X(08)          VALUE "PMXAGR0M".
010100     05      K-OTHER             PIC X(20)   VALUE "Other".
010200
010300*----------------------------------------------------------------*
010400* Conditional-Felder
010500*----------------------------------------------------------------*
010600 01          SCHALTER.
010700     05      PRG-STATUS          PIC 9.
010800          88 PRG-OK                          VALUE ZERO.
010900          88 PRG-ABBRUCH                     VALUE 2.
011000
011100     05      GROUP-FOUND-FLAG    PIC 9       VALUE ZERO.
011200          88 GROUP-FOUND                     VALUE 1.
011300     05      OP-FOUND-FLAG       PIC 9       VALUE ZERO.
011400          88 OP-FOUND                        VALUE 1.
011500
011600*--------------------------------------------------------------------*
011700* weitere Arbeitsfelder
011800*--------------------------------------------------------------------*
011900 01          WORK-FELDER.
012000     05      W-INDICATEUR        PIC X(40).
012100     05      W-IND-VIEW REDEFINES W-INDICATEUR.
012200        10   W-IND-FIRST20       PIC X(20).
012300        10   W-IND-LAST20        PIC X(20).
012400     05      W-PREFIX            PIC X(40).
012500     05      W-SUFFIX            PIC X(20).
012600     05      W-SUFFIX-LC         PIC X(20).
012700     05      W-SUFFIX-LC-VIEW REDEFINES W-SUFFIX-LC.
012800        10   W-SUFFIX-LC-FIRST2  PIC X(02).
012900        10                       PIC X(18).
013000     05      W-TALLY             PIC S9(04) COMP.
013100     05      W-GROUP-PTR         PIC S9(04) COMP.
013200     05      W-DOT-POS           PIC S9(04) COMP.
013300
013400*--------------------------------------------------------------------*
013500* Zeitstempel-Arbeitsbereich (nur fuer eventuelle Diagnosemeldungen)
013600*--------------------------------------------------------------------*
013700 01          TAL-TIME-D.
013800     05      TAL-JHJJMMTT.
013900        10   TAL-JHJJ            PIC  9(04).
014000        10   TAL-MM              PIC  9(02).
014100        10   TAL-TT              PIC  9(02).
014200     05      TAL-HHMI.
014300        10   TAL-HH              PIC  9(02).
014400        10   TAL-MI              PIC  9(02).
014500     05      TAL-SS              PIC  9(02).
014600 01          TAL-TIME-N REDEFINES TAL-TIME-D.
014700     05      TAL-TIME-N12        PIC  9(12).
014800
014900 LINKAGE SECTION.
015000*-->    Uebergabe aus PMXTRF0O
015100 01     LINK-REC.
015200    05  LINK-HDR.
015300     10 LINK-RC                 PIC S9(04) COMP.
015400*       0    = OK
015500*       9999 = Programmabbruch - Aufrufer muss reagieren
015600    05  LINK-DATA.
015700     10 LINK-IN-COUNT           PIC S9(04) COMP.
015800     10 LINK-IN-ROWS OCCURS 300 TIMES
015900                     INDEXED BY LINK-IN-IDX.
016000        15 LINK-IN-INDICATEUR     PIC X(40).
016100        15 LINK-IN-VALEUR         PIC S9(11)V9(04).
016200        15 LINK-IN-VALEUR-FLAG    PIC X(01).
016300     10 LINK-OUT-COUNT          PIC S9(04) COMP.
016400     10 LINK-OUT-ROWS OCCURS 300 TIMES
016500                      INDEXED BY LINK-OUT-IDX.
016600        15 LINK-OUT-SUFFIX        PIC X(20).
016700        15 LINK-OUT-PREFIX        PIC X(40).
016800        15 LINK-OUT-OPERATOR      PIC X(20).
016900        15 LINK-OUT-SUM           PIC S9(11)V9(04).
017000
017100 PROCEDURE DIVISION USING LINK-REC.
017200******************************************************************
017300* Steuerungs-Section
017400******************************************************************
017500 A100-STEUERUNG SECTION.
017600 A100-00.
017700     IF  SHOW-VERSION
017800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017900         STOP RUN
018000     END-IF
018100
018200     PERFORM B000-VORLAUF
018300     PERFORM B100-VERARBEITUNG
018400     PERFORM B090-ENDE
018500     EXIT PROGRAM
018600     .
018700 A100-99.
018800     EXIT.
018900
019000******************************************************************
019100* Vorlauf
019200******************************************************************
019300 B000-VORLAUF SECTION.
019400 B000-00.
019500     PERFORM C000-INIT
019600     .
019700 B000-99.
019800     EXIT.
019900
020000******************************************************************
020100* Ende
020200******************************************************************
020300 B090-ENDE SECTION.
020400 B090-00.
020500     IF  PRG-ABBRUCH
020600         MOVE 9999 TO LINK-RC
020700     ELSE
020800         MOVE ZERO TO LINK-RC
020900     END-IF
021000     .
021100 B090-99.
021200     EXIT.
021300
021400******************************************************************
021500* Verarbeitung: je Eingabesatz zerlegen/aufsummieren, danach
021600* jeder Ergebnisgruppe den Betreiber zuordnen
021700******************************************************************
021800 B100-VERARBEITUNG SECTION.
021900 B100-00.
022000     MOVE ZERO TO LINK-OUT-COUNT
022100
022200     PERFORM C100-SPLIT-ONE-ROW
022300         VARYING LINK-IN-IDX FROM 1 BY 1
022400         UNTIL LINK-IN-IDX > LINK-IN-COUNT
022500
022600     PERFORM C300-MAP-ONE-OPERATOR
022700         VARYING LINK-OUT-IDX FROM 1 BY 1
022800         UNTIL LINK-OUT-IDX > LINK-OUT-COUNT
022900
023000     MOVE LINK-OUT-COUNT TO D-NUM4
023100     DISPLAY "PMXAGR0M: Ergebnisgruppen (SUFFIX,PRAEFIX) = " D-NUM4
023200     .
023300 B100-99.
023400     EXIT.
023500
023600******************************************************************
023700* Initialisierung
023800******************************************************************
023900 C000-INIT SECTION.
024000 C000-00.
024100     INITIALIZE SCHALTER
024200                WORK-FELDER
024300     .
024400 C000-99.
024500     EXIT.
024600
024700******************************************************************
024800* Einen Eingabesatz am ERSTEN Punkt in PRAEFIX/SUFFIX zerlegen;
024900* ohne Punkt oder bei SUFFIX = "M" wird der Satz verworfen.  Die
025000* Punktposition wird zeichenweise ermittelt (nicht ueber UNSTRING
025100* mit zwei Empfangsfeldern), da ein SUFFIX seinerseits weitere
025200* Punkte enthalten kann und sonst Text nach dem zweiten Punkt
025300* verloren ginge
025400******************************************************************
025500 C100-SPLIT-ONE-ROW SECTION.
025600 C100-00.
025700     MOVE LINK-IN-INDICATEUR(LINK-IN-IDX) TO W-INDICATEUR
025800     MOVE SPACES TO W-PREFIX W-SUFFIX
025900
026000     INSPECT W-INDICATEUR TALLYING W-DOT-POS
026100             FOR CHARACTERS BEFORE INITIAL "."
026200
026300     IF  W-DOT-POS > ZERO AND W-DOT-POS < 40
026400         MOVE W-INDICATEUR(1 : W-DOT-POS)      TO W-PREFIX
026500         MOVE W-INDICATEUR(W-DOT-POS + 2 : )   TO W-SUFFIX
026600     END-IF
026700
026800     IF  W-SUFFIX NOT = SPACES AND W-SUFFIX NOT = "M"
026900         PERFORM C200-ACCUMULATE-SUFFIX-PREFIX
027000     ELSE
027100         DISPLAY "PMXAGR0M: Indikator ohne Punkt oder mit "
027200                 "SUFFIX=M uebergangen - " W-IND-FIRST20
027300                 W-IND-LAST20
027400     END-IF
027500     .
027600 C100-99.
027700     EXIT.
027800
027900******************************************************************
028000* Summe fuer das Paar (SUFFIX,PRAEFIX) der aktuellen Zeile fort-
028100* schreiben; NULL-Werte tragen nichts zur Summe bei
028200******************************************************************
028300 C200-ACCUMULATE-SUFFIX-PREFIX SECTION.
028400 C200-00.
028500     SET GROUP-FOUND TO FALSE
028600     MOVE ZERO TO W-GROUP-PTR
028700
028800     PERFORM C210-SCAN-GROUP
028900         VARYING C4-I1 FROM 1 BY 1
029000         UNTIL C4-I1 > LINK-OUT-COUNT OR GROUP-FOUND
029100
029200     IF NOT GROUP-FOUND
029300        ADD 1 TO LINK-OUT-COUNT
029400        MOVE LINK-OUT-COUNT TO W-GROUP-PTR
029500        MOVE W-SUFFIX  TO LINK-OUT-SUFFIX(W-GROUP-PTR)
029600        MOVE W-PREFIX  TO LINK-OUT-PREFIX(W-GROUP-PTR)
029700        MOVE ZERO      TO LINK-OUT-SUM(W-GROUP-PTR)
029800     END-IF
029900
030000     IF  LINK-IN-VALEUR-FLAG(LINK-IN-IDX) = "P"
030100         ADD LINK-IN-VALEUR(LINK-IN-IDX)
030200                             TO LINK-OUT-SUM(W-GROUP-PTR)
030300     END-IF
030400     .
030500 C200-99.
030600     EXIT.
030700
030800 C210-SCAN-GROUP SECTION.
030900 C210-00.
031000     IF  LINK-OUT-SUFFIX(C4-I1) = W-SUFFIX
031100         AND LINK-OUT-PREFIX(C4-I1) = W-PREFIX
031200         MOVE C4-I1 TO W-GROUP-PTR
031300         SET GROUP-FOUND TO TRUE
031400     END-IF
031500     .
031600 C210-99.
031700     EXIT.
031800
031900******************************************************************
032000* Betreiber einer Ergebnisgruppe ueber feste Stichwortliste
032100* ermitteln (erster Treffer in der vorgegebenen Reihenfolge
032200* gewinnt; ohne Treffer: "Other")
032300******************************************************************
032400 C300-MAP-ONE-OPERATOR SECTION.
032500 C300-00.
032600     MOVE LINK-OUT-SUFFIX(LINK-OUT-IDX) TO W-SUFFIX-LC
032700     INSPECT W-SUFFIX-LC CONVERTING
032800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032900          TO "abcdefghijklmnopqrstuvwxyz"
033000
033100     SET OP-FOUND-FLAG TO ZERO
033200
033300     IF NOT OP-FOUND
033400        MOVE ZERO TO W-TALLY
033500        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "nw"
033600        IF  W-TALLY > ZERO
033700            MOVE "Inwi"            TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
033800            SET OP-FOUND TO TRUE
033900        END-IF
034000     END-IF
034100
034200     IF NOT OP-FOUND
034300        MOVE ZERO TO W-TALLY
034400        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "mt"
034500        IF  W-TALLY > ZERO
034600            MOVE "Maroc Telecom"   TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
034700            SET OP-FOUND TO TRUE
034800        END-IF
034900     END-IF
035000
035100     IF NOT OP-FOUND
035200        MOVE ZERO TO W-TALLY
035300        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "ie"
035400        IF  W-TALLY > ZERO
035500            MOVE "International"  TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
035600            SET OP-FOUND TO TRUE
035700        END-IF
035800     END-IF
035900
036000     IF NOT OP-FOUND
036100        MOVE ZERO TO W-TALLY
036200        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "is"
036300        IF  W-TALLY > ZERO
036400            MOVE "International"  TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
036500            SET OP-FOUND TO TRUE
036600        END-IF
036700     END-IF
036800
036900     IF NOT OP-FOUND
037000        MOVE ZERO TO W-TALLY
037100        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "bs"
037200        IF  W-TALLY > ZERO
037300            MOVE "BSC 2G"         TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
037400            SET OP-FOUND TO TRUE
037500        END-IF
037600     END-IF
037700
037800     IF NOT OP-FOUND
037900        MOVE ZERO TO W-TALLY
038000        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "be"
038100        IF  W-TALLY > ZERO
038200            MOVE "BSC 2G"         TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
038300            SET OP-FOUND TO TRUE
038400        END-IF
038500     END-IF
038600
038700     IF NOT OP-FOUND
038800        MOVE ZERO TO W-TALLY
038900        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "ne"
039000        IF  W-TALLY > ZERO
039100            MOVE "RNC 3G"         TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
039200            SET OP-FOUND TO TRUE
039300        END-IF
039400     END-IF
039500
039600     IF NOT OP-FOUND
039700        MOVE ZERO TO W-TALLY
039800        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "ns"
039900        IF  W-TALLY > ZERO
040000            MOVE "RNC 3G"         TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
040100            SET OP-FOUND TO TRUE
040200        END-IF
040300     END-IF
040400
040500     IF NOT OP-FOUND
040600        MOVE K-OTHER TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
040700        DISPLAY "PMXAGR0M: Suffix ohne Stichworttreffer, Anfang='"
040800                W-SUFFIX-LC-FIRST2 "' - Betreiber=Other"
040900     END-IF
041000     .
041100 C300-99.
041200     EXIT.
041300
041400******************************************************************
041500* ENDE Source-Programm
041600******************************************************************
