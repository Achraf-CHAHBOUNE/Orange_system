000100*--------------------------------------------------------------------*
000200* Copybook      :: PMXCAT01
000300* Programmbeschreibung
000400* --------------------
000500* Satzbild fuer PMX-CATALOGUE (Katalog aller wochenweisen
000600* Messwerttabellen) und die drei Selektionslisten
000700* PMX-SEL-5MIN / PMX-SEL-15MIN / PMX-SEL-MGW, die E1 daraus
000800* erzeugt.  Alle vier Dateien sind LINE SEQUENTIAL und tragen
000900* denselben Satz - nur der Tabellenname, sortiert je Klasse.
001000*--------------------------------------------------------------------*
001100* Vers. | Datum    | von | Kommentar                                *
001200*-------|----------|-----|------------------------------------------*
001300*A.00.00|2024-01-15| kl  | Neuerstellung fuer PMX-Extraktor          *
001400*A.00.01|2024-02-02| rnh | FILLER auf Satzlaenge 80 ergaenzt         *
001500*--------------------------------------------------------------------*
001600 01          PMX-CAT-RECORD.
001700     05      PMX-CAT-TABLE-NAME      PIC X(40).
001800*           ---> Kurzform fuer Anzeige/Logging (erste 8 Zeichen)
001900     05      PMX-CAT-SHORTNAME REDEFINES PMX-CAT-TABLE-NAME.
002000         10  PMX-CAT-SHORTNAME-8     PIC X(08).
002100         10  FILLER                  PIC X(32).
002200     05      FILLER                  PIC X(40).
