000100*--------------------------------------------------------------------*
000200* Copybook      :: PMXCHK01
000300* Programmbeschreibung
000400* --------------------
000500* Satzbild fuer PMX-CHKPNT (Fortschrittssatz je Tabelle).  Wird
000600* nach JEDEM Block neu geschrieben (Datei komplett ersetzt), damit
000700* ein abgebrochener Lauf an OFFSET weiterlesen kann.  PMXEXT0O
000800* schreibt, PMXCHK0O (E3) liest zur Abschlusspruefung.
000900*--------------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                                *
001100*-------|----------|-----|------------------------------------------*
001200*A.00.00|2024-01-15| kl  | Neuerstellung fuer PMX-Extraktor          *
001300*A.00.01|2024-02-27| rnh | PROZENT auf 2 Nachkommastellen gerundet   *
001400*--------------------------------------------------------------------*
001500 01          PMX-CHK-RECORD.
001600     05      PMX-CHK-TABLE-NAME      PIC X(40).
001700     05      PMX-CHK-OFFSET          PIC 9(09).
001800     05      PMX-CHK-TOTAL-EXTRACTED PIC 9(09).
001900     05      PMX-CHK-TOTAL-ROWS      PIC 9(09).
002000     05      PMX-CHK-PERCENTAGE      PIC 9(03)V9(02).
002100     05      PMX-CHK-COMPLETED-FLAG  PIC X(01).
002200         88  PMX-CHK-COMPLETED                   VALUE "Y".
002300         88  PMX-CHK-NOT-COMPLETED               VALUE "N".
002400     05      FILLER                  PIC X(09).
