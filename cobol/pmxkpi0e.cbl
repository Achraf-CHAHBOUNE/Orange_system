000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300?SEARCH  =ASC2EBC
000400?SEARCH  =EBC2ASC
000500
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.    PMXKPI0M.
001500 AUTHOR.        K. LINDER.
001600 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
001700 DATE-WRITTEN.  1993-02-10.
001800 DATE-COMPILED.
001900 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2025-04-09
002300* Letzte Version   :: D.00.01
002400* Kurzbeschreibung :: T2 - Berechnung der Kennzahlen (KPI)
002500* Auftrag          :: PMX-1
002600*
002700* Aenderungen
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1993-02-10| kl  | Neuerstellung als Untermodul von
003200*       |          |     | PMXTRF0O (damals TRFDRV0O), nur
003300*       |          |     | Sprachkennzahlen 5-Minuten-Tabellen
003400*A.00.01|1999-01-15| rnh | JAHR2000: Zeitstempelvergleich auf
003500*       |          |     | 4-stelliges Jahr umgestellt (Y2K)
003600*A.01.00|2011-04-14| kl  | Nenner=0 liefert NULL statt Abbruch
003700*B.00.00|2018-09-03| mze | Umstellung Uebergabe auf LINK-REC statt
003800*       |          |     | EXTERNAL-Tabelle (wiederverwendbar)
003900*C.00.00|2024-05-28| kl  | MGW-Kennzahlenblock (11 Kennzahlen)
004000*       |          |     | aufrufbar ergaenzt, derzeit nicht im
004100*       |          |     | produktiven Lauf angesteuert (MGW-
004200*       |          |     | Tabellen nicht im Selektionslauf)
004300*       |          |     | (Auftrag PMX-1)
004400*C.00.01|2024-07-08| rnh | Rundung HALF-UP auf 4 Nachkommastellen
004500*       |          |     | fuer alle Kennzahlen vereinheitlicht
004600*D.00.00|2025-03-04| kl  | D700 PktLoss: pmRtpDiscardedPkts war im
004700*       |          |     | Zaehler nicht beruecksichtigt - ergaenzt.
004800*       |          |     | D200/D300/D400/D500/D950/D990 von NULL-
004900*       |          |     | Platzhaltern auf tatsaechliche Formeln
005000*       |          |     | umgestellt (PRAEFIX-Feld dafuer auf 40
005100*       |          |     | Stellen erweitert, siehe W-TARGET-PREFIX)
005200*D.00.01|2025-04-09| rnh | K-JITTER-STAMM war auf 23 Stellen verkuerzt
005300*       |          |     | ("...Jitte" statt "...Jitter") - dadurch
005400*       |          |     | passte keiner der neun Jitter-Klassen-
005500*       |          |     | schluessel in C210 auf den echten Indikator-
005600*       |          |     | namen, Nenner in D100 stets Null, Kennzahl
005700*       |          |     | immer NULL. Literal korrigiert.
005800*----------------------------------------------------------------*
005900*
006000* Programmbeschreibung
006100* --------------------
006200* Wird von PMXTRF0O je Zeitstempel und Betreibergruppe mit den von
006300* PMXAGR0M gebildeten Praefix-Summen aufgerufen und berechnet daraus
006400* die Kennzahlen einer Verkehrsrichtung (Eingang/Ausgang) der 5-
006500* Minuten-Sprachtabellen.  Fehlt ein Zaehler in der Gruppe, geht er
006600* mit dem Wert Null in die Berechnung ein.  Wird bei einer Formel
006700* der Nenner zu Null, ist das Ergebnis NULL (unbestimmt) statt
006800* einer Division durch Null.  Der MGW-Kennzahlenblock (B200) steht
006900* mit allen elf Formeln als aufrufbare Logik bereit (nur IPQoS,
007000* D600, bleibt laut Vorgabe Messtechnik stets NULL), wird vom
007100* aktuellen Selektionslauf jedoch nicht erreicht, da dieser aus-
007200* schliesslich 5-Minuten-Sprachtabellen verarbeitet.
007300*
007400******************************************************************
007500
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     SWITCH-15 IS ANZEIGE-VERSION
008000         ON STATUS IS SHOW-VERSION
008100     CLASS ALPHNUM IS "0123456789"
008200                      "abcdefghijklmnopqrstuvwxyz"
008300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 WORKING-STORAGE SECTION.
009200*--------------------------------------------------------------------*
009300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009400*--------------------------------------------------------------------*
009500 01          COMP-FELDER.
009600     05      C4-I1               PIC S9(04) COMP.
009700     05      C4-JITTER-NR         PIC S9(04) COMP.
009800     05      C4-LATE-NR           PIC S9(04) COMP.
009900
010000*--------------------------------------------------------------------*
010100* Felder mit konstantem Inhalt: Praefix K
010200*--------------------------------------------------------------------*
010300 01          KONSTANTE-FELDER.
010400     05      K-MODUL             PIC X(08)          VALUE "PMXKPI0M".
010500*        Zaehlernamen 5-Minuten-Sprachverkehr (Eingang)
010600     05      K-ITRALAC           PIC X(30) VALUE "VoiproITRALAC".
010700     05      K-INCALLSI          PIC X(30) VALUE "VoiproNCALLSI".
010800     05      K-IANSWER           PIC X(30) VALUE "VoiproIANSWER".
010900     05      K-IOVERFL           PIC X(30) VALUE "VoiproIOVERFL".
011000*        Zaehlernamen 5-Minuten-Sprachverkehr (Ausgang)
011100     05      K-OTRALAC           PIC X(30) VALUE "VoiproOTRALAC".
011200     05      K-ONCALLSO          PIC X(30) VALUE "VoiproNCALLSO".
011300     05      K-OANSWER           PIC X(30) VALUE "VoiproOANSWER".
011400     05      K-OOVERFL           PIC X(30) VALUE "VoiproOOVERFL".
011500*        Zaehlernamen MGW-Kennzahlenblock
011600     05      K-JITTER-STAMM      PIC X(24) VALUE "pmVoIpConnMeasuredJitter".
011700     05      K-RTPHI             PIC X(30) VALUE "pmRtpReceivedPktsHi".
011800     05      K-RTPLO             PIC X(30) VALUE "pmRtpReceivedPktsLo".
011900     05      K-RTPLOST           PIC X(30) VALUE "pmRtpLostPkts".
012000     05      K-RTPDISC           PIC X(30) VALUE "pmRtpDiscardedPkts".
012100     05      K-SCTPSENT          PIC X(30) VALUE "pmSctpStatSentChunks".
012200     05      K-SCTPRETR          PIC X(30) VALUE "pmSctpStatRetransChunks".
012300*        Zaehlernamen MGW-Kennzahlenblock, Nachtrag D200-D990
012400*        (Auftrag PMX-1, siehe Aenderung D.00.00)
012500     05      K-LATE-STAMM        PIC X(24) VALUE "pmVoIpConnLatePktsRatio".
012600     05      K-MESTCHUSED        PIC X(30) VALUE "pmNrOfMeStChUsedVoip".
012700     05      K-MAXLICVOIP        PIC X(34)
012800                                 VALUE "maxNrOfLicMediaStreamChannelsVoip".
012900     05      K-LATEVOIP          PIC X(30) VALUE "pmLatePktsVoIp".
013000     05      K-SUCCTXVOIP        PIC X(30) VALUE "pmSuccTransmittedPktsVoIp".
013100     05      K-CHBUSY            PIC X(30)
013200                                 VALUE "pmNrOfMediaStreamChannelsBusy".
013300     05      K-MAXLICALL         PIC X(30)
013400                                 VALUE "maxNrOfLicMediaStreamChannels".
013500     05      K-IPTERMREQ         PIC X(30) VALUE "pmNrOfIpTermsReq".
013600     05      K-IPTERMREJ         PIC X(30) VALUE "pmNrOfIpTermsRej".
013700     05      K-TRAFLOAD          PIC X(30) VALUE "traffic_load".
013800*        Rechenkonstanten MGW-Block
013900     05      K-HUNDERT           PIC S9(05)V9(04) COMP-3 VALUE 100.
014000     05      K-BW-NENNER         PIC S9(11)V9(04) COMP-3
014100                                 VALUE 900000000.
014200     05      K-BW-FAKTOR         PIC S9(05)V9(04) COMP-3 VALUE 8.
014300     05      K-BW-ZUSCHLAG       PIC S9(05)V9(04) COMP-3 VALUE 1.2.
014400     05      K-2HOCH31           PIC S9(11)      COMP-3
014500                                 VALUE 2147483648.
014600
014700*----------------------------------------------------------------*
014800* Conditional-Felder
014900*----------------------------------------------------------------*
015000 01          SCHALTER.
015100     05      PRG-STATUS          PIC 9.
015200          88 PRG-OK                          VALUE ZERO.
015300          88 PRG-ABBRUCH                     VALUE 2.
015400
015500     05      PREFIX-FOUND-FLAG   PIC 9       VALUE ZERO.
015600          88 PREFIX-FOUND                    VALUE 1.
015700
015800*--------------------------------------------------------------------*
015900* weitere Arbeitsfelder: Zaehler/Nenner der laufenden Berechnung
016000*--------------------------------------------------------------------*
016100 01          WORK-FELDER.
016200     05      W-TARGET-PREFIX     PIC X(40).
016300     05      W-TARGET-PFX-VIEW REDEFINES W-TARGET-PREFIX.
016400        10   W-TARGET-PFX-KURZ   PIC X(12).
016500        10                       PIC X(28).
016600     05      W-FOUND-SUM         PIC S9(15)V9(04) COMP-3.
016700     05      W-ZAEHLER           PIC S9(15)V9(04) COMP-3.
016800     05      W-NENNER            PIC S9(15)V9(04) COMP-3.
016900     05      W-ERGEBNIS          PIC S9(11)V9(04) COMP-3.
017000     05      W-ERGEBNIS-VIEW REDEFINES W-ERGEBNIS.
017100        10   W-ERG-VORZEICHEN    PIC S9(01).
017200        10                       PIC 9(10)V9(04).
017300     05      W-JITTER-SUM OCCURS 9 TIMES INDEXED BY W-JITTER-IDX
017400                                 PIC S9(15)V9(04) COMP-3.
017500     05      W-LATE-SUM OCCURS 7 TIMES INDEXED BY W-LATE-IDX
017600                                 PIC S9(15)V9(04) COMP-3.
017700     05      W-RTP-RECEIVED      PIC S9(15)V9(04) COMP-3.
017800     05      W-JITTER-NR-DISP    PIC 9(01).
017900     05      W-LATE-NR-DISP      PIC 9(01).
018000
018100 01          AUSGABE-NULL-FELDER.
018200     05      W-NULL-FLAG         PIC X(01).
018300          88 W-IST-NULL                      VALUE "N".
018400          88 W-IST-BESETZT                   VALUE "P".
018500
018600*--------------------------------------------------------------------*
018700* Zeitstempel-Arbeitsbereich (nur fuer eventuelle Diagnosemeldungen)
018800*--------------------------------------------------------------------*
018900 01          TAL-TIME-D.
019000     05      TAL-JHJJMMTT.
019100        10   TAL-JHJJ            PIC  9(04).
019200        10   TAL-MM              PIC  9(02).
019300        10   TAL-TT              PIC  9(02).
019400     05      TAL-HHMI.
019500        10   TAL-HH              PIC  9(02).
019600        10   TAL-MI              PIC  9(02).
019700     05      TAL-SS              PIC  9(02).
019800 01          TAL-TIME-N REDEFINES TAL-TIME-D.
019900     05      TAL-TIME-N12        PIC  9(12).
020000
020100 LINKAGE SECTION.
020200*-->    Uebergabe aus PMXTRF0O
020300 01     LINK-REC.
020400    05  LINK-HDR.
020500     10 LINK-RC                 PIC S9(04) COMP.
020600*       0    = OK
020700*       9999 = Programmabbruch - Aufrufer muss reagieren
020800     10 LINK-KENNZAHLSATZ       PIC X(01).
020900          88 LINK-5MIN-VOICE                VALUE "5".
021000          88 LINK-MGW                       VALUE "M".
021100     10 LINK-RICHTUNG           PIC X(01).
021200          88 LINK-TRAFFIC-ENTREE            VALUE "E".
021300          88 LINK-TRAFFIC-SORTIE            VALUE "S".
021400    05  LINK-DATA.
021500*        Eingabe: je Zeile eine (PRAEFIX,SUMME)-Gruppe von PMXAGR0M
021600     10 LINK-IN-COUNT           PIC S9(04) COMP.
021700     10 LINK-IN-ROWS OCCURS 300 TIMES
021800                     INDEXED BY LINK-IN-IDX.
021900        15 LINK-IN-PREFIX         PIC X(40).
022000        15 LINK-IN-SUM            PIC S9(11)V9(04).
022100*        Ausgabe: eine Kennzahlgruppe (5-Minuten-Sprachkennzahlen)
022200     10 LINK-OUT-TRAFFIC          PIC S9(11)V9(04).
022300     10 LINK-OUT-TRAFFIC-FLAG     PIC X(01).
022400     10 LINK-OUT-TENTATIVE        PIC S9(11)V9(04).
022500     10 LINK-OUT-TENTATIVE-FLAG   PIC X(01).
022600     10 LINK-OUT-REPONDU          PIC S9(11)V9(04).
022700     10 LINK-OUT-REPONDU-FLAG     PIC X(01).
022800     10 LINK-OUT-NON-REPONDU      PIC S9(11)V9(04).
022900     10 LINK-OUT-NON-REPONDU-FLAG PIC X(01).
023000*        Ausgabe: MGW-Kennzahlenblock (11 Werte, B200, derzeit
023100*        nicht im produktiven Lauf angesteuert)
023200     10 LINK-OUT-MGW OCCURS 11 TIMES
023300                     INDEXED BY LINK-OUT-MGW-IDX.
023400        15 LINK-OUT-MGW-VAL       PIC S9(09)V9(04).
023500        15 LINK-OUT-MGW-FLAG      PIC X(01).
023600
023700 PROCEDURE DIVISION USING LINK-REC.
023800******************************************************************
023900* Steuerungs-Section
024000******************************************************************
024100 A100-STEUERUNG SECTION.
024200 A100-00.
024300     IF  SHOW-VERSION
024400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
024500         STOP RUN
024600     END-IF
024700
024800     PERFORM B000-VORLAUF
024900     PERFORM B100-VERARBEITUNG
025000     PERFORM B090-ENDE
025100     EXIT PROGRAM
025200     .
025300 A100-99.
025400     EXIT.
025500
025600******************************************************************
025700* Vorlauf
025800******************************************************************
025900 B000-VORLAUF SECTION.
026000 B000-00.
026100     INITIALIZE SCHALTER
026200                WORK-FELDER
026300                AUSGABE-NULL-FELDER
026400     .
026500 B000-99.
026600     EXIT.
026700
026800******************************************************************
026900* Ende
027000******************************************************************
027100 B090-ENDE SECTION.
027200 B090-00.
027300     IF  PRG-ABBRUCH
027400         MOVE 9999 TO LINK-RC
027500     ELSE
027600         MOVE ZERO TO LINK-RC
027700     END-IF
027800     .
027900 B090-99.
028000     EXIT.
028100
028200******************************************************************
028300* Verarbeitung: je nach uebergebenem Kennzahlsatz entweder die
028400* 5-Minuten-Sprachkennzahlen (B110) oder den MGW-Block (B200)
028500* berechnen
028600******************************************************************
028700 B100-VERARBEITUNG SECTION.
028800 B100-00.
028900     IF  LINK-5MIN-VOICE
029000         IF  LINK-TRAFFIC-SORTIE
029100             PERFORM B120-KENNZAHLEN-5MIN-SORTIE
029200         ELSE
029300             PERFORM B110-KENNZAHLEN-5MIN
029400         END-IF
029500     ELSE
029600     IF  LINK-MGW
029700         PERFORM B200-KENNZAHLEN-MGW
029800     ELSE
029900         SET PRG-ABBRUCH TO TRUE
030000         DISPLAY "PMXKPI0M: unbekannter Kennzahlsatz '"
030100                 LINK-KENNZAHLSATZ "' - Abbruch"
030200     END-IF
030300     END-IF
030400     .
030500 B100-99.
030600     EXIT.
030700
030800******************************************************************
030900* 5-Minuten-Sprachkennzahlen: jede Kennzahl ist die einfache
031000* Summe ihres zugeordneten Zaehlers in der uebergebenen Gruppe;
031100* fehlt der Zaehler, gilt Null (kein NULL-Ergebnis moeglich)
031200******************************************************************
031300 B110-KENNZAHLEN-5MIN SECTION.
031400 B110-00.
031500     MOVE K-ITRALAC TO W-TARGET-PREFIX
031600     PERFORM C100-FIND-PREFIX-SUM
031700     MOVE W-FOUND-SUM TO LINK-OUT-TRAFFIC
031800     MOVE "P"         TO LINK-OUT-TRAFFIC-FLAG
031900
032000     MOVE K-INCALLSI TO W-TARGET-PREFIX
032100     PERFORM C100-FIND-PREFIX-SUM
032200     MOVE W-FOUND-SUM TO LINK-OUT-TENTATIVE
032300     MOVE "P"         TO LINK-OUT-TENTATIVE-FLAG
032400
032500     MOVE K-IANSWER TO W-TARGET-PREFIX
032600     PERFORM C100-FIND-PREFIX-SUM
032700     MOVE W-FOUND-SUM TO LINK-OUT-REPONDU
032800     MOVE "P"         TO LINK-OUT-REPONDU-FLAG
032900
033000     MOVE K-IOVERFL TO W-TARGET-PREFIX
033100     PERFORM C100-FIND-PREFIX-SUM
033200     MOVE W-FOUND-SUM TO LINK-OUT-NON-REPONDU
033300     MOVE "P"         TO LINK-OUT-NON-REPONDU-FLAG
033400     .
033500 B110-99.
033600     EXIT.
033700
033800******************************************************************
033900* Alternativer Einstieg fuer TRAFFIC-SORTIE (Ausgang): wird vom
034000* Aufrufer ueber denselben LINK-REC angesteuert, indem vor dem
034100* CALL die Ausgang-Zaehlernamen statt der Eingang-Zaehlernamen
034200* herangezogen werden sollen - siehe B120
034300******************************************************************
034400 B120-KENNZAHLEN-5MIN-SORTIE SECTION.
034500 B120-00.
034600     MOVE K-OTRALAC TO W-TARGET-PREFIX
034700     PERFORM C100-FIND-PREFIX-SUM
034800     MOVE W-FOUND-SUM TO LINK-OUT-TRAFFIC
034900     MOVE "P"         TO LINK-OUT-TRAFFIC-FLAG
035000
035100     MOVE K-ONCALLSO TO W-TARGET-PREFIX
035200     PERFORM C100-FIND-PREFIX-SUM
035300     MOVE W-FOUND-SUM TO LINK-OUT-TENTATIVE
035400     MOVE "P"         TO LINK-OUT-TENTATIVE-FLAG
035500
035600     MOVE K-OANSWER TO W-TARGET-PREFIX
035700     PERFORM C100-FIND-PREFIX-SUM
035800     MOVE W-FOUND-SUM TO LINK-OUT-REPONDU
035900     MOVE "P"         TO LINK-OUT-REPONDU-FLAG
036000
036100     MOVE K-OOVERFL TO W-TARGET-PREFIX
036200     PERFORM C100-FIND-PREFIX-SUM
036300     MOVE W-FOUND-SUM TO LINK-OUT-NON-REPONDU
036400     MOVE "P"         TO LINK-OUT-NON-REPONDU-FLAG
036500     .
036600 B120-99.
036700     EXIT.
036800
036900******************************************************************
037000* MGW-Kennzahlenblock (11 Kennzahlen) - aufrufbare Logik, vom
037100* aktiven Selektionslauf (nur 5-Minuten-Sprachtabellen) derzeit
037200* nicht erreicht; Formeln nach Vorgabe Messtechnik PMX-1
037300******************************************************************
037400 B200-KENNZAHLEN-MGW SECTION.
037500 B200-00.
037600     PERFORM C200-LOAD-JITTER-BUCKETS
037700     PERFORM C250-LOAD-RTP-RECEIVED
037800     PERFORM C300-LOAD-LATE-BUCKETS
037900
038000     PERFORM D100-RATE-LOW-JITTER
038100     PERFORM D200-USE-OF-LICENCE
038200     PERFORM D300-LATE-PKTS-RATIO
038300     PERFORM D400-LATE-PKTS-VOIP
038400     PERFORM D500-STREAM-UTIL-RATE
038500     PERFORM D600-IPQOS-PLATZHALTER
038600     PERFORM D700-PKT-LOSS
038700     PERFORM D800-RTP-RECEIVED-PKTS
038800     PERFORM D900-TOTAL-BW-SIG
038900     PERFORM D950-NB-IP-TERMINATION
039000     PERFORM D990-TRAFFIC-LOAD
039100     .
039200 B200-99.
039300     EXIT.
039400
039500******************************************************************
039600* Summe eines benannten Praefixes in der Eingabegruppe suchen;
039700* fehlt der Name, liefert die Funktion den Wert Null
039800* (Eingabe: W-TARGET-PREFIX / Ausgabe: W-FOUND-SUM)
039900******************************************************************
040000 C100-FIND-PREFIX-SUM SECTION.
040100 C100-00.
040200     MOVE ZERO TO W-FOUND-SUM
040300     SET PREFIX-FOUND-FLAG TO ZERO
040400
040500     PERFORM C110-SCAN-PREFIX
040600         VARYING C4-I1 FROM 1 BY 1
040700         UNTIL C4-I1 > LINK-IN-COUNT OR PREFIX-FOUND
040800
040900     IF NOT PREFIX-FOUND
041000        DISPLAY "PMXKPI0M: Zaehler '" W-TARGET-PFX-KURZ
041100                "...' in Gruppe nicht vorhanden, gilt als Null"
041200     END-IF
041300     .
041400 C100-99.
041500     EXIT.
041600
041700 C110-SCAN-PREFIX SECTION.
041800 C110-00.
041900     IF  LINK-IN-PREFIX(C4-I1) = W-TARGET-PREFIX
042000         MOVE LINK-IN-SUM(C4-I1) TO W-FOUND-SUM
042100         SET PREFIX-FOUND TO TRUE
042200     END-IF
042300     .
042400 C110-99.
042500     EXIT.
042600
042700******************************************************************
042800* die 9 Jitter-Eimer (pmVoIpConnMeasuredJitter0..8) einzeln in
042900* W-JITTER-SUM(1..9) laden; Name wird aus Stamm + laufender
043000* Eimernummer (0-8) zusammengesetzt
043100******************************************************************
043200 C200-LOAD-JITTER-BUCKETS SECTION.
043300 C200-00.
043400     PERFORM C210-LOAD-ONE-JITTER-BUCKET
043500         VARYING C4-JITTER-NR FROM 0 BY 1 UNTIL C4-JITTER-NR > 8
043600     .
043700 C200-99.
043800     EXIT.
043900
044000 C210-LOAD-ONE-JITTER-BUCKET SECTION.
044100 C210-00.
044200     MOVE SPACES TO W-TARGET-PREFIX
044300     MOVE C4-JITTER-NR TO W-JITTER-NR-DISP
044400     STRING K-JITTER-STAMM   DELIMITED BY SIZE
044500            W-JITTER-NR-DISP DELIMITED BY SIZE
044600       INTO W-TARGET-PREFIX
044700     END-STRING
044800
044900     PERFORM C100-FIND-PREFIX-SUM
045000     COMPUTE W-JITTER-IDX = C4-JITTER-NR + 1
045100     MOVE W-FOUND-SUM TO W-JITTER-SUM(W-JITTER-IDX)
045200     .
045300 C210-99.
045400     EXIT.
045500
045600******************************************************************
045700* pmRtpReceivedPkts (Hi/Lo) zu einem 64-Bit-Wert zusammensetzen:
045800* Hi * 2**31 + Lo
045900******************************************************************
046000 C250-LOAD-RTP-RECEIVED SECTION.
046100 C250-00.
046200     MOVE K-RTPHI TO W-TARGET-PREFIX
046300     PERFORM C100-FIND-PREFIX-SUM
046400     COMPUTE W-RTP-RECEIVED = W-FOUND-SUM * K-2HOCH31
046500
046600     MOVE K-RTPLO TO W-TARGET-PREFIX
046700     PERFORM C100-FIND-PREFIX-SUM
046800     ADD W-FOUND-SUM TO W-RTP-RECEIVED
046900     .
047000 C250-99.
047100     EXIT.
047200
047300******************************************************************
047400* die 7 LatePkts-Eimer (pmVoIpConnLatePktsRatio0..6) einzeln in
047500* W-LATE-SUM(1..7) laden; Name wird aus Stamm + laufender
047600* Eimernummer (0-6) zusammengesetzt
047700******************************************************************
047800 C300-LOAD-LATE-BUCKETS SECTION.
047900 C300-00.
048000     PERFORM C310-LOAD-ONE-LATE-BUCKET
048100         VARYING C4-LATE-NR FROM 0 BY 1 UNTIL C4-LATE-NR > 6
048200     .
048300 C300-99.
048400     EXIT.
048500
048600 C310-LOAD-ONE-LATE-BUCKET SECTION.
048700 C310-00.
048800     MOVE SPACES TO W-TARGET-PREFIX
048900     MOVE C4-LATE-NR TO W-LATE-NR-DISP
049000     STRING K-LATE-STAMM    DELIMITED BY SIZE
049100            W-LATE-NR-DISP  DELIMITED BY SIZE
049200       INTO W-TARGET-PREFIX
049300     END-STRING
049400
049500     PERFORM C100-FIND-PREFIX-SUM
049600     COMPUTE W-LATE-IDX = C4-LATE-NR + 1
049700     MOVE W-FOUND-SUM TO W-LATE-SUM(W-LATE-IDX)
049800     .
049900 C310-99.
050000     EXIT.
050100
050200******************************************************************
050300* D100 RateOfLowJitterStream
050400*   = (1 - (J4+J5+J6+J7+J8)/(J0+J1+...+J8)) * 100
050500*   Nenner=0 -> NULL
050600******************************************************************
050700 D100-RATE-LOW-JITTER SECTION.
050800 D100-00.
050900     MOVE ZERO TO W-NENNER W-ZAEHLER
051000     PERFORM D110-SUM-ALL-JITTER
051100         VARYING W-JITTER-IDX FROM 1 BY 1 UNTIL W-JITTER-IDX > 9
051200     PERFORM D120-SUM-HIGH-JITTER
051300         VARYING W-JITTER-IDX FROM 5 BY 1 UNTIL W-JITTER-IDX > 9
051400
051500     IF  W-NENNER = ZERO
051600         SET W-IST-NULL TO TRUE
051700         MOVE ZERO TO W-ERGEBNIS
051800     ELSE
051900         COMPUTE W-ERGEBNIS ROUNDED =
052000                 (1 - (W-ZAEHLER / W-NENNER)) * K-HUNDERT
052100         SET W-IST-BESETZT TO TRUE
052200     END-IF
052300     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(1)
052400     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(1)
052500     .
052600 D100-99.
052700     EXIT.
052800
052900 D110-SUM-ALL-JITTER SECTION.
053000 D110-00.
053100     ADD W-JITTER-SUM(W-JITTER-IDX) TO W-NENNER
053200     .
053300 D110-99.
053400     EXIT.
053500
053600 D120-SUM-HIGH-JITTER SECTION.
053700 D120-00.
053800     ADD W-JITTER-SUM(W-JITTER-IDX) TO W-ZAEHLER
053900     .
054000 D120-99.
054100     EXIT.
054200
054300******************************************************************
054400* D200 UseOfLicence
054500*   = pmNrOfMeStChUsedVoip / maxNrOfLicMediaStreamChannelsVoip * 100
054600*   Nenner=0 -> NULL
054700******************************************************************
054800 D200-USE-OF-LICENCE SECTION.
054900 D200-00.
055000     MOVE K-MESTCHUSED TO W-TARGET-PREFIX
055100     PERFORM C100-FIND-PREFIX-SUM
055200     MOVE W-FOUND-SUM TO W-ZAEHLER
055300
055400     MOVE K-MAXLICVOIP TO W-TARGET-PREFIX
055500     PERFORM C100-FIND-PREFIX-SUM
055600     MOVE W-FOUND-SUM TO W-NENNER
055700
055800     IF  W-NENNER = ZERO
055900         SET W-IST-NULL TO TRUE
056000         MOVE ZERO TO W-ERGEBNIS
056100     ELSE
056200         COMPUTE W-ERGEBNIS ROUNDED =
056300                 (W-ZAEHLER / W-NENNER) * K-HUNDERT
056400         SET W-IST-BESETZT TO TRUE
056500     END-IF
056600     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(2)
056700     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(2)
056800     .
056900 D200-99.
057000     EXIT.
057100
057200******************************************************************
057300* D300 LatePktsRatio
057400*   = (1 - (L4+L5+L6)/(L0+...+L6)) * 100
057500*   Nenner=0 -> NULL (gleicher Aufbau wie D100, Eimer L statt J)
057600******************************************************************
057700 D300-LATE-PKTS-RATIO SECTION.
057800 D300-00.
057900     MOVE ZERO TO W-NENNER W-ZAEHLER
058000     PERFORM D310-SUM-ALL-LATE
058100         VARYING W-LATE-IDX FROM 1 BY 1 UNTIL W-LATE-IDX > 7
058200     PERFORM D320-SUM-HIGH-LATE
058300         VARYING W-LATE-IDX FROM 5 BY 1 UNTIL W-LATE-IDX > 7
058400
058500     IF  W-NENNER = ZERO
058600         SET W-IST-NULL TO TRUE
058700         MOVE ZERO TO W-ERGEBNIS
058800     ELSE
058900         COMPUTE W-ERGEBNIS ROUNDED =
059000                 (1 - (W-ZAEHLER / W-NENNER)) * K-HUNDERT
059100         SET W-IST-BESETZT TO TRUE
059200     END-IF
059300     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(3)
059400     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(3)
059500     .
059600 D300-99.
059700     EXIT.
059800
059900 D310-SUM-ALL-LATE SECTION.
060000 D310-00.
060100     ADD W-LATE-SUM(W-LATE-IDX) TO W-NENNER
060200     .
060300 D310-99.
060400     EXIT.
060500
060600 D320-SUM-HIGH-LATE SECTION.
060700 D320-00.
060800     ADD W-LATE-SUM(W-LATE-IDX) TO W-ZAEHLER
060900     .
061000 D320-99.
061100     EXIT.
061200
061300******************************************************************
061400* D400 LatePktsVoIp
061500*   = pmLatePktsVoIp / (pmLatePktsVoIp + pmSuccTransmittedPktsVoIp)
061600*   Nenner=0 -> NULL (ohne Faktor 100, reine Quote)
061700******************************************************************
061800 D400-LATE-PKTS-VOIP SECTION.
061900 D400-00.
062000     MOVE K-LATEVOIP TO W-TARGET-PREFIX
062100     PERFORM C100-FIND-PREFIX-SUM
062200     MOVE W-FOUND-SUM TO W-ZAEHLER
062300
062400     MOVE K-SUCCTXVOIP TO W-TARGET-PREFIX
062500     PERFORM C100-FIND-PREFIX-SUM
062600     COMPUTE W-NENNER = W-ZAEHLER + W-FOUND-SUM
062700
062800     IF  W-NENNER = ZERO
062900         SET W-IST-NULL TO TRUE
063000         MOVE ZERO TO W-ERGEBNIS
063100     ELSE
063200         COMPUTE W-ERGEBNIS ROUNDED = W-ZAEHLER / W-NENNER
063300         SET W-IST-BESETZT TO TRUE
063400     END-IF
063500     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(4)
063600     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(4)
063700     .
063800 D400-99.
063900     EXIT.
064000
064100******************************************************************
064200* D500 MediaStreamChannelUtilisationRate
064300*   = pmNrOfMediaStreamChannelsBusy / maxNrOfLicMediaStreamChannels
064400*     * 100 ;  Nenner=0 -> NULL
064500******************************************************************
064600 D500-STREAM-UTIL-RATE SECTION.
064700 D500-00.
064800     MOVE K-CHBUSY TO W-TARGET-PREFIX
064900     PERFORM C100-FIND-PREFIX-SUM
065000     MOVE W-FOUND-SUM TO W-ZAEHLER
065100
065200     MOVE K-MAXLICALL TO W-TARGET-PREFIX
065300     PERFORM C100-FIND-PREFIX-SUM
065400     MOVE W-FOUND-SUM TO W-NENNER
065500
065600     IF  W-NENNER = ZERO
065700         SET W-IST-NULL TO TRUE
065800         MOVE ZERO TO W-ERGEBNIS
065900     ELSE
066000         COMPUTE W-ERGEBNIS ROUNDED =
066100                 (W-ZAEHLER / W-NENNER) * K-HUNDERT
066200         SET W-IST-BESETZT TO TRUE
066300     END-IF
066400     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(5)
066500     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(5)
066600     .
066700 D500-99.
066800     EXIT.
066900
067000******************************************************************
067100* D600 IPQoS - laut Vorgabe stets NULL (Platzhalterkennzahl)
067200******************************************************************
067300 D600-IPQOS-PLATZHALTER SECTION.
067400 D600-00.
067500     SET W-IST-NULL TO TRUE
067600     MOVE ZERO        TO LINK-OUT-MGW-VAL(6)
067700     MOVE W-NULL-FLAG  TO LINK-OUT-MGW-FLAG(6)
067800     .
067900 D600-99.
068000     EXIT.
068100
068200******************************************************************
068300* D700 PktLoss
068400*   Nenner = pmRtpReceivedPktsHi*2**31 + pmRtpReceivedPktsLo
068500*            + pmRtpLostPkts
068600*   Zaehler = pmRtpDiscardedPkts + pmRtpLostPkts
068700******************************************************************
068800 D700-PKT-LOSS SECTION.
068900 D700-00.
069000     PERFORM C250-LOAD-RTP-RECEIVED
069100     MOVE K-RTPLOST TO W-TARGET-PREFIX
069200     PERFORM C100-FIND-PREFIX-SUM
069300     MOVE W-FOUND-SUM TO W-ZAEHLER
069400     COMPUTE W-NENNER = W-RTP-RECEIVED + W-FOUND-SUM
069500
069600     MOVE K-RTPDISC TO W-TARGET-PREFIX
069700     PERFORM C100-FIND-PREFIX-SUM
069800     ADD W-FOUND-SUM TO W-ZAEHLER
069900
070000     IF  W-NENNER = ZERO
070100         SET W-IST-NULL TO TRUE
070200         MOVE ZERO TO W-ERGEBNIS
070300     ELSE
070400         COMPUTE W-ERGEBNIS ROUNDED =
070500                 (W-ZAEHLER / W-NENNER) * K-HUNDERT
070600         SET W-IST-BESETZT TO TRUE
070700     END-IF
070800     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(7)
070900     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(7)
071000     .
071100 D700-99.
071200     EXIT.
071300
071400******************************************************************
071500* D800 pmRtpReceivedPkts (zusammengesetzte Summenkennzahl Hi/Lo)
071600******************************************************************
071700 D800-RTP-RECEIVED-PKTS SECTION.
071800 D800-00.
071900     PERFORM C250-LOAD-RTP-RECEIVED
072000     MOVE W-RTP-RECEIVED TO W-ERGEBNIS
072100     SET  W-IST-BESETZT TO TRUE
072200     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(8)
072300     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(8)
072400     .
072500 D800-99.
072600     EXIT.
072700
072800******************************************************************
072900* D900 TotalBwForSig
073000*   = (pmSctpStatSentChunks+pmSctpStatRetransChunks)
073100*        / (1000000*900) * 8 * 100 * 1,2
073200******************************************************************
073300 D900-TOTAL-BW-SIG SECTION.
073400 D900-00.
073500     MOVE K-SCTPSENT TO W-TARGET-PREFIX
073600     PERFORM C100-FIND-PREFIX-SUM
073700     MOVE W-FOUND-SUM TO W-ZAEHLER
073800
073900     MOVE K-SCTPRETR TO W-TARGET-PREFIX
074000     PERFORM C100-FIND-PREFIX-SUM
074100     ADD W-FOUND-SUM TO W-ZAEHLER
074200
074300     COMPUTE W-ERGEBNIS ROUNDED =
074400             (W-ZAEHLER / K-BW-NENNER) * K-BW-FAKTOR * K-HUNDERT
074500             * K-BW-ZUSCHLAG
074600     SET W-IST-BESETZT TO TRUE
074700     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(9)
074800     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(9)
074900     .
075000 D900-99.
075100     EXIT.
075200
075300******************************************************************
075400* D950 NbIPTermination = pmNrOfIpTermsReq - pmNrOfIpTermsRej
075500*   (Subtraktion, kein Bruch - kein NULL-Fall vorgesehen)
075600******************************************************************
075700 D950-NB-IP-TERMINATION SECTION.
075800 D950-00.
075900     MOVE K-IPTERMREQ TO W-TARGET-PREFIX
076000     PERFORM C100-FIND-PREFIX-SUM
076100     MOVE W-FOUND-SUM TO W-ZAEHLER
076200
076300     MOVE K-IPTERMREJ TO W-TARGET-PREFIX
076400     PERFORM C100-FIND-PREFIX-SUM
076500     SUBTRACT W-FOUND-SUM FROM W-ZAEHLER
076600
076700     MOVE W-ZAEHLER TO W-ERGEBNIS
076800     SET  W-IST-BESETZT TO TRUE
076900     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(10)
077000     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(10)
077100     .
077200 D950-99.
077300     EXIT.
077400
077500******************************************************************
077600* D990 traffic_load - Durchreichesumme des gleichnamigen Zaehlers
077700*   (gleicher Aufbau wie D800, ohne Hi/Lo-Zusammensetzung)
077800******************************************************************
077900 D990-TRAFFIC-LOAD SECTION.
078000 D990-00.
078100     MOVE K-TRAFLOAD TO W-TARGET-PREFIX
078200     PERFORM C100-FIND-PREFIX-SUM
078300     MOVE W-FOUND-SUM TO W-ERGEBNIS
078400     SET  W-IST-BESETZT TO TRUE
078500     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(11)
078600     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(11)
078700     .
078800 D990-99.
078900     EXIT.
079000
079100******************************************************************
079200* ENDE Source-Programm
079300******************************************************************
