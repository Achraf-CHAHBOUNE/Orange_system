?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =PMXLIB

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.    PMXEXT0O.
 AUTHOR.        K. LINDER.
 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
 DATE-WRITTEN.  1988-02-17.
 DATE-COMPILED.
 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.

*****************************************************************
* Letzte Aenderung :: 2024-06-14
* Letzte Version   :: F.03.02
* Kurzbeschreibung :: E2 - Zaehlerextraktion und Staging
* Auftrag          :: PMX-1
*
* Aenderungen
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1988-02-17| kl  | Neuerstellung: sequentielle Extraktion
*       |          |     | der Wochenarchive auf Magnetband
*B.00.00|1990-06-05| hw  | Indikator-Stichwortliste je Tabelle
*       |          |     | (vorher feste Tabelle im Programm)
*C.00.00|1995-03-20| kl  | Fortschrittssatz (Wiederaufsetzpunkt)
*       |          |     | eingefuehrt, Batchgroesse 500000
*D.00.00|1998-12-09| rnh | JAHR2000: JJJJ-Feld in Zeitstempel auf
*       |          |     | 4-stellig erweitert (Y2K)
*D.01.00|2001-07-30| hw  | Innere Leseeinheit auf 5000 begrenzt
*       |          |     | (Pufferentlastung Quelldatei)
*E.00.00|2009-11-12| kl  | Prozentsatz auf 2 Nachkommastellen
*       |          |     | gerundet statt abgeschnitten
*F.00.00|2018-09-03| mze | Umstellung Quelle/Ziel auf sequentielle
*       |          |     | Dateien (vorher Bandkatalog)
*F.01.00|2021-04-22| kl  | Abbruch bei leerer Stichwortliste statt
*       |          |     | stillschweigendem Weiterlauf
*F.02.00|2024-01-15| rnh | PMX-Rahmenwerk, Checkpoint-Satzbild
*       |          |     | PMXCHK01 (Auftrag PMX-1)
*F.03.00|2024-03-11| rnh | NULL-Kennzeichen fuer VALEUR
*F.03.01|2024-05-20| kl  | Uebersetzung unbekannter Kennziffer auf
*       |          |     | "Unknown" statt Abbruch
*F.03.02|2024-06-14| kl  | TOTAL-ROWS wird bei Wiederaufsetzen aus
*       |          |     | dem Fortschrittssatz uebernommen
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Liest die 5MIN-Selektionsliste (Ausgabe PMXSEL0O) und extrahiert
* je Tabelle die Rohzaehlerstaende blockweise (500000 Zeilen je
* Block, innere Leseeinheit 5000), uebersetzt die Kennziffer ueber
* die tabelleneigene Stichwortliste und schreibt das Ergebnis als
* Uebergabesatz fuer die Transformation.  Nach jedem Block wird der
* Fortschrittssatz (ein Satz je Tabelle) komplett neu geschrieben,
* damit ein Abbruch am OFFSET wiederaufgesetzt werden kann.  Bereits
* vollstaendig geladene Tabellen (COMPLETED = "Y") werden uebergangen.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT PMX-SEL-5MIN    ASSIGN TO PMXSEL5
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FILE-STATUS.

     SELECT PMX-CHKPNT      ASSIGN TO PMXCHKPT
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS CHK-FILE-STATUS.

     SELECT PMX-RAWCTR      ASSIGN TO #DYNAMIC
                            FILE STATUS IS RAW-FILE-STATUS.

     SELECT PMX-INDLKP      ASSIGN TO #DYNAMIC
                            FILE STATUS IS LKP-FILE-STATUS.

     SELECT PMX-STAGED      ASSIGN TO #DYNAMIC
                            FILE STATUS IS STG-FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.
 FD  PMX-SEL-5MIN.
 01  SEL5-RECORD                PIC X(80).

 FD  PMX-CHKPNT.
     COPY PMXCHK01 OF "=PMXLIB".

 FD  PMX-RAWCTR.
     COPY PMXRAW01 OF "=PMXLIB".

 FD  PMX-INDLKP.
     COPY PMXLKP01 OF "=PMXLIB".

 FD  PMX-STAGED.
     COPY PMXSTG01 OF "=PMXLIB".

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-ANZ              PIC S9(04) COMP.
     05      C4-COUNT            PIC S9(04) COMP.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-I2               PIC S9(04) COMP.
     05      C4-LEN              PIC S9(04) COMP.
     05      C9-ANZ              PIC S9(09) COMP.
     05      C9-BATCH-COUNT      PIC S9(09) COMP.
     05      C9-INNER-COUNT      PIC S9(09) COMP.
     05      C9-SKIP-COUNT       PIC S9(09) COMP.

*--------------------------------------------------------------------*
* Display-Felder: Praefix D
*--------------------------------------------------------------------*
 01          DISPLAY-FELDER.
     05      D-NUM2              PIC  9(02).
     05      D-NUM4              PIC -9(04).
     05      D-NUM9              PIC  9(09).

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "PMXEXT0O".
     05      K-BATCH-SIZE        PIC 9(09) COMP     VALUE 500000.
     05      K-FETCH-UNIT        PIC 9(09) COMP     VALUE 5000.
     05      K-UNKNOWN           PIC X(40)   VALUE "Unknown".

*----------------------------------------------------------------*
* Conditional-Felder
*----------------------------------------------------------------*
 01          SCHALTER.
     05      FILE-STATUS         PIC X(02).
          88 FILE-OK                         VALUE "00".
          88 FILE-NOK                        VALUE "01" THRU "99".
     05      CHK-FILE-STATUS     PIC X(02).
          88 CHK-FILE-OK                     VALUE "00".
          88 CHK-FILE-NOK                    VALUE "01" THRU "99".
     05      RAW-FILE-STATUS     PIC X(02).
          88 RAW-FILE-OK                     VALUE "00".
          88 RAW-FILE-NOK                    VALUE "01" THRU "99".
     05      REC-STAT REDEFINES RAW-FILE-STATUS.
        10   RAW-FILE-STATUS1    PIC X.
          88 RAW-FILE-EOF                    VALUE "1".
        10                       PIC X.
     05      LKP-FILE-STATUS     PIC X(02).
          88 LKP-FILE-OK                     VALUE "00".
          88 LKP-FILE-NOK                    VALUE "01" THRU "99".
     05      STG-FILE-STATUS     PIC X(02).
          88 STG-FILE-OK                     VALUE "00".
          88 STG-FILE-NOK                    VALUE "01" THRU "99".

     05      PRG-STATUS          PIC 9.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-ABBRUCH                     VALUE 2.

     05      SEL5-EOF-FLAG       PIC 9       VALUE ZERO.
          88 SEL5-EOF                        VALUE 1.
     05      RAW-EOF-FLAG        PIC 9       VALUE ZERO.
          88 RAW-EOF                         VALUE 1.
     05      LKP-EOF-FLAG        PIC 9       VALUE ZERO.
          88 LKP-EOF                         VALUE 1.
     05      BATCH-DONE-FLAG     PIC 9       VALUE ZERO.
          88 BATCH-DONE                      VALUE 1.
     05      LKP-FOUND-FLAG      PIC 9       VALUE ZERO.
          88 LKP-FOUND                       VALUE 1.
     05      TABLE-SKIP-FLAG     PIC 9       VALUE ZERO.
          88 TABLE-SKIP                      VALUE 1.

*--------------------------------------------------------------------*
* weitere Arbeitsfelder
*--------------------------------------------------------------------*
 01          WORK-FELDER.
     05      W-TABLE-NAME        PIC X(40).
     05      W-TABLE-NODE-VIEW REDEFINES W-TABLE-NAME.
         10  W-TABLE-NODE-PREFIX PIC X(05).
         10  FILLER               PIC X(35).
     05      W-BASE-NAME         PIC X(40).
     05      ASS-FNAME           PIC X(40).
     05      ASS-FSTATUS         PIC S9(04) COMP.

 01          ZEILE               PIC X(80) VALUE SPACES.

*--------------------------------------------------------------------*
* Zeitstempel-Arbeitsbereich (Protokollzeilen)
*--------------------------------------------------------------------*
 01          TAL-TIME-D.
     05      TAL-JHJJMMTT.
        10   TAL-JHJJ            PIC  9(04).
        10   TAL-MM              PIC  9(02).
        10   TAL-TT              PIC  9(02).
     05      TAL-HHMI.
        10   TAL-HH              PIC  9(02).
        10   TAL-MI              PIC  9(02).
     05      TAL-SS              PIC  9(02).
 01          TAL-TIME-N REDEFINES TAL-TIME-D.
     05      TAL-TIME-N12        PIC  9(12).

*--------------------------------------------------------------------*
* Fortschrittstabelle: gesamter Inhalt von PMX-CHKPNT im Speicher
*--------------------------------------------------------------------*
 01          CHK-TAB-FELDER.
     05      CHK-MAX-EINTRAEGE   PIC S9(04) COMP VALUE 500.
     05      CHK-ANZ-EINTRAEGE   PIC S9(04) COMP VALUE ZERO.
     05      CHK-TAB.
         10  CHK-TAB-ZEILE OCCURS 500 TIMES
                           INDEXED BY CHK-IDX.
             15 CHK-TAB-NAME         PIC X(40).
             15 CHK-TAB-OFFSET       PIC 9(09).
             15 CHK-TAB-EXTRACTED    PIC 9(09).
             15 CHK-TAB-TOTAL        PIC 9(09).
             15 CHK-TAB-PERCENT      PIC 9(03)V9(02).
             15 CHK-TAB-COMPLETED    PIC X(01).
     05      CHK-ENTRY-PTR       PIC S9(04) COMP.

 PROCEDURE DIVISION.

******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF
     IF  PRG-ABBRUCH
         CONTINUE
     ELSE
         PERFORM B100-VERARBEITUNG
     END-IF

     PERFORM B090-ENDE
     STOP RUN
     .
 A100-99.
     EXIT.

******************************************************************
* Vorlauf: Selektionsliste und Fortschrittsdatei oeffnen
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT

     OPEN INPUT PMX-SEL-5MIN
     IF  FILE-NOK
         DISPLAY K-MODUL ": PMX-SEL-5MIN OPEN fehlgeschlagen "
                 FILE-STATUS
         SET PRG-ABBRUCH TO TRUE
         EXIT SECTION
     END-IF

     PERFORM C200-LOAD-CHECKPOINTS
     .
 B000-99.
     EXIT.

******************************************************************
* Ende: Dateien schliessen
******************************************************************
 B090-ENDE SECTION.
 B090-00.
     IF PRG-ABBRUCH
        DISPLAY ">>> PMXEXT0O ABBRUCH !!! <<< "
     ELSE
        CLOSE PMX-SEL-5MIN
        MOVE C9-SKIP-COUNT TO D-NUM9
        DISPLAY "PMXEXT0O: bereits vollstaendig (uebersprungen): "
                D-NUM9
     END-IF
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung: je Tabelle der 5MIN-Liste extrahieren
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     PERFORM S100-READ-SEL5-LIST
     PERFORM S110-PROCESS-TABLE UNTIL SEL5-EOF
     .
 B100-99.
     EXIT.

******************************************************************
* Initialisierung
******************************************************************
 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
                WORK-FELDER
                CHK-TAB-FELDER
     MOVE ZERO TO C9-SKIP-COUNT
     .
 C000-99.
     EXIT.

******************************************************************
* Naechsten Tabellennamen aus der 5MIN-Liste lesen
******************************************************************
 S100-READ-SEL5-LIST SECTION.
 S100-00.
     READ PMX-SEL-5MIN
         AT END SET SEL5-EOF TO TRUE
     END-READ
     IF NOT SEL5-EOF
        MOVE SEL5-RECORD TO W-TABLE-NAME
     END-IF
     .
 S100-99.
     EXIT.

******************************************************************
* Fortschrittsdatei PMX-CHKPNT vollstaendig in CHK-TAB einlesen
******************************************************************
 C200-LOAD-CHECKPOINTS SECTION.
 C200-00.
     MOVE ZERO TO CHK-ANZ-EINTRAEGE
     OPEN INPUT PMX-CHKPNT
     IF  CHK-FILE-NOK
         DISPLAY K-MODUL
              ": kein Fortschrittssatz vorhanden, Neuanlage"
         EXIT SECTION
     END-IF

     PERFORM C210-READ-CHK-RECORD
     PERFORM C220-STORE-CHK-RECORD UNTIL RAW-EOF
*    ---> RAW-EOF-FLAG wird hier als allgemeines EOF-Flag der
*    ---> Fortschrittsdatei mitbenutzt (vor Oeffnen der Rohdatei
*    ---> zurueckgesetzt, siehe S210)
     CLOSE PMX-CHKPNT
     MOVE ZERO TO RAW-EOF-FLAG
     .
 C200-99.
     EXIT.

 C210-READ-CHK-RECORD SECTION.
 C210-00.
     READ PMX-CHKPNT
         AT END SET RAW-EOF TO TRUE
     END-READ
     .
 C210-99.
     EXIT.

 C220-STORE-CHK-RECORD SECTION.
 C220-00.
     ADD 1 TO CHK-ANZ-EINTRAEGE
     MOVE PMX-CHK-TABLE-NAME      TO CHK-TAB-NAME(CHK-ANZ-EINTRAEGE)
     MOVE PMX-CHK-OFFSET          TO CHK-TAB-OFFSET(CHK-ANZ-EINTRAEGE)
     MOVE PMX-CHK-TOTAL-EXTRACTED
                              TO CHK-TAB-EXTRACTED(CHK-ANZ-EINTRAEGE)
     MOVE PMX-CHK-TOTAL-ROWS      TO CHK-TAB-TOTAL(CHK-ANZ-EINTRAEGE)
     MOVE PMX-CHK-PERCENTAGE      TO CHK-TAB-PERCENT(CHK-ANZ-EINTRAEGE)
     MOVE PMX-CHK-COMPLETED-FLAG  TO CHK-TAB-COMPLETED(CHK-ANZ-EINTRAEGE)
     PERFORM C210-READ-CHK-RECORD
     .
 C220-99.
     EXIT.

******************************************************************
* Eine Tabelle der 5MIN-Liste verarbeiten
******************************************************************
 S110-PROCESS-TABLE SECTION.
 S110-00.
     SET TABLE-SKIP TO FALSE
     DISPLAY "PMXEXT0O: Tabelle " W-TABLE-NAME " (Knoten "
             W-TABLE-NODE-PREFIX ") wird aufgenommen"
     PERFORM S120-FIND-OR-ADD-CHK-ENTRY

     IF  CHK-TAB-COMPLETED(CHK-ENTRY-PTR) = "Y"
         ADD 1 TO C9-SKIP-COUNT
         DISPLAY "PMXEXT0O: bereits abgeschlossen, uebersprungen: "
                 W-TABLE-NAME
         SET TABLE-SKIP TO TRUE
     END-IF

     IF NOT TABLE-SKIP
        PERFORM S130-LOAD-LOOKUP
        IF  PMX-LKP-ANZ-EINTRAEGE OF PMX-LKP-TAB-FELDER = ZERO
            DISPLAY "PMXEXT0O: FEHLER - Stichwortliste leer, "
                    "Tabelle abgebrochen: " W-TABLE-NAME
        ELSE
           IF CHK-TAB-TOTAL(CHK-ENTRY-PTR) = ZERO
              PERFORM S140-COUNT-SOURCE-ROWS
           END-IF
           PERFORM S150-EXTRACT-TABLE
        END-IF
     END-IF

     PERFORM S100-READ-SEL5-LIST
     .
 S110-99.
     EXIT.

******************************************************************
* Fortschrittseintrag zur aktuellen Tabelle suchen, sonst anlegen
******************************************************************
 S120-FIND-OR-ADD-CHK-ENTRY SECTION.
 S120-00.
     MOVE ZERO TO CHK-ENTRY-PTR
     PERFORM S121-SCAN-CHK-ENTRY
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > CHK-ANZ-EINTRAEGE OR CHK-ENTRY-PTR > ZERO

     IF  CHK-ENTRY-PTR = ZERO
         ADD 1 TO CHK-ANZ-EINTRAEGE
         MOVE CHK-ANZ-EINTRAEGE      TO CHK-ENTRY-PTR
         MOVE W-TABLE-NAME           TO CHK-TAB-NAME(CHK-ENTRY-PTR)
         MOVE ZERO                   TO CHK-TAB-OFFSET(CHK-ENTRY-PTR)
         MOVE ZERO                TO CHK-TAB-EXTRACTED(CHK-ENTRY-PTR)
         MOVE ZERO                   TO CHK-TAB-TOTAL(CHK-ENTRY-PTR)
         MOVE ZERO                 TO CHK-TAB-PERCENT(CHK-ENTRY-PTR)
         MOVE "N"                TO CHK-TAB-COMPLETED(CHK-ENTRY-PTR)
     END-IF
     .
 S120-99.
     EXIT.

 S121-SCAN-CHK-ENTRY SECTION.
 S121-00.
     IF  CHK-TAB-NAME(C4-I1) = W-TABLE-NAME
         MOVE C4-I1 TO CHK-ENTRY-PTR
     END-IF
     .
 S121-99.
     EXIT.

******************************************************************
* Basistabellenname (ohne Wochen-/Jahresanhang) ermitteln und die
* zugehoerige Stichwortliste PMX-INDLKP vollstaendig einlesen
******************************************************************
 S130-LOAD-LOOKUP SECTION.
 S130-00.
     PERFORM S131-STRIP-WEEK-TAIL

     MOVE SPACES TO ASS-FNAME
     STRING "$PMXDATA.LKP." DELIMITED BY SIZE
            W-BASE-NAME     DELIMITED BY SPACE
            INTO ASS-FNAME
     END-STRING

     MOVE ZERO TO ASS-FSTATUS
     ENTER "COBOLASSIGN" USING  PMX-INDLKP
                                ASS-FNAME
                         GIVING ASS-FSTATUS

     INITIALIZE PMX-LKP-TAB-FELDER
     IF  ASS-FSTATUS NOT = ZERO
         DISPLAY "PMXEXT0O: FEHLER bei COBOLASSIGN Stichwortliste: "
                 ASS-FNAME " " ASS-FSTATUS
         EXIT SECTION
     END-IF

     OPEN INPUT PMX-INDLKP
     IF  LKP-FILE-NOK
         DISPLAY "PMXEXT0O: Stichwortliste nicht vorhanden: "
                 ASS-FNAME
         EXIT SECTION
     END-IF

     SET LKP-EOF-FLAG TO ZERO
     PERFORM S132-READ-LKP-RECORD
     PERFORM S133-STORE-LKP-RECORD UNTIL LKP-EOF
     CLOSE PMX-INDLKP
     .
 S130-99.
     EXIT.

******************************************************************
* Basistabellenname = Tabellenname ohne "_S<Woche>_A<Jahr>"-Anhang
******************************************************************
 S131-STRIP-WEEK-TAIL SECTION.
 S131-00.
     MOVE SPACES TO W-BASE-NAME
     MOVE ZERO   TO C4-PTR
     PERFORM S131A-SCAN-TAIL-CHAR
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > 34 OR C4-PTR > ZERO

     IF  C4-PTR > ZERO
         MOVE W-TABLE-NAME(1:C4-PTR - 1) TO W-BASE-NAME
     ELSE
         MOVE W-TABLE-NAME TO W-BASE-NAME
     END-IF
     .
 S131-99.
     EXIT.

 S131A-SCAN-TAIL-CHAR SECTION.
 S131A-00.
     IF (W-TABLE-NAME(C4-I1:2) = "_S" OR W-TABLE-NAME(C4-I1:2) = "-S")
        AND C4-I1 > 1
        MOVE C4-I1 TO C4-PTR
     END-IF
     .
 S131A-99.
     EXIT.

 S132-READ-LKP-RECORD SECTION.
 S132-00.
     READ PMX-INDLKP
         AT END SET LKP-EOF TO TRUE
     END-READ
     .
 S132-99.
     EXIT.

 S133-STORE-LKP-RECORD SECTION.
 S133-00.
     IF  PMX-LKP-ANZ-EINTRAEGE < PMX-LKP-MAX-EINTRAEGE
         ADD 1 TO PMX-LKP-ANZ-EINTRAEGE
         MOVE PMX-LKP-ID-INDICATEUR
                 TO PMX-LKP-TAB-ID(PMX-LKP-ANZ-EINTRAEGE)
         MOVE PMX-LKP-INDICATEUR
                 TO PMX-LKP-TAB-NAME(PMX-LKP-ANZ-EINTRAEGE)
     END-IF
     PERFORM S132-READ-LKP-RECORD
     .
 S133-99.
     EXIT.

******************************************************************
* TOTAL-ROWS der Quelltabelle durch Durchzaehlen ermitteln (nur
* beim allerersten Aufsetzen, d.h. CHK-TAB-TOTAL noch Null)
******************************************************************
 S140-COUNT-SOURCE-ROWS SECTION.
 S140-00.
     PERFORM S141-ASSIGN-RAWCTR
     IF  RAW-FILE-NOK
         EXIT SECTION
     END-IF

     OPEN INPUT PMX-RAWCTR
     IF  RAW-FILE-NOK
         DISPLAY "PMXEXT0O: Quelldatei nicht vorhanden: " ASS-FNAME
         EXIT SECTION
     END-IF

     MOVE ZERO TO C9-ANZ
     SET RAW-EOF-FLAG TO ZERO
     PERFORM S142-COUNT-ONE-ROW UNTIL RAW-EOF
     CLOSE PMX-RAWCTR

     MOVE C9-ANZ TO CHK-TAB-TOTAL(CHK-ENTRY-PTR)
     .
 S140-99.
     EXIT.

 S141-ASSIGN-RAWCTR SECTION.
 S141-00.
     MOVE SPACES TO ASS-FNAME
     STRING "$PMXDATA.RAW." DELIMITED BY SIZE
            W-TABLE-NAME    DELIMITED BY SPACE
            INTO ASS-FNAME
     END-STRING
     MOVE ZERO TO ASS-FSTATUS
     ENTER "COBOLASSIGN" USING  PMX-RAWCTR
                                ASS-FNAME
                         GIVING ASS-FSTATUS
     IF  ASS-FSTATUS = ZERO
         MOVE "00" TO RAW-FILE-STATUS
     ELSE
         MOVE "35" TO RAW-FILE-STATUS
     END-IF
     .
 S141-99.
     EXIT.

 S142-COUNT-ONE-ROW SECTION.
 S142-00.
     READ PMX-RAWCTR
         AT END SET RAW-EOF TO TRUE
     END-READ
     IF NOT RAW-EOF
        ADD 1 TO C9-ANZ
     END-IF
     .
 S142-99.
     EXIT.

******************************************************************
* Tabelle blockweise extrahieren, uebersetzen und wegschreiben
******************************************************************
 S150-EXTRACT-TABLE SECTION.
 S150-00.
     PERFORM S141-ASSIGN-RAWCTR
     IF  RAW-FILE-NOK
         EXIT SECTION
     END-IF

     OPEN INPUT PMX-RAWCTR
     IF  RAW-FILE-NOK
         DISPLAY "PMXEXT0O: Quelldatei nicht vorhanden: " ASS-FNAME
         EXIT SECTION
     END-IF

     PERFORM S151-SKIP-TO-OFFSET

     PERFORM S160-ASSIGN-STAGED
     OPEN EXTEND PMX-STAGED
     IF  STG-FILE-NOK
         OPEN OUTPUT PMX-STAGED
     END-IF

     SET BATCH-DONE-FLAG TO ZERO
     PERFORM S170-EXTRACT-ONE-BATCH UNTIL BATCH-DONE

     CLOSE PMX-STAGED
     CLOSE PMX-RAWCTR
     .
 S150-99.
     EXIT.

******************************************************************
* Bereits geladene Saetze (OFFSET) bei Wiederaufsetzen ueberlesen
******************************************************************
 S151-SKIP-TO-OFFSET SECTION.
 S151-00.
     SET RAW-EOF-FLAG TO ZERO
     MOVE ZERO TO C9-ANZ
     PERFORM S152-SKIP-ONE-ROW
         VARYING C9-ANZ FROM 1 BY 1
         UNTIL C9-ANZ > CHK-TAB-OFFSET(CHK-ENTRY-PTR) OR RAW-EOF
     .
 S151-99.
     EXIT.

 S152-SKIP-ONE-ROW SECTION.
 S152-00.
     READ PMX-RAWCTR
         AT END SET RAW-EOF TO TRUE
     END-READ
     .
 S152-99.
     EXIT.

 S160-ASSIGN-STAGED SECTION.
 S160-00.
     MOVE SPACES TO ASS-FNAME
     STRING "$PMXDATA.STG." DELIMITED BY SIZE
            W-TABLE-NAME    DELIMITED BY SPACE
            INTO ASS-FNAME
     END-STRING
     MOVE ZERO TO ASS-FSTATUS
     ENTER "COBOLASSIGN" USING  PMX-STAGED
                                ASS-FNAME
                         GIVING ASS-FSTATUS
     IF  ASS-FSTATUS = ZERO
         MOVE "00" TO STG-FILE-STATUS
     ELSE
         MOVE "35" TO STG-FILE-STATUS
     END-IF
     .
 S160-99.
     EXIT.

******************************************************************
* Einen Block (max. K-BATCH-SIZE Zeilen, innere Einheit
* K-FETCH-UNIT) lesen, uebersetzen, schreiben, Fortschritt sichern
******************************************************************
 S170-EXTRACT-ONE-BATCH SECTION.
 S170-00.
     MOVE ZERO TO C9-BATCH-COUNT
     SET RAW-EOF-FLAG TO ZERO

     PERFORM S180-EXTRACT-ONE-ROW
         VARYING C9-BATCH-COUNT FROM 1 BY 1
         UNTIL C9-BATCH-COUNT > K-BATCH-SIZE OR RAW-EOF

     IF  C9-BATCH-COUNT > 1
         SUBTRACT 1 FROM C9-BATCH-COUNT
         ADD C9-BATCH-COUNT TO CHK-TAB-OFFSET(CHK-ENTRY-PTR)
         ADD C9-BATCH-COUNT TO CHK-TAB-EXTRACTED(CHK-ENTRY-PTR)
     END-IF

     PERFORM S190-UPDATE-CHECKPOINT

     IF  RAW-EOF
         OR CHK-TAB-EXTRACTED(CHK-ENTRY-PTR)
               >= CHK-TAB-TOTAL(CHK-ENTRY-PTR)
         MOVE "Y" TO CHK-TAB-COMPLETED(CHK-ENTRY-PTR)
         SET BATCH-DONE TO TRUE
     END-IF

     PERFORM S200-SAVE-CHECKPOINTS
     .
 S170-99.
     EXIT.

******************************************************************
* Einen Rohsatz lesen, Kennziffer uebersetzen, Uebergabesatz
* schreiben (innere Leseeinheit K-FETCH-UNIT nur zur Anzeige der
* Fortschrittsmeldung genutzt)
******************************************************************
 S180-EXTRACT-ONE-ROW SECTION.
 S180-00.
     READ PMX-RAWCTR
         AT END SET RAW-EOF TO TRUE
     END-READ

     IF  NOT RAW-EOF
         PERFORM S181-TRANSLATE-INDICATOR
         PERFORM S182-WRITE-STAGED-ROW

         DIVIDE C9-BATCH-COUNT BY K-FETCH-UNIT
                GIVING C9-INNER-COUNT
         IF  C9-INNER-COUNT * K-FETCH-UNIT = C9-BATCH-COUNT
             DISPLAY "PMXEXT0O: " W-TABLE-NAME(1:20)
                     " Zeilen gelesen: " C9-BATCH-COUNT
         END-IF
     END-IF
     .
 S180-99.
     EXIT.

******************************************************************
* Kennziffer (ID-INDICATEUR) gegen die Stichwortliste uebersetzen
* (Tabelle aufsteigend nach ID geladen; Durchlauf bricht beim ersten
* Treffer ab)
******************************************************************
 S181-TRANSLATE-INDICATOR SECTION.
 S181-00.
     SET LKP-FOUND-FLAG TO ZERO

     PERFORM S185-SCAN-ONE-LOOKUP-ENTRY
         VARYING PMX-LKP-IDX FROM 1 BY 1
         UNTIL PMX-LKP-IDX > PMX-LKP-ANZ-EINTRAEGE OR LKP-FOUND

     MOVE PMX-RAW-DATE-HEURE TO PMX-STG-DATE-HEURE
     IF  LKP-FOUND
         MOVE PMX-LKP-TAB-NAME(PMX-LKP-IDX) TO PMX-STG-INDICATEUR
     ELSE
         MOVE K-UNKNOWN TO PMX-STG-INDICATEUR
     END-IF

     IF  PMX-RAW-VALEUR-PRESENT
         MOVE PMX-RAW-VALEUR TO PMX-STG-VALEUR
         SET PMX-STG-VALEUR-PRESENT TO TRUE
     ELSE
         MOVE ZERO TO PMX-STG-VALEUR
         SET PMX-STG-VALEUR-NULL TO TRUE
     END-IF
     .
 S181-99.
     EXIT.

 S185-SCAN-ONE-LOOKUP-ENTRY SECTION.
 S185-00.
     IF  PMX-LKP-TAB-ID(PMX-LKP-IDX) = PMX-RAW-ID-INDICATEUR
         SET LKP-FOUND TO TRUE
     END-IF
     .
 S185-99.
     EXIT.

 S182-WRITE-STAGED-ROW SECTION.
 S182-00.
     WRITE PMX-STG-RECORD
     .
 S182-99.
     EXIT.

******************************************************************
* Prozentsatz neu berechnen (HALF-UP auf 2 Nachkommastellen)
******************************************************************
 S190-UPDATE-CHECKPOINT SECTION.
 S190-00.
     IF  CHK-TAB-TOTAL(CHK-ENTRY-PTR) = ZERO
         MOVE ZERO TO CHK-TAB-PERCENT(CHK-ENTRY-PTR)
     ELSE
         COMPUTE CHK-TAB-PERCENT(CHK-ENTRY-PTR) ROUNDED =
                 CHK-TAB-EXTRACTED(CHK-ENTRY-PTR) /
                 CHK-TAB-TOTAL(CHK-ENTRY-PTR) * 100
     END-IF
     .
 S190-99.
     EXIT.

******************************************************************
* Fortschrittsdatei PMX-CHKPNT vollstaendig neu schreiben
******************************************************************
 S200-SAVE-CHECKPOINTS SECTION.
 S200-00.
     OPEN OUTPUT PMX-CHKPNT
     IF  CHK-FILE-NOK
         DISPLAY "PMXEXT0O: FEHLER beim Schreiben Fortschrittsdatei"
         EXIT SECTION
     END-IF

     PERFORM S210-WRITE-ONE-CHECKPOINT
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > CHK-ANZ-EINTRAEGE

     CLOSE PMX-CHKPNT
     .
 S200-99.
     EXIT.

 S210-WRITE-ONE-CHECKPOINT SECTION.
 S210-00.
     MOVE CHK-TAB-NAME(C4-I1)      TO PMX-CHK-TABLE-NAME
     MOVE CHK-TAB-OFFSET(C4-I1)    TO PMX-CHK-OFFSET
     MOVE CHK-TAB-EXTRACTED(C4-I1) TO PMX-CHK-TOTAL-EXTRACTED
     MOVE CHK-TAB-TOTAL(C4-I1)     TO PMX-CHK-TOTAL-ROWS
     MOVE CHK-TAB-PERCENT(C4-I1)   TO PMX-CHK-PERCENTAGE
     MOVE CHK-TAB-COMPLETED(C4-I1) TO PMX-CHK-COMPLETED-FLAG
     WRITE PMX-CHK-RECORD
     .
 S210-99.
     EXIT.

******************************************************************
* ENDE Source-Programm
******************************************************************
