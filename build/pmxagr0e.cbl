?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.    PMXAGR0M.
 AUTHOR.        K. LINDER.
 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
 DATE-WRITTEN.  1992-08-14.
 DATE-COMPILED.
 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.

*****************************************************************
* Letzte Aenderung :: 2025-04-09
* Letzte Version   :: B.02.02
* Kurzbeschreibung :: T1 - Suffix-Aggregation und Betreiberzuordnung
* Auftrag          :: PMX-1
*
* Aenderungen
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1992-08-14| kl  | Neuerstellung als Untermodul von
*       |          |     | PMXTRF0O (damals TRFDRV0O)
*A.00.01|1998-12-09| rnh | JAHR2000: Zeitstempelvergleich auf
*       |          |     | 4-stelliges Jahr umgestellt (Y2K)
*A.01.00|2009-11-12| kl  | Ausschluss Suffix "M" (Messpunkt ohne
*       |          |     | Betreiberbezug) ergaenzt
*B.00.00|2018-09-03| mze | Umstellung Uebergabe auf LINK-REC statt
*       |          |     | EXTERNAL-Tabelle (wiederverwendbar)
*B.01.00|2024-05-20| kl  | Betreiberzuordnung nw/mt/ie/is/bs/be/
*       |          |     | ne/ns fuer PMX-Rahmenwerk (Auftrag PMX-1)
*B.01.01|2024-07-01| rnh | Grossschreibungs-unabhaengiger Vergleich
*       |          |     | bei der Betreiberzuordnung
*B.02.00|2025-02-11| kl  | PRAEFIX-Feld auf 40 Stellen erweitert
*       |          |     | (war bei langen MGW-Zaehlernamen zu
*       |          |     | kurz, siehe W-INDICATEUR)
*B.02.01|2025-03-04| rnh | Zerlegung PRAEFIX/SUFFIX auf zeichen-
*       |          |     | weise Punktsuche umgestellt (UNSTRING
*       |          |     | mit zwei Empfangsfeldern verschluckte
*       |          |     | Text nach einem zweiten Punkt im SUFFIX)
*B.02.02|2025-04-09| kl  | W-TALLY wird vor jedem der acht INSPECT
*       |          |     | ... TALLYING in C300 auf Null gesetzt -
*       |          |     | ohne Reset blieb ein Treffer aus einer
*       |          |     | frueheren Zeile haengen und verfaelschte
*       |          |     | die Betreiberzuordnung der naechsten Zeile
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Wird von PMXTRF0O je Zeitstempel mit den Uebergabesaetzen
* (PRAEFIX.SUFFIX, WERT) einer Tabelle aufgerufen.  Zerlegt jeden
* Indikatornamen am ERSTEN Punkt in PRAEFIX und SUFFIX, verwirft
* Saetze ohne Punkt und Saetze mit SUFFIX = "M", summiert WERT je
* Paar (SUFFIX,PRAEFIX) und ordnet dem SUFFIX ueber eine feste
* Stichwortliste (erster Treffer gewinnt) einen Betreiber zu.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Display-Felder: Praefix D
*--------------------------------------------------------------------*
 01          DISPLAY-FELDER.
     05      D-NUM4              PIC -9(04)         VALUE ZERO.

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "PMXAGR0M".
     05      K-OTHER             PIC X(20)   VALUE "Other".

*----------------------------------------------------------------*
* Conditional-Felder
*----------------------------------------------------------------*
 01          SCHALTER.
     05      PRG-STATUS          PIC 9.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-ABBRUCH                     VALUE 2.

     05      GROUP-FOUND-FLAG    PIC 9       VALUE ZERO.
          88 GROUP-FOUND                     VALUE 1.
     05      OP-FOUND-FLAG       PIC 9       VALUE ZERO.
          88 OP-FOUND                        VALUE 1.

*--------------------------------------------------------------------*
* weitere Arbeitsfelder
*--------------------------------------------------------------------*
 01          WORK-FELDER.
     05      W-INDICATEUR        PIC X(40).
     05      W-IND-VIEW REDEFINES W-INDICATEUR.
        10   W-IND-FIRST20       PIC X(20).
        10   W-IND-LAST20        PIC X(20).
     05      W-PREFIX            PIC X(40).
     05      W-SUFFIX            PIC X(20).
     05      W-SUFFIX-LC         PIC X(20).
     05      W-SUFFIX-LC-VIEW REDEFINES W-SUFFIX-LC.
        10   W-SUFFIX-LC-FIRST2  PIC X(02).
        10                       PIC X(18).
     05      W-TALLY             PIC S9(04) COMP.
     05      W-GROUP-PTR         PIC S9(04) COMP.
     05      W-DOT-POS           PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Zeitstempel-Arbeitsbereich (nur fuer eventuelle Diagnosemeldungen)
*--------------------------------------------------------------------*
 01          TAL-TIME-D.
     05      TAL-JHJJMMTT.
        10   TAL-JHJJ            PIC  9(04).
        10   TAL-MM              PIC  9(02).
        10   TAL-TT              PIC  9(02).
     05      TAL-HHMI.
        10   TAL-HH              PIC  9(02).
        10   TAL-MI              PIC  9(02).
     05      TAL-SS              PIC  9(02).
 01          TAL-TIME-N REDEFINES TAL-TIME-D.
     05      TAL-TIME-N12        PIC  9(12).

 LINKAGE SECTION.
*-->    Uebergabe aus PMXTRF0O
 01     LINK-REC.
    05  LINK-HDR.
     10 LINK-RC                 PIC S9(04) COMP.
*       0    = OK
*       9999 = Programmabbruch - Aufrufer muss reagieren
    05  LINK-DATA.
     10 LINK-IN-COUNT           PIC S9(04) COMP.
     10 LINK-IN-ROWS OCCURS 300 TIMES
                     INDEXED BY LINK-IN-IDX.
        15 LINK-IN-INDICATEUR     PIC X(40).
        15 LINK-IN-VALEUR         PIC S9(11)V9(04).
        15 LINK-IN-VALEUR-FLAG    PIC X(01).
     10 LINK-OUT-COUNT          PIC S9(04) COMP.
     10 LINK-OUT-ROWS OCCURS 300 TIMES
                      INDEXED BY LINK-OUT-IDX.
        15 LINK-OUT-SUFFIX        PIC X(20).
        15 LINK-OUT-PREFIX        PIC X(40).
        15 LINK-OUT-OPERATOR      PIC X(20).
        15 LINK-OUT-SUM           PIC S9(11)V9(04).

 PROCEDURE DIVISION USING LINK-REC.
******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF
     PERFORM B100-VERARBEITUNG
     PERFORM B090-ENDE
     EXIT PROGRAM
     .
 A100-99.
     EXIT.

******************************************************************
* Vorlauf
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT
     .
 B000-99.
     EXIT.

******************************************************************
* Ende
******************************************************************
 B090-ENDE SECTION.
 B090-00.
     IF  PRG-ABBRUCH
         MOVE 9999 TO LINK-RC
     ELSE
         MOVE ZERO TO LINK-RC
     END-IF
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung: je Eingabesatz zerlegen/aufsummieren, danach
* jeder Ergebnisgruppe den Betreiber zuordnen
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     MOVE ZERO TO LINK-OUT-COUNT

     PERFORM C100-SPLIT-ONE-ROW
         VARYING LINK-IN-IDX FROM 1 BY 1
         UNTIL LINK-IN-IDX > LINK-IN-COUNT

     PERFORM C300-MAP-ONE-OPERATOR
         VARYING LINK-OUT-IDX FROM 1 BY 1
         UNTIL LINK-OUT-IDX > LINK-OUT-COUNT

     MOVE LINK-OUT-COUNT TO D-NUM4
     DISPLAY "PMXAGR0M: Ergebnisgruppen (SUFFIX,PRAEFIX) = " D-NUM4
     .
 B100-99.
     EXIT.

******************************************************************
* Initialisierung
******************************************************************
 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
                WORK-FELDER
     .
 C000-99.
     EXIT.

******************************************************************
* Einen Eingabesatz am ERSTEN Punkt in PRAEFIX/SUFFIX zerlegen;
* ohne Punkt oder bei SUFFIX = "M" wird der Satz verworfen.  Die
* Punktposition wird zeichenweise ermittelt (nicht ueber UNSTRING
* mit zwei Empfangsfeldern), da ein SUFFIX seinerseits weitere
* Punkte enthalten kann und sonst Text nach dem zweiten Punkt
* verloren ginge
******************************************************************
 C100-SPLIT-ONE-ROW SECTION.
 C100-00.
     MOVE LINK-IN-INDICATEUR(LINK-IN-IDX) TO W-INDICATEUR
     MOVE SPACES TO W-PREFIX W-SUFFIX

     INSPECT W-INDICATEUR TALLYING W-DOT-POS
             FOR CHARACTERS BEFORE INITIAL "."

     IF  W-DOT-POS > ZERO AND W-DOT-POS < 40
         MOVE W-INDICATEUR(1 : W-DOT-POS)      TO W-PREFIX
         MOVE W-INDICATEUR(W-DOT-POS + 2 : )   TO W-SUFFIX
     END-IF

     IF  W-SUFFIX NOT = SPACES AND W-SUFFIX NOT = "M"
         PERFORM C200-ACCUMULATE-SUFFIX-PREFIX
     ELSE
         DISPLAY "PMXAGR0M: Indikator ohne Punkt oder mit "
                 "SUFFIX=M uebergangen - " W-IND-FIRST20
                 W-IND-LAST20
     END-IF
     .
 C100-99.
     EXIT.

******************************************************************
* Summe fuer das Paar (SUFFIX,PRAEFIX) der aktuellen Zeile fort-
* schreiben; NULL-Werte tragen nichts zur Summe bei
******************************************************************
 C200-ACCUMULATE-SUFFIX-PREFIX SECTION.
 C200-00.
     SET GROUP-FOUND TO FALSE
     MOVE ZERO TO W-GROUP-PTR

     PERFORM C210-SCAN-GROUP
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > LINK-OUT-COUNT OR GROUP-FOUND

     IF NOT GROUP-FOUND
        ADD 1 TO LINK-OUT-COUNT
        MOVE LINK-OUT-COUNT TO W-GROUP-PTR
        MOVE W-SUFFIX  TO LINK-OUT-SUFFIX(W-GROUP-PTR)
        MOVE W-PREFIX  TO LINK-OUT-PREFIX(W-GROUP-PTR)
        MOVE ZERO      TO LINK-OUT-SUM(W-GROUP-PTR)
     END-IF

     IF  LINK-IN-VALEUR-FLAG(LINK-IN-IDX) = "P"
         ADD LINK-IN-VALEUR(LINK-IN-IDX)
                             TO LINK-OUT-SUM(W-GROUP-PTR)
     END-IF
     .
 C200-99.
     EXIT.

 C210-SCAN-GROUP SECTION.
 C210-00.
     IF  LINK-OUT-SUFFIX(C4-I1) = W-SUFFIX
         AND LINK-OUT-PREFIX(C4-I1) = W-PREFIX
         MOVE C4-I1 TO W-GROUP-PTR
         SET GROUP-FOUND TO TRUE
     END-IF
     .
 C210-99.
     EXIT.

******************************************************************
* Betreiber einer Ergebnisgruppe ueber feste Stichwortliste
* ermitteln (erster Treffer in der vorgegebenen Reihenfolge
* gewinnt; ohne Treffer: "Other")
******************************************************************
 C300-MAP-ONE-OPERATOR SECTION.
 C300-00.
     MOVE LINK-OUT-SUFFIX(LINK-OUT-IDX) TO W-SUFFIX-LC
     INSPECT W-SUFFIX-LC CONVERTING
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
          TO "abcdefghijklmnopqrstuvwxyz"

     SET OP-FOUND-FLAG TO ZERO

     IF NOT OP-FOUND
        MOVE ZERO TO W-TALLY
        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "nw"
        IF  W-TALLY > ZERO
            MOVE "Inwi"            TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
            SET OP-FOUND TO TRUE
        END-IF
     END-IF

     IF NOT OP-FOUND
        MOVE ZERO TO W-TALLY
        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "mt"
        IF  W-TALLY > ZERO
            MOVE "Maroc Telecom"   TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
            SET OP-FOUND TO TRUE
        END-IF
     END-IF

     IF NOT OP-FOUND
        MOVE ZERO TO W-TALLY
        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "ie"
        IF  W-TALLY > ZERO
            MOVE "International"  TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
            SET OP-FOUND TO TRUE
        END-IF
     END-IF

     IF NOT OP-FOUND
        MOVE ZERO TO W-TALLY
        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "is"
        IF  W-TALLY > ZERO
            MOVE "International"  TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
            SET OP-FOUND TO TRUE
        END-IF
     END-IF

     IF NOT OP-FOUND
        MOVE ZERO TO W-TALLY
        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "bs"
        IF  W-TALLY > ZERO
            MOVE "BSC 2G"         TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
            SET OP-FOUND TO TRUE
        END-IF
     END-IF

     IF NOT OP-FOUND
        MOVE ZERO TO W-TALLY
        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "be"
        IF  W-TALLY > ZERO
            MOVE "BSC 2G"         TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
            SET OP-FOUND TO TRUE
        END-IF
     END-IF

     IF NOT OP-FOUND
        MOVE ZERO TO W-TALLY
        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "ne"
        IF  W-TALLY > ZERO
            MOVE "RNC 3G"         TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
            SET OP-FOUND TO TRUE
        END-IF
     END-IF

     IF NOT OP-FOUND
        MOVE ZERO TO W-TALLY
        INSPECT W-SUFFIX-LC TALLYING W-TALLY FOR ALL "ns"
        IF  W-TALLY > ZERO
            MOVE "RNC 3G"         TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
            SET OP-FOUND TO TRUE
        END-IF
     END-IF

     IF NOT OP-FOUND
        MOVE K-OTHER TO LINK-OUT-OPERATOR(LINK-OUT-IDX)
        DISPLAY "PMXAGR0M: Suffix ohne Stichworttreffer, Anfang='"
                W-SUFFIX-LC-FIRST2 "' - Betreiber=Other"
     END-IF
     .
 C300-99.
     EXIT.

******************************************************************
* ENDE Source-Programm
******************************************************************
