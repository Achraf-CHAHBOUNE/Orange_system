*--------------------------------------------------------------------*
* Copybook      :: PMXSUM01
* Programmbeschreibung
* --------------------
* Satzbild fuer PMX-KPISUM (ein Satz je Paar (Zeitstempel,Node)).
* Die KPI-ID wird beim ersten Antreffen des Paares vergeben und
* danach wiederverwendet; siehe PMXTRF0O, Absatz C400.
*--------------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                                *
*-------|----------|-----|------------------------------------------*
*A.00.00|2024-01-22| kl  | Neuerstellung fuer PMX-Transformer        *
*--------------------------------------------------------------------*
 01          PMX-SUM-RECORD.
     05      PMX-SUM-KPI-ID          PIC 9(09).
     05      PMX-SUM-DATE            PIC X(19).
     05      PMX-SUM-NODE            PIC X(10).
         88  PMX-SUM-NODE-CALIS                  VALUE "CALIS".
         88  PMX-SUM-NODE-MEIND                  VALUE "MEIND".
         88  PMX-SUM-NODE-RAIND                  VALUE "RAIND".
     05      FILLER                  PIC X(10).
