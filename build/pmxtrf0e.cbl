?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =PMXLIB

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.    PMXTRF0O.
 AUTHOR.        K. LINDER.
 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
 DATE-WRITTEN.  1991-04-08.
 DATE-COMPILED.
 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.

*****************************************************************
* Letzte Aenderung :: 2025-02-11
* Letzte Version   :: E.02.00
* Kurzbeschreibung :: T3 - Transformations- und Buchungslauf
* Auftrag          :: PMX-1
*
* Aenderungen
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1991-04-08| kl  | Neuerstellung: Steuerung je Tabelle der
*       |          |     | 5MIN-Selektionsliste, Aggregation und
*       |          |     | Kennzahlenrechnung noch inline im
*       |          |     | Hauptprogramm (vor der Aufteilung in
*       |          |     | eigene Unterprogramme)
*A.01.00|1993-11-22| hw  | Fortschrittssatz-Id (Zeitstempel,Knoten)
*       |          |     | in speicherresidenter Tabelle gepflegt
*       |          |     | statt ueber Direktzugriffsdatei
*B.00.00|1998-12-09| rnh | JAHR2000: Zeitstempelfeld DATE-HEURE auf
*       |          |     | 4-stelliges Jahr umgestellt (Y2K)
*C.00.00|2009-02-17| kl  | Pufferung der Detailsaetze eingefuehrt,
*       |          |     | Buchung blockweise statt Satz fuer Satz
*D.00.00|2018-09-03| mze | Umstellung Quelle/Ziel auf sequentielle
*       |          |     | Dateien (vorher Bandkatalog)
*E.00.00|2024-01-22| kl  | PMX-Rahmenwerk: CALL PMXAGR0M/PMXKPI0M,
*       |          |     | Satzbilder PMXSTG01/PMXSUM01/PMXDET01
*       |          |     | (Auftrag PMX-1)
*E.01.00|2024-06-25| kl  | Aufteilung der Aggregatzeilen nach SUFFIX
*       |          |     | vor dem Aufruf PMXKPI0M ergaenzt (eine
*       |          |     | Kennzahlgruppe je Suffix, nicht je Lauf)
*E.01.01|2024-07-15| rnh | Warnmeldung bei Satzanzahl <> 196 je
*       |          |     | Zeitstempel (5-Minuten-Tabellen)
*E.02.00|2025-02-11| kl  | PRAEFIX-Feld in LINK-AGR-REC/LINK-KPI-
*       |          |     | REC auf 40 Stellen erweitert (einzelne
*       |          |     | MGW-Zaehlernamen wurden bei 30 Stellen
*       |          |     | abgeschnitten)
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Liest die 5MIN-Selektionsliste (Ausgabe PMXSEL0O) und verarbeitet
* je Tabelle die von PMXEXT0O abgelegten Uebergabesaetze (PMX-
* STAGED): der Knoten (CALIS/MEIND/RAIND) wird aus dem Tabellen-
* namen ermittelt, die Saetze werden nach Zeitstempel gruppiert
* (die Uebergabedatei ist bereits aufsteigend sortiert) und je
* Zeitstempel an PMXAGR0M (Aggregation nach Suffix/Praefix und
* Betreiberzuordnung) uebergeben.  Je Suffix-Gruppe, die PMXAGR0M
* liefert, wird PMXKPI0M zweimal aufgerufen (Verkehrsrichtung
* Kommend/Gehend) und das Ergebnis bei mindestens einem besetzten
* Kennwert als Detailsatz gepuffert.  Die Fortschritts-Id je Paar
* (Zeitstempel,Knoten) wird in einer speicherresidenten Tabelle
* gefuehrt und bei Wiederauftreten desselben Paares wiederverwendet
* (z.B. wenn zwei Tabellen desselben Knotens denselben Zeitstempel
* liefern).  Detailsaetze werden blockweise gepuffert und gebucht;
* am Laufende wird der Restbestand beider Puffer geschrieben.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT PMX-SEL-5MIN    ASSIGN TO PMXSEL5
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS SEL5-FILE-STATUS.

     SELECT PMX-STAGED      ASSIGN TO #DYNAMIC
                            FILE STATUS IS STG-FILE-STATUS.

     SELECT PMX-KPISUM      ASSIGN TO PMXKSUM
                            FILE STATUS IS SUM-FILE-STATUS.

     SELECT PMX-DETENT      ASSIGN TO PMXDETE
                            FILE STATUS IS ENT-FILE-STATUS.

     SELECT PMX-DETSOR      ASSIGN TO PMXDETS
                            FILE STATUS IS SOR-FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.
 FD  PMX-SEL-5MIN.
 01  SEL5-RECORD                PIC X(80).

 FD  PMX-STAGED.
     COPY PMXSTG01 OF "=PMXLIB".

 FD  PMX-KPISUM.
     COPY PMXSUM01 OF "=PMXLIB".

 FD  PMX-DETENT.
     COPY PMXDET01 OF "=PMXLIB".

 FD  PMX-DETSOR.
     COPY PMXDET01 OF "=PMXLIB"
          REPLACING ==PMX-DET== BY ==PMX-SOR==
                    ==PMX-MGW== BY ==PMX-SOR-MGW==.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-I2               PIC S9(04) COMP.
     05      C4-I3               PIC S9(04) COMP.
     05      C9-ANZ-TABLES       PIC S9(09) COMP.
     05      C9-ANZ-SUMMARY      PIC S9(09) COMP.
     05      C9-ANZ-ENT-POSTED   PIC S9(09) COMP.
     05      C9-ANZ-SOR-POSTED   PIC S9(09) COMP.
     05      C9-WARN-COUNT       PIC S9(09) COMP.
     05      C9-NEXT-KPI-ID      PIC S9(09) COMP.
     05      FILLER              PIC X(01).

*--------------------------------------------------------------------*
* Display-Felder: Praefix D
*--------------------------------------------------------------------*
 01          DISPLAY-FELDER.
     05      D-NUM4              PIC -9(04).
     05      D-NUM9              PIC  9(09).
     05      FILLER              PIC X(01).

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "PMXTRF0O".
     05      K-POST-BATCH        PIC 9(04) COMP     VALUE 200.
     05      K-EXPECT-5MIN-ROWS  PIC 9(04) COMP     VALUE 196.
     05      FILLER              PIC X(01).

*----------------------------------------------------------------*
* Conditional-Felder
*----------------------------------------------------------------*
 01          SCHALTER.
     05      SEL5-FILE-STATUS    PIC X(02).
          88 SEL5-FILE-OK                     VALUE "00".
          88 SEL5-FILE-NOK                    VALUE "01" THRU "99".
     05      STG-FILE-STATUS     PIC X(02).
          88 STG-FILE-OK                      VALUE "00".
          88 STG-FILE-NOK                     VALUE "01" THRU "99".
     05      REC-STAT REDEFINES STG-FILE-STATUS.
        10   STG-FILE-STATUS1    PIC X.
          88 STG-FILE-EOF                     VALUE "1".
        10                       PIC X.
     05      SUM-FILE-STATUS     PIC X(02).
          88 SUM-FILE-OK                      VALUE "00".
          88 SUM-FILE-NOK                     VALUE "01" THRU "99".
     05      ENT-FILE-STATUS     PIC X(02).
          88 ENT-FILE-OK                      VALUE "00".
          88 ENT-FILE-NOK                     VALUE "01" THRU "99".
     05      SOR-FILE-STATUS     PIC X(02).
          88 SOR-FILE-OK                      VALUE "00".
          88 SOR-FILE-NOK                     VALUE "01" THRU "99".

     05      PRG-STATUS          PIC 9.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-ABBRUCH                     VALUE 2.

     05      SEL5-EOF-FLAG       PIC 9       VALUE ZERO.
          88 SEL5-EOF                        VALUE 1.
     05      STG-EOF-FLAG        PIC 9       VALUE ZERO.
          88 STG-EOF                         VALUE 1.
     05      NODE-FOUND-FLAG     PIC 9       VALUE ZERO.
          88 NODE-FOUND                      VALUE 1.
     05      KPI-FOUND-FLAG      PIC 9       VALUE ZERO.
          88 KPI-FOUND                       VALUE 1.
     05      SUFFIX-FOUND-FLAG   PIC 9       VALUE ZERO.
          88 SUFFIX-FOUND                    VALUE 1.
     05      FILLER              PIC X(01).

*--------------------------------------------------------------------*
* weitere Arbeitsfelder
*--------------------------------------------------------------------*
 01          WORK-FELDER.
     05      W-TABLE-NAME        PIC X(40).
     05      W-TABLE-NODE-VIEW REDEFINES W-TABLE-NAME.
         10  W-TABLE-NODE-PREFIX PIC X(05).
         10  FILLER               PIC X(35).
     05      W-TABLE-UC          PIC X(40).
     05      ASS-FNAME           PIC X(40).
     05      ASS-FSTATUS         PIC S9(04) COMP.
     05      W-NODE              PIC X(10).

*           ---> Vorausgelesener (Lookahead-) Uebergabesatz: der
*           ---> jeweils naechste, noch nicht verarbeitete Satz aus
*           ---> PMX-STAGED; sein Zeitstempel entscheidet, ob die
*           ---> laufende Zeitstempel-Gruppe beendet ist
     05      W-HOLD-DATE-HEURE   PIC X(19).
     05      W-HOLD-INDICATEUR   PIC X(40).
     05      W-HOLD-VALEUR       PIC S9(11)V9(04).
     05      W-HOLD-VALEUR-FLAG  PIC X(01).

     05      W-CURRENT-DATE-HEURE PIC X(19).
     05      W-KPI-ID            PIC 9(09).
     05      W-KPI-TAB-PTR       PIC S9(04) COMP.
     05      W-SUFFIX-TAB-PTR    PIC S9(04) COMP.
     05      FILLER              PIC X(01).

 01          ZEILE               PIC X(80) VALUE SPACES.

*--------------------------------------------------------------------*
* Zeitstempel-Arbeitsbereich (Protokollzeilen)
*--------------------------------------------------------------------*
 01          TAL-TIME-D.
     05      TAL-JHJJMMTT.
        10   TAL-JHJJ            PIC  9(04).
        10   TAL-MM              PIC  9(02).
        10   TAL-TT              PIC  9(02).
     05      TAL-HHMI.
        10   TAL-HH              PIC  9(02).
        10   TAL-MI              PIC  9(02).
     05      TAL-SS              PIC  9(02).
 01          TAL-TIME-N REDEFINES TAL-TIME-D.
     05      TAL-TIME-N12        PIC  9(12).

*--------------------------------------------------------------------*
* Fortschritts-Id-Tabelle: ein Eintrag je bereits vergebenem Paar
* (Zeitstempel,Knoten); speicherresident fuer den Lauf
*--------------------------------------------------------------------*
 01          KPI-ID-TAB-FELDER.
     05      KPI-TAB-MAX         PIC S9(04) COMP VALUE 2000.
     05      KPI-TAB-ANZ         PIC S9(04) COMP VALUE ZERO.
     05      KPI-TAB.
         10  KPI-TAB-ZEILE OCCURS 2000 TIMES
                           INDEXED BY KPI-TAB-IDX.
             15 KPI-TAB-DATE         PIC X(19).
             15 KPI-TAB-NODE         PIC X(10).
             15 KPI-TAB-ID           PIC 9(09).
             15 FILLER               PIC X(02).
     05      FILLER              PIC X(01).

*--------------------------------------------------------------------*
* Suffix-Liste der laufenden Zeitstempel-Gruppe (Ausgabe PMXAGR0M,
* nach SUFFIX verdichtet) -- je Eintrag ein PMXKPI0M-Aufruf
*--------------------------------------------------------------------*
 01          SUFFIX-TAB-FELDER.
     05      SUFFIX-TAB-ANZ      PIC S9(04) COMP VALUE ZERO.
     05      SUFFIX-TAB.
         10  SUFFIX-TAB-ZEILE OCCURS 20 TIMES
                             INDEXED BY SUFFIX-TAB-IDX.
             15 SUFFIX-TAB-SUFFIX    PIC X(20).
             15 SUFFIX-TAB-OPERATOR  PIC X(20).
     05      FILLER              PIC X(01).

*--------------------------------------------------------------------*
* Detailsatz-Puffer TRAFFIC-ENTREE (Richtung Kommend)
*--------------------------------------------------------------------*
 01          ENT-BUFFER-FELDER.
     05      ENT-BUF-ANZ         PIC S9(04) COMP VALUE ZERO.
     05      ENT-BUF.
         10  ENT-BUF-ZEILE OCCURS 200 TIMES
                           INDEXED BY ENT-BUF-IDX.
             15 ENT-BUF-KPI-ID       PIC 9(09).
             15 ENT-BUF-OPERATOR     PIC X(20).
             15 ENT-BUF-SUFFIX       PIC X(20).
             15 ENT-BUF-TRAFFIC      PIC S9(11)V9(04).
             15 ENT-BUF-TRAFFIC-FLAG PIC X(01).
             15 ENT-BUF-TENTATIVE    PIC S9(11)V9(04).
             15 ENT-BUF-TENTA-FLAG   PIC X(01).
             15 ENT-BUF-REPONDU      PIC S9(11)V9(04).
             15 ENT-BUF-REPONDU-FLAG PIC X(01).
             15 ENT-BUF-NON-REP      PIC S9(11)V9(04).
             15 ENT-BUF-NON-REP-FLAG PIC X(01).
             15 FILLER               PIC X(02).
     05      FILLER              PIC X(01).

*--------------------------------------------------------------------*
* Detailsatz-Puffer TRAFFIC-SORTIE (Richtung Gehend)
*--------------------------------------------------------------------*
 01          SOR-BUFFER-FELDER.
     05      SOR-BUF-ANZ         PIC S9(04) COMP VALUE ZERO.
     05      SOR-BUF.
         10  SOR-BUF-ZEILE OCCURS 200 TIMES
                           INDEXED BY SOR-BUF-IDX.
             15 SOR-BUF-KPI-ID       PIC 9(09).
             15 SOR-BUF-OPERATOR     PIC X(20).
             15 SOR-BUF-SUFFIX       PIC X(20).
             15 SOR-BUF-TRAFFIC      PIC S9(11)V9(04).
             15 SOR-BUF-TRAFFIC-FLAG PIC X(01).
             15 SOR-BUF-TENTATIVE    PIC S9(11)V9(04).
             15 SOR-BUF-TENTA-FLAG   PIC X(01).
             15 SOR-BUF-REPONDU      PIC S9(11)V9(04).
             15 SOR-BUF-REPONDU-FLAG PIC X(01).
             15 SOR-BUF-NON-REP      PIC S9(11)V9(04).
             15 SOR-BUF-NON-REP-FLAG PIC X(01).
             15 FILLER               PIC X(02).
     05      FILLER              PIC X(01).

*--------------------------------------------------------------------*
* Uebergabebereich PMXAGR0M (Bild der LINKAGE SECTION von PMXAGR0M)
*--------------------------------------------------------------------*
 01          LINK-AGR-REC.
     05      LINK-AGR-HDR.
         10  LINK-AGR-RC             PIC S9(04) COMP.
     05      LINK-AGR-DATA.
         10  LINK-AGR-IN-COUNT       PIC S9(04) COMP.
         10  LINK-AGR-IN-ROWS OCCURS 300 TIMES
                             INDEXED BY LINK-AGR-IN-IDX.
             15 LINK-AGR-IN-INDICATEUR  PIC X(40).
             15 LINK-AGR-IN-VALEUR      PIC S9(11)V9(04).
             15 LINK-AGR-IN-VALEUR-FLAG PIC X(01).
         10  LINK-AGR-OUT-COUNT      PIC S9(04) COMP.
         10  LINK-AGR-OUT-ROWS OCCURS 300 TIMES
                              INDEXED BY LINK-AGR-OUT-IDX.
             15 LINK-AGR-OUT-SUFFIX     PIC X(20).
             15 LINK-AGR-OUT-PREFIX     PIC X(40).
             15 LINK-AGR-OUT-OPERATOR   PIC X(20).
             15 LINK-AGR-OUT-SUM        PIC S9(11)V9(04).

*--------------------------------------------------------------------*
* Uebergabebereich PMXKPI0M (Bild der LINKAGE SECTION von PMXKPI0M)
*--------------------------------------------------------------------*
 01          LINK-KPI-REC.
     05      LINK-KPI-HDR.
         10  LINK-KPI-RC             PIC S9(04) COMP.
         10  LINK-KPI-KENNZAHLSATZ   PIC X(01).
              88 LINK-KPI-5MIN-VOICE           VALUE "5".
              88 LINK-KPI-MGW                  VALUE "M".
         10  LINK-KPI-RICHTUNG       PIC X(01).
              88 LINK-KPI-TRAFFIC-ENTREE       VALUE "E".
              88 LINK-KPI-TRAFFIC-SORTIE       VALUE "S".
     05      LINK-KPI-DATA.
         10  LINK-KPI-IN-COUNT       PIC S9(04) COMP.
         10  LINK-KPI-IN-ROWS OCCURS 300 TIMES
                             INDEXED BY LINK-KPI-IN-IDX.
             15 LINK-KPI-IN-PREFIX      PIC X(40).
             15 LINK-KPI-IN-SUM         PIC S9(11)V9(04).
         10  LINK-KPI-OUT-TRAFFIC       PIC S9(11)V9(04).
         10  LINK-KPI-OUT-TRAFFIC-FLAG  PIC X(01).
         10  LINK-KPI-OUT-TENTATIVE     PIC S9(11)V9(04).
         10  LINK-KPI-OUT-TENTA-FLAG    PIC X(01).
         10  LINK-KPI-OUT-REPONDU       PIC S9(11)V9(04).
         10  LINK-KPI-OUT-REPONDU-FLAG  PIC X(01).
         10  LINK-KPI-OUT-NON-REP       PIC S9(11)V9(04).
         10  LINK-KPI-OUT-NON-REP-FLAG  PIC X(01).
         10  LINK-KPI-OUT-MGW OCCURS 11 TIMES
                             INDEXED BY LINK-KPI-OUT-MGW-IDX.
             15 LINK-KPI-OUT-MGW-VAL    PIC S9(09)V9(04).
             15 LINK-KPI-OUT-MGW-FLAG   PIC X(01).

 PROCEDURE DIVISION.

******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF
     IF  PRG-ABBRUCH
         CONTINUE
     ELSE
         PERFORM B100-VERARBEITUNG
     END-IF

     PERFORM B090-ENDE
     STOP RUN
     .
 A100-99.
     EXIT.

******************************************************************
* Vorlauf: Selektionsliste und Ausgabedateien oeffnen
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT

     OPEN INPUT PMX-SEL-5MIN
     IF  SEL5-FILE-NOK
         DISPLAY K-MODUL ": PMX-SEL-5MIN OPEN fehlgeschlagen "
                 SEL5-FILE-STATUS
         SET PRG-ABBRUCH TO TRUE
         EXIT SECTION
     END-IF

     OPEN OUTPUT PMX-KPISUM
     IF  SUM-FILE-NOK
         DISPLAY K-MODUL ": PMX-KPISUM OPEN fehlgeschlagen "
                 SUM-FILE-STATUS
         SET PRG-ABBRUCH TO TRUE
         EXIT SECTION
     END-IF

     OPEN OUTPUT PMX-DETENT
     IF  ENT-FILE-NOK
         DISPLAY K-MODUL ": PMX-DETENT OPEN fehlgeschlagen "
                 ENT-FILE-STATUS
         SET PRG-ABBRUCH TO TRUE
         EXIT SECTION
     END-IF

     OPEN OUTPUT PMX-DETSOR
     IF  SOR-FILE-NOK
         DISPLAY K-MODUL ": PMX-DETSOR OPEN fehlgeschlagen "
                 SOR-FILE-STATUS
         SET PRG-ABBRUCH TO TRUE
         EXIT SECTION
     END-IF
     .
 B000-99.
     EXIT.

******************************************************************
* Ende: Restpuffer buchen, Dateien schliessen, Endstand melden
******************************************************************
 B090-ENDE SECTION.
 B090-00.
     IF  PRG-ABBRUCH
         DISPLAY ">>> PMXTRF0O ABBRUCH !!! <<< "
     ELSE
         PERFORM C900-FLUSH-DETAIL-BUFFER

         CLOSE PMX-SEL-5MIN
                PMX-KPISUM
                PMX-DETENT
                PMX-DETSOR

         MOVE C9-ANZ-TABLES     TO D-NUM9
         DISPLAY "PMXTRF0O: Tabellen verarbeitet        : " D-NUM9
         MOVE C9-ANZ-SUMMARY    TO D-NUM9
         DISPLAY "PMXTRF0O: Fortschrittssaetze (KPISUM)  : " D-NUM9
         MOVE C9-ANZ-ENT-POSTED TO D-NUM9
         DISPLAY "PMXTRF0O: Detailsaetze ENTREE gebucht  : " D-NUM9
         MOVE C9-ANZ-SOR-POSTED TO D-NUM9
         DISPLAY "PMXTRF0O: Detailsaetze SORTIE gebucht  : " D-NUM9
         MOVE C9-WARN-COUNT     TO D-NUM9
         DISPLAY "PMXTRF0O: Warnungen Satzanzahl <> 196  : " D-NUM9
     END-IF
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung: je Tabelle der 5MIN-Liste
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     PERFORM C100-READ-SELECTION-LIST
     PERFORM C150-PROCESS-TABLE UNTIL SEL5-EOF OR PRG-ABBRUCH
     .
 B100-99.
     EXIT.

******************************************************************
* Initialisierung
******************************************************************
 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
                WORK-FELDER
                KPI-ID-TAB-FELDER
                ENT-BUFFER-FELDER
                SOR-BUFFER-FELDER
     MOVE ZERO TO C9-ANZ-TABLES
                  C9-ANZ-SUMMARY
                  C9-ANZ-ENT-POSTED
                  C9-ANZ-SOR-POSTED
                  C9-WARN-COUNT
                  C9-NEXT-KPI-ID
     SET PRG-OK TO TRUE
     .
 C000-99.
     EXIT.

******************************************************************
* Naechste Tabelle der 5MIN-Selektionsliste lesen
******************************************************************
 C100-READ-SELECTION-LIST SECTION.
 C100-00.
     READ PMX-SEL-5MIN
         AT END SET SEL5-EOF TO TRUE
     END-READ
     IF NOT SEL5-EOF
        MOVE SEL5-RECORD TO W-TABLE-NAME
     END-IF
     .
 C100-99.
     EXIT.

******************************************************************
* Eine Tabelle verarbeiten: Knoten ermitteln, Uebergabedatei lesen
******************************************************************
 C150-PROCESS-TABLE SECTION.
 C150-00.
     ADD 1 TO C9-ANZ-TABLES
     PERFORM C200-EXTRACT-NODE

     IF NOT NODE-FOUND
        DISPLAY "PMXTRF0O: kein gueltiger Knoten, Tabelle "
                "uebersprungen: " W-TABLE-NAME(1:20)
     ELSE
        PERFORM C250-ASSIGN-STAGED
        IF  STG-FILE-NOK
            DISPLAY "PMXTRF0O: Uebergabedatei nicht vorhanden: "
                    ASS-FNAME
        ELSE
           OPEN INPUT PMX-STAGED
           IF  STG-FILE-NOK
               DISPLAY "PMXTRF0O: PMX-STAGED OPEN fehlgeschlagen "
                       STG-FILE-STATUS
           ELSE
              SET STG-EOF-FLAG TO ZERO
              PERFORM C300-READ-STAGED
              PERFORM C350-PROCESS-TIMESTAMP-GROUP
                  UNTIL STG-EOF OR PRG-ABBRUCH
              CLOSE PMX-STAGED
           END-IF
        END-IF
     END-IF

     PERFORM C100-READ-SELECTION-LIST
     .
 C150-99.
     EXIT.

******************************************************************
* Knoten aus dem Tabellennamen ermitteln: fuehrendes CALIS/MEIND/
* RAIND (gross-/kleinschreibungsunabhaengig)
******************************************************************
 C200-EXTRACT-NODE SECTION.
 C200-00.
     MOVE W-TABLE-NAME TO W-TABLE-UC
     INSPECT W-TABLE-UC CONVERTING
             "abcdefghijklmnopqrstuvwxyz"
          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"

     SET NODE-FOUND-FLAG TO ZERO
     IF      W-TABLE-UC(1:5) = "CALIS"
             MOVE "CALIS" TO W-NODE
             SET NODE-FOUND TO TRUE
     ELSE IF W-TABLE-UC(1:5) = "MEIND"
             MOVE "MEIND" TO W-NODE
             SET NODE-FOUND TO TRUE
     ELSE IF W-TABLE-UC(1:5) = "RAIND"
             MOVE "RAIND" TO W-NODE
             SET NODE-FOUND TO TRUE
     END-IF
     .
 C200-99.
     EXIT.

******************************************************************
* PMX-STAGED dynamisch auf die Uebergabedatei der Tabelle zuweisen
******************************************************************
 C250-ASSIGN-STAGED SECTION.
 C250-00.
     MOVE SPACES TO ASS-FNAME
     STRING "$PMXDATA.STG." DELIMITED BY SIZE
            W-TABLE-NAME    DELIMITED BY SPACE
            INTO ASS-FNAME
     END-STRING
     MOVE ZERO TO ASS-FSTATUS
     ENTER "COBOLASSIGN" USING  PMX-STAGED
                                ASS-FNAME
                         GIVING ASS-FSTATUS
     IF  ASS-FSTATUS = ZERO
         MOVE "00" TO STG-FILE-STATUS
     ELSE
         MOVE "35" TO STG-FILE-STATUS
     END-IF
     .
 C250-99.
     EXIT.

******************************************************************
* Naechsten Uebergabesatz lesen (Lookahead fuer Zeitstempel-Bruch)
******************************************************************
 C300-READ-STAGED SECTION.
 C300-00.
     READ PMX-STAGED
         AT END SET STG-EOF TO TRUE
     END-READ
     IF NOT STG-EOF
        MOVE PMX-STG-DATE-HEURE  TO W-HOLD-DATE-HEURE
        MOVE PMX-STG-INDICATEUR  TO W-HOLD-INDICATEUR
        MOVE PMX-STG-VALEUR      TO W-HOLD-VALEUR
        MOVE PMX-STG-VALEUR-FLAG TO W-HOLD-VALEUR-FLAG
     END-IF
     .
 C300-99.
     EXIT.

******************************************************************
* Alle Saetze mit demselben Zeitstempel sammeln und als Gruppe an
* PMXAGR0M/PMXKPI0M uebergeben
******************************************************************
 C350-PROCESS-TIMESTAMP-GROUP SECTION.
 C350-00.
     MOVE W-HOLD-DATE-HEURE TO W-CURRENT-DATE-HEURE
     MOVE ZERO TO LINK-AGR-IN-COUNT
     PERFORM C360-ADD-ROW-TO-BATCH
     PERFORM C300-READ-STAGED

     PERFORM C360-ADD-ROW-TO-BATCH WITH TEST BEFORE
         UNTIL STG-EOF
            OR W-HOLD-DATE-HEURE NOT = W-CURRENT-DATE-HEURE

     IF  LINK-AGR-IN-COUNT NOT = K-EXPECT-5MIN-ROWS
         ADD 1 TO C9-WARN-COUNT
         MOVE LINK-AGR-IN-COUNT TO D-NUM4
         DISPLAY "PMXTRF0O: Warnung - " D-NUM4
                 " Saetze statt 196 fuer " W-TABLE-NAME(1:20)
                 " / " W-CURRENT-DATE-HEURE
     END-IF

     PERFORM C400-ASSIGN-SUMMARY-ID
     PERFORM C500-CALL-AGGREGATION
     IF NOT PRG-ABBRUCH
        PERFORM C600-PROCESS-SUFFIX-GROUPS
     END-IF
     .
 C350-99.
     EXIT.

******************************************************************
* Den vorausgelesenen Satz (Lookahead) in die PMXAGR0M-Eingabe
* uebernehmen, sofern er noch zur laufenden Gruppe gehoert, und den
* naechsten Satz vorauslesen
******************************************************************
 C360-ADD-ROW-TO-BATCH SECTION.
 C360-00.
     IF  LINK-AGR-IN-COUNT < 300
         ADD 1 TO LINK-AGR-IN-COUNT
         SET LINK-AGR-IN-IDX TO LINK-AGR-IN-COUNT
         MOVE W-HOLD-INDICATEUR
                 TO LINK-AGR-IN-INDICATEUR(LINK-AGR-IN-IDX)
         MOVE W-HOLD-VALEUR
                 TO LINK-AGR-IN-VALEUR(LINK-AGR-IN-IDX)
         MOVE W-HOLD-VALEUR-FLAG
                 TO LINK-AGR-IN-VALEUR-FLAG(LINK-AGR-IN-IDX)
     END-IF
     PERFORM C300-READ-STAGED
     .
 C360-99.
     EXIT.

******************************************************************
* Fortschritts-Id fuer (Zeitstempel,Knoten) ermitteln oder anlegen
******************************************************************
 C400-ASSIGN-SUMMARY-ID SECTION.
 C400-00.
     PERFORM C405-SCAN-KPI-TAB
     IF  KPI-FOUND
         MOVE KPI-TAB-ID(W-KPI-TAB-PTR) TO W-KPI-ID
     ELSE
         ADD 1 TO C9-NEXT-KPI-ID
         MOVE C9-NEXT-KPI-ID TO W-KPI-ID
         IF  KPI-TAB-ANZ < KPI-TAB-MAX
             ADD 1 TO KPI-TAB-ANZ
             MOVE W-CURRENT-DATE-HEURE TO KPI-TAB-DATE(KPI-TAB-ANZ)
             MOVE W-NODE               TO KPI-TAB-NODE(KPI-TAB-ANZ)
             MOVE W-KPI-ID             TO KPI-TAB-ID(KPI-TAB-ANZ)
         END-IF

         MOVE W-KPI-ID             TO PMX-SUM-KPI-ID
         MOVE W-CURRENT-DATE-HEURE TO PMX-SUM-DATE
         MOVE W-NODE               TO PMX-SUM-NODE
         WRITE PMX-SUM-RECORD
         ADD 1 TO C9-ANZ-SUMMARY
     END-IF
     .
 C400-99.
     EXIT.

******************************************************************
* Fortschritts-Id-Tabelle nach (Zeitstempel,Knoten) durchsuchen
******************************************************************
 C405-SCAN-KPI-TAB SECTION.
 C405-00.
     SET KPI-FOUND-FLAG TO ZERO
     MOVE ZERO TO W-KPI-TAB-PTR
     PERFORM C410-SCAN-ONE-KPI-ENTRY
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > KPI-TAB-ANZ OR KPI-FOUND
     .
 C405-99.
     EXIT.

 C410-SCAN-ONE-KPI-ENTRY SECTION.
 C410-00.
     IF  KPI-TAB-DATE(C4-I1) = W-CURRENT-DATE-HEURE
     AND KPI-TAB-NODE(C4-I1) = W-NODE
         MOVE C4-I1 TO W-KPI-TAB-PTR
         SET KPI-FOUND TO TRUE
     END-IF
     .
 C410-99.
     EXIT.

******************************************************************
* PMXAGR0M fuer die laufende Zeitstempel-Gruppe aufrufen
******************************************************************
 C500-CALL-AGGREGATION SECTION.
 C500-00.
     MOVE ZERO TO LINK-AGR-RC
     CALL "PMXAGR0M" USING LINK-AGR-REC
     EVALUATE LINK-AGR-RC
        WHEN ZERO
             CONTINUE
        WHEN 9999
             DISPLAY K-MODUL
                     ": RC 9999 = PRG-ABBRUCH aus PMXAGR0M"
             SET PRG-ABBRUCH TO TRUE
        WHEN OTHER
             MOVE LINK-AGR-RC TO D-NUM4
             DISPLAY K-MODUL ": unbekannter RC aus PMXAGR0M: "
                     D-NUM4
             SET PRG-ABBRUCH TO TRUE
     END-EVALUATE
     .
 C500-99.
     EXIT.

******************************************************************
* Die von PMXAGR0M gelieferten Gruppen nach SUFFIX verdichten und
* je Suffix-Gruppe PMXKPI0M aufrufen
******************************************************************
 C600-PROCESS-SUFFIX-GROUPS SECTION.
 C600-00.
     MOVE ZERO TO SUFFIX-TAB-ANZ
     PERFORM C610-COLLECT-ONE-SUFFIX
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > LINK-AGR-OUT-COUNT

     PERFORM C650-PROCESS-ONE-SUFFIX
         VARYING C4-I2 FROM 1 BY 1
         UNTIL C4-I2 > SUFFIX-TAB-ANZ OR PRG-ABBRUCH
     .
 C600-99.
     EXIT.

******************************************************************
* Eine Ausgabezeile von PMXAGR0M in die Suffix-Liste einreihen,
* sofern das SUFFIX dort noch nicht vorhanden ist
******************************************************************
 C610-COLLECT-ONE-SUFFIX SECTION.
 C610-00.
     SET LINK-AGR-OUT-IDX TO C4-I1
     SET SUFFIX-FOUND-FLAG TO ZERO

     PERFORM C615-SCAN-ONE-SUFFIX
         VARYING W-SUFFIX-TAB-PTR FROM 1 BY 1
         UNTIL W-SUFFIX-TAB-PTR > SUFFIX-TAB-ANZ OR SUFFIX-FOUND

     IF NOT SUFFIX-FOUND
        IF  SUFFIX-TAB-ANZ < 20
            ADD 1 TO SUFFIX-TAB-ANZ
            MOVE LINK-AGR-OUT-SUFFIX(LINK-AGR-OUT-IDX)
                    TO SUFFIX-TAB-SUFFIX(SUFFIX-TAB-ANZ)
            MOVE LINK-AGR-OUT-OPERATOR(LINK-AGR-OUT-IDX)
                    TO SUFFIX-TAB-OPERATOR(SUFFIX-TAB-ANZ)
        END-IF
     END-IF
     .
 C610-99.
     EXIT.

 C615-SCAN-ONE-SUFFIX SECTION.
 C615-00.
     IF  SUFFIX-TAB-SUFFIX(W-SUFFIX-TAB-PTR)
             = LINK-AGR-OUT-SUFFIX(LINK-AGR-OUT-IDX)
         SET SUFFIX-FOUND TO TRUE
     END-IF
     .
 C615-99.
     EXIT.

******************************************************************
* Fuer eine Suffix-Gruppe: Eingabezeilen fuer PMXKPI0M aufbauen und
* die Kennzahlen je Richtung (Kommend/Gehend) berechnen lassen
******************************************************************
 C650-PROCESS-ONE-SUFFIX SECTION.
 C650-00.
     PERFORM C660-BUILD-KPI-INPUT

     SET LINK-KPI-5MIN-VOICE TO TRUE
     SET LINK-KPI-TRAFFIC-ENTREE TO TRUE
     MOVE ZERO TO LINK-KPI-RC
     CALL "PMXKPI0M" USING LINK-KPI-REC
     PERFORM C670-EVAL-KPI-RC
     IF NOT PRG-ABBRUCH
        PERFORM C700-BUFFER-ENTREE-DETAIL
     END-IF

     IF NOT PRG-ABBRUCH
        SET LINK-KPI-5MIN-VOICE TO TRUE
        SET LINK-KPI-TRAFFIC-SORTIE TO TRUE
        MOVE ZERO TO LINK-KPI-RC
        CALL "PMXKPI0M" USING LINK-KPI-REC
        PERFORM C670-EVAL-KPI-RC
        IF NOT PRG-ABBRUCH
           PERFORM C710-BUFFER-SORTIE-DETAIL
        END-IF
     END-IF
     .
 C650-99.
     EXIT.

******************************************************************
* PMXKPI0M-Eingabezeilen aus den PMXAGR0M-Zeilen der laufenden
* Suffix-Gruppe (Index C4-I2 auf SUFFIX-TAB) aufbauen
******************************************************************
 C660-BUILD-KPI-INPUT SECTION.
 C660-00.
     MOVE ZERO TO LINK-KPI-IN-COUNT
     PERFORM C665-COPY-ONE-ROW
         VARYING C4-I3 FROM 1 BY 1
         UNTIL C4-I3 > LINK-AGR-OUT-COUNT
     .
 C660-99.
     EXIT.

 C665-COPY-ONE-ROW SECTION.
 C665-00.
     SET LINK-AGR-OUT-IDX TO C4-I3
     IF  LINK-AGR-OUT-SUFFIX(LINK-AGR-OUT-IDX)
             = SUFFIX-TAB-SUFFIX(C4-I2)
     AND LINK-KPI-IN-COUNT < 300
         ADD 1 TO LINK-KPI-IN-COUNT
         SET LINK-KPI-IN-IDX TO LINK-KPI-IN-COUNT
         MOVE LINK-AGR-OUT-PREFIX(LINK-AGR-OUT-IDX)
                 TO LINK-KPI-IN-PREFIX(LINK-KPI-IN-IDX)
         MOVE LINK-AGR-OUT-SUM(LINK-AGR-OUT-IDX)
                 TO LINK-KPI-IN-SUM(LINK-KPI-IN-IDX)
     END-IF
     .
 C665-99.
     EXIT.

******************************************************************
* Rueckgabecode von PMXKPI0M auswerten
******************************************************************
 C670-EVAL-KPI-RC SECTION.
 C670-00.
     EVALUATE LINK-KPI-RC
        WHEN ZERO
             CONTINUE
        WHEN 9999
             DISPLAY K-MODUL
                     ": RC 9999 = PRG-ABBRUCH aus PMXKPI0M"
             SET PRG-ABBRUCH TO TRUE
        WHEN OTHER
             MOVE LINK-KPI-RC TO D-NUM4
             DISPLAY K-MODUL ": unbekannter RC aus PMXKPI0M: "
                     D-NUM4
             SET PRG-ABBRUCH TO TRUE
     END-EVALUATE
     .
 C670-99.
     EXIT.

******************************************************************
* Ergebnis TRAFFIC-ENTREE puffern, sofern mindestens ein Kennwert
* besetzt ist; Puffer bei Erreichen der Buchungsblockgroesse leeren
******************************************************************
 C700-BUFFER-ENTREE-DETAIL SECTION.
 C700-00.
     IF  LINK-KPI-OUT-TRAFFIC-FLAG  = "P"
      OR LINK-KPI-OUT-TENTA-FLAG    = "P"
      OR LINK-KPI-OUT-REPONDU-FLAG  = "P"
      OR LINK-KPI-OUT-NON-REP-FLAG  = "P"
         IF  ENT-BUF-ANZ >= K-POST-BATCH
             PERFORM C800-POST-ENTREE-BATCH
         END-IF
         ADD 1 TO ENT-BUF-ANZ
         SET ENT-BUF-IDX TO ENT-BUF-ANZ
         MOVE W-KPI-ID TO ENT-BUF-KPI-ID(ENT-BUF-IDX)
         MOVE SUFFIX-TAB-OPERATOR(C4-I2)
                 TO ENT-BUF-OPERATOR(ENT-BUF-IDX)
         MOVE SUFFIX-TAB-SUFFIX(C4-I2)
                 TO ENT-BUF-SUFFIX(ENT-BUF-IDX)
         MOVE LINK-KPI-OUT-TRAFFIC
                 TO ENT-BUF-TRAFFIC(ENT-BUF-IDX)
         MOVE LINK-KPI-OUT-TRAFFIC-FLAG
                 TO ENT-BUF-TRAFFIC-FLAG(ENT-BUF-IDX)
         MOVE LINK-KPI-OUT-TENTATIVE
                 TO ENT-BUF-TENTATIVE(ENT-BUF-IDX)
         MOVE LINK-KPI-OUT-TENTA-FLAG
                 TO ENT-BUF-TENTA-FLAG(ENT-BUF-IDX)
         MOVE LINK-KPI-OUT-REPONDU
                 TO ENT-BUF-REPONDU(ENT-BUF-IDX)
         MOVE LINK-KPI-OUT-REPONDU-FLAG
                 TO ENT-BUF-REPONDU-FLAG(ENT-BUF-IDX)
         MOVE LINK-KPI-OUT-NON-REP
                 TO ENT-BUF-NON-REP(ENT-BUF-IDX)
         MOVE LINK-KPI-OUT-NON-REP-FLAG
                 TO ENT-BUF-NON-REP-FLAG(ENT-BUF-IDX)
     END-IF
     .
 C700-99.
     EXIT.

******************************************************************
* Ergebnis TRAFFIC-SORTIE puffern, sofern mindestens ein Kennwert
* besetzt ist; Puffer bei Erreichen der Buchungsblockgroesse leeren
******************************************************************
 C710-BUFFER-SORTIE-DETAIL SECTION.
 C710-00.
     IF  LINK-KPI-OUT-TRAFFIC-FLAG  = "P"
      OR LINK-KPI-OUT-TENTA-FLAG    = "P"
      OR LINK-KPI-OUT-REPONDU-FLAG  = "P"
      OR LINK-KPI-OUT-NON-REP-FLAG  = "P"
         IF  SOR-BUF-ANZ >= K-POST-BATCH
             PERFORM C810-POST-SORTIE-BATCH
         END-IF
         ADD 1 TO SOR-BUF-ANZ
         SET SOR-BUF-IDX TO SOR-BUF-ANZ
         MOVE W-KPI-ID TO SOR-BUF-KPI-ID(SOR-BUF-IDX)
         MOVE SUFFIX-TAB-OPERATOR(C4-I2)
                 TO SOR-BUF-OPERATOR(SOR-BUF-IDX)
         MOVE SUFFIX-TAB-SUFFIX(C4-I2)
                 TO SOR-BUF-SUFFIX(SOR-BUF-IDX)
         MOVE LINK-KPI-OUT-TRAFFIC
                 TO SOR-BUF-TRAFFIC(SOR-BUF-IDX)
         MOVE LINK-KPI-OUT-TRAFFIC-FLAG
                 TO SOR-BUF-TRAFFIC-FLAG(SOR-BUF-IDX)
         MOVE LINK-KPI-OUT-TENTATIVE
                 TO SOR-BUF-TENTATIVE(SOR-BUF-IDX)
         MOVE LINK-KPI-OUT-TENTA-FLAG
                 TO SOR-BUF-TENTA-FLAG(SOR-BUF-IDX)
         MOVE LINK-KPI-OUT-REPONDU
                 TO SOR-BUF-REPONDU(SOR-BUF-IDX)
         MOVE LINK-KPI-OUT-REPONDU-FLAG
                 TO SOR-BUF-REPONDU-FLAG(SOR-BUF-IDX)
         MOVE LINK-KPI-OUT-NON-REP
                 TO SOR-BUF-NON-REP(SOR-BUF-IDX)
         MOVE LINK-KPI-OUT-NON-REP-FLAG
                 TO SOR-BUF-NON-REP-FLAG(SOR-BUF-IDX)
     END-IF
     .
 C710-99.
     EXIT.

******************************************************************
* Puffer TRAFFIC-ENTREE schreiben und leeren
******************************************************************
 C800-POST-ENTREE-BATCH SECTION.
 C800-00.
     PERFORM C805-WRITE-ONE-ENTREE
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > ENT-BUF-ANZ
     MOVE ZERO TO ENT-BUF-ANZ
     .
 C800-99.
     EXIT.

 C805-WRITE-ONE-ENTREE SECTION.
 C805-00.
     SET ENT-BUF-IDX TO C4-I1
     MOVE ENT-BUF-KPI-ID(ENT-BUF-IDX)       TO PMX-DET-KPI-ID
     MOVE ENT-BUF-OPERATOR(ENT-BUF-IDX)     TO PMX-DET-OPERATOR
     MOVE ENT-BUF-SUFFIX(ENT-BUF-IDX)       TO PMX-DET-SUFFIX
     MOVE ENT-BUF-TRAFFIC(ENT-BUF-IDX)      TO PMX-DET-TRAFFIC
     MOVE ENT-BUF-TRAFFIC-FLAG(ENT-BUF-IDX) TO PMX-DET-TRAFFIC-FLAG
     MOVE ENT-BUF-TENTATIVE(ENT-BUF-IDX)    TO PMX-DET-TENT-APPEL
     MOVE ENT-BUF-TENTA-FLAG(ENT-BUF-IDX)
             TO PMX-DET-TENT-APPEL-FLAG
     MOVE ENT-BUF-REPONDU(ENT-BUF-IDX)      TO PMX-DET-APPEL-REP
     MOVE ENT-BUF-REPONDU-FLAG(ENT-BUF-IDX)
             TO PMX-DET-APPEL-REP-FLAG
     MOVE ENT-BUF-NON-REP(ENT-BUF-IDX)      TO PMX-DET-APPEL-NREP
     MOVE ENT-BUF-NON-REP-FLAG(ENT-BUF-IDX)
             TO PMX-DET-APPEL-NREP-FLAG
     WRITE PMX-DET-RECORD
     ADD 1 TO C9-ANZ-ENT-POSTED
     .
 C805-99.
     EXIT.

******************************************************************
* Puffer TRAFFIC-SORTIE schreiben und leeren
******************************************************************
 C810-POST-SORTIE-BATCH SECTION.
 C810-00.
     PERFORM C815-WRITE-ONE-SORTIE
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > SOR-BUF-ANZ
     MOVE ZERO TO SOR-BUF-ANZ
     .
 C810-99.
     EXIT.

 C815-WRITE-ONE-SORTIE SECTION.
 C815-00.
     SET SOR-BUF-IDX TO C4-I1
     MOVE SOR-BUF-KPI-ID(SOR-BUF-IDX)       TO PMX-SOR-KPI-ID
     MOVE SOR-BUF-OPERATOR(SOR-BUF-IDX)     TO PMX-SOR-OPERATOR
     MOVE SOR-BUF-SUFFIX(SOR-BUF-IDX)       TO PMX-SOR-SUFFIX
     MOVE SOR-BUF-TRAFFIC(SOR-BUF-IDX)      TO PMX-SOR-TRAFFIC
     MOVE SOR-BUF-TRAFFIC-FLAG(SOR-BUF-IDX) TO PMX-SOR-TRAFFIC-FLAG
     MOVE SOR-BUF-TENTATIVE(SOR-BUF-IDX)    TO PMX-SOR-TENT-APPEL
     MOVE SOR-BUF-TENTA-FLAG(SOR-BUF-IDX)
             TO PMX-SOR-TENT-APPEL-FLAG
     MOVE SOR-BUF-REPONDU(SOR-BUF-IDX)      TO PMX-SOR-APPEL-REP
     MOVE SOR-BUF-REPONDU-FLAG(SOR-BUF-IDX)
             TO PMX-SOR-APPEL-REP-FLAG
     MOVE SOR-BUF-NON-REP(SOR-BUF-IDX)      TO PMX-SOR-APPEL-NREP
     MOVE SOR-BUF-NON-REP-FLAG(SOR-BUF-IDX)
             TO PMX-SOR-APPEL-NREP-FLAG
     WRITE PMX-SOR-RECORD
     ADD 1 TO C9-ANZ-SOR-POSTED
     .
 C815-99.
     EXIT.

******************************************************************
* Am Laufende beide Detailsatz-Puffer restlos wegschreiben
******************************************************************
 C900-FLUSH-DETAIL-BUFFER SECTION.
 C900-00.
     IF  ENT-BUF-ANZ > 0
         PERFORM C800-POST-ENTREE-BATCH
     END-IF
     IF  SOR-BUF-ANZ > 0
         PERFORM C810-POST-SORTIE-BATCH
     END-IF
     .
 C900-99.
     EXIT.

******************************************************************
* ENDE Source-Programm
******************************************************************
