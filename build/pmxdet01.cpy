*--------------------------------------------------------------------*
* Copybook      :: PMXDET01
* Programmbeschreibung
* --------------------
* Satzbilder fuer die KPI-Detailsaetze, ein Satz je (KPI-ID,
* SUFFIX).  PMX-DET-RECORD bedient die beiden aktiven 5-Minuten-
* Mengen TRAFFIC-ENTREE/TRAFFIC-SORTIE (Dateien PMX-DETENT und
* PMX-DETSOR).  PMX-MGW-RECORD ist das Satzbild der MGW-Menge --
* in der Konfiguration definiert, im aktiven Lauf jedoch nicht
* gespeist (siehe PMXKPI0M Absatz C200).
*--------------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                                *
*-------|----------|-----|------------------------------------------*
*A.00.00|2024-01-22| kl  | Neuerstellung fuer PMX-Transformer        *
*A.00.01|2024-06-14| kl  | MGW-Satzbild aufgenommen (nicht aktiv)    *
*--------------------------------------------------------------------*
 01          PMX-DET-RECORD.
     05      PMX-DET-KPI-ID          PIC 9(09).
     05      PMX-DET-OPERATOR        PIC X(20).
     05      PMX-DET-SUFFIX          PIC X(20).
     05      PMX-DET-TRAFFIC         PIC S9(11)V9(04).
     05      PMX-DET-TRAFFIC-FLAG    PIC X(01).
         88  PMX-DET-TRAFFIC-NULL                VALUE "N".
         88  PMX-DET-TRAFFIC-PRESENT              VALUE "P".
     05      PMX-DET-TENT-APPEL      PIC S9(11)V9(04).
     05      PMX-DET-TENT-APPEL-FLAG PIC X(01).
         88  PMX-DET-TENT-APPEL-NULL              VALUE "N".
         88  PMX-DET-TENT-APPEL-PRESENT           VALUE "P".
     05      PMX-DET-APPEL-REP       PIC S9(11)V9(04).
     05      PMX-DET-APPEL-REP-FLAG  PIC X(01).
         88  PMX-DET-APPEL-REP-NULL               VALUE "N".
         88  PMX-DET-APPEL-REP-PRESENT            VALUE "P".
     05      PMX-DET-APPEL-NREP      PIC S9(11)V9(04).
     05      PMX-DET-APPEL-NREP-FLAG PIC X(01).
         88  PMX-DET-APPEL-NREP-NULL              VALUE "N".
         88  PMX-DET-APPEL-NREP-PRESENT           VALUE "P".
     05      FILLER                  PIC X(08).

*--------------------------------------------------------------------*
* MGW-Detailsatz (T2-MGW) -- definiert, im Batch nicht aktiviert
*--------------------------------------------------------------------*
 01          PMX-MGW-RECORD.
     05      PMX-MGW-KPI-ID          PIC 9(09).
     05      PMX-MGW-OPERATOR        PIC X(20).
     05      PMX-MGW-SUFFIX          PIC X(20).
     05      PMX-MGW-WERTE.
         10  PMX-MGW-WERT OCCURS 11 TIMES
                           INDEXED BY PMX-MGW-IDX.
             15 PMX-MGW-VAL            PIC S9(09)V9(04).
             15 PMX-MGW-VAL-FLAG       PIC X(01).
                 88 PMX-MGW-VAL-NULL                VALUE "N".
                 88 PMX-MGW-VAL-PRESENT              VALUE "P".
*           ---> Reihenfolge PMX-MGW-WERT(1..11):
*           --->  1 RateOfLowJitterStream
*           --->  2 UseOfLicence
*           --->  3 LatePktsRatio
*           --->  4 LatePktsVoIp
*           --->  5 MediaStreamChannelUtilisationRate
*           --->  6 IPQoS
*           --->  7 PktLoss
*           --->  8 pmRtpReceivedPkts
*           --->  9 TotalBwForSig
*           ---> 10 NbIPTermination
*           ---> 11 traffic_load
     05      FILLER                  PIC X(10).
