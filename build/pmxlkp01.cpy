*--------------------------------------------------------------------*
* Copybook      :: PMXLKP01
* Programmbeschreibung
* --------------------
* Satzbild fuer PMX-INDLKP (Indikator-Stichwortliste je
* Basistabelle -- Tabellenname ohne den Anhang _S<Woche>_A<Jahr>)
* und die Inline-Tabelle PMX-LKP-TAB, in die PMXEXT0O die Datei
* beim Start einer Tabelle vollstaendig einliest, um je Rohsatz
* die ID-INDICATEUR in einen INDIKATOR-Namen zu uebersetzen.
*--------------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                                *
*-------|----------|-----|------------------------------------------*
*A.00.00|2024-01-15| kl  | Neuerstellung fuer PMX-Extraktor          *
*A.00.01|2024-04-08| kl  | Suchtabelle auf 2000 Eintraege erweitert  *
*--------------------------------------------------------------------*
 01          PMX-LKP-RECORD.
     05      PMX-LKP-ID-INDICATEUR   PIC 9(06).
     05      PMX-LKP-INDICATEUR      PIC X(40).
     05      PMX-LKP-TYPE            PIC X(10).
     05      FILLER                  PIC X(10).

*--------------------------------------------------------------------*
* Arbeitsfelder: Inline-Suchtabelle je Basistabelle
*--------------------------------------------------------------------*
 01          PMX-LKP-TAB-FELDER.
     05      PMX-LKP-MAX-EINTRAEGE   PIC S9(04) COMP VALUE 2000.
     05      PMX-LKP-ANZ-EINTRAEGE   PIC S9(04) COMP VALUE ZERO.
     05      PMX-LKP-TAB.
         10  PMX-LKP-TAB-ZEILE OCCURS 2000 TIMES
                                 INDEXED BY PMX-LKP-IDX.
             15 PMX-LKP-TAB-ID         PIC 9(06).
             15 PMX-LKP-TAB-NAME       PIC X(40).
             15 FILLER                 PIC X(02).
