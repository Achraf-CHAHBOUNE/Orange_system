*--------------------------------------------------------------------*
* Copybook      :: PMXSTG01
* Programmbeschreibung
* --------------------
* Satzbild fuer PMX-STAGED (Uebergabedatei Extraktor->Transformer).
* Ein Satz je uebersetztem Rohzaehlerstand: Zeitstempel, voller
* Indikatorname (PRAEFIX.SUFFIX) und Messwert mit NULL-Kennzeichen.
* PMXEXT0O schreibt, PMXTRF0O und das Aggregationsmodul PMXAGR0M
* lesen.
*--------------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                                *
*-------|----------|-----|------------------------------------------*
*A.00.00|2024-01-15| kl  | Neuerstellung fuer PMX-Extraktor          *
*A.00.01|2024-03-11| rnh | NULL-Kennzeichen fuer VALEUR ergaenzt     *
*A.00.02|2024-05-20| kl  | Praefix/Suffix-Redefinition ergaenzt      *
*--------------------------------------------------------------------*
 01          PMX-STG-RECORD.
     05      PMX-STG-DATE-HEURE      PIC X(19).
     05      PMX-STG-INDICATEUR      PIC X(40).
*           ---> Aufteilung am ERSTEN Punkt -- nur zur Anzeige, die
*           ---> eigentliche Zerlegung erledigt PMXAGR0M zeichen-
*           ---> weise, da die Punktposition variiert
     05      PMX-STG-IND-ANSICHT REDEFINES PMX-STG-INDICATEUR.
         10  PMX-STG-IND-ERSTE10     PIC X(10).
         10  FILLER                  PIC X(30).
     05      PMX-STG-VALEUR          PIC S9(11)V9(04).
     05      PMX-STG-VALEUR-FLAG     PIC X(01).
         88  PMX-STG-VALEUR-NULL                 VALUE "N".
         88  PMX-STG-VALEUR-PRESENT               VALUE "P".
     05      FILLER                  PIC X(19).
