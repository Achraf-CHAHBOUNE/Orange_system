*--------------------------------------------------------------------*
* Copybook      :: PMXCAT01
* Programmbeschreibung
* --------------------
* Satzbild fuer PMX-CATALOGUE (Katalog aller wochenweisen
* Messwerttabellen) und die drei Selektionslisten
* PMX-SEL-5MIN / PMX-SEL-15MIN / PMX-SEL-MGW, die E1 daraus
* erzeugt.  Alle vier Dateien sind LINE SEQUENTIAL und tragen
* denselben Satz - nur der Tabellenname, sortiert je Klasse.
*--------------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                                *
*-------|----------|-----|------------------------------------------*
*A.00.00|2024-01-15| kl  | Neuerstellung fuer PMX-Extraktor          *
*A.00.01|2024-02-02| rnh | FILLER auf Satzlaenge 80 ergaenzt         *
*--------------------------------------------------------------------*
 01          PMX-CAT-RECORD.
     05      PMX-CAT-TABLE-NAME      PIC X(40).
*           ---> Kurzform fuer Anzeige/Logging (erste 8 Zeichen)
     05      PMX-CAT-SHORTNAME REDEFINES PMX-CAT-TABLE-NAME.
         10  PMX-CAT-SHORTNAME-8     PIC X(08).
         10  FILLER                  PIC X(32).
     05      FILLER                  PIC X(40).
