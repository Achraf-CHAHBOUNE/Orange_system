?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.    PMXKPI0M.
 AUTHOR.        K. LINDER.
 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
 DATE-WRITTEN.  1993-02-10.
 DATE-COMPILED.
 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.

*****************************************************************
* Letzte Aenderung :: 2025-04-09
* Letzte Version   :: D.00.01
* Kurzbeschreibung :: T2 - Berechnung der Kennzahlen (KPI)
* Auftrag          :: PMX-1
*
* Aenderungen
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1993-02-10| kl  | Neuerstellung als Untermodul von
*       |          |     | PMXTRF0O (damals TRFDRV0O), nur
*       |          |     | Sprachkennzahlen 5-Minuten-Tabellen
*A.00.01|1999-01-15| rnh | JAHR2000: Zeitstempelvergleich auf
*       |          |     | 4-stelliges Jahr umgestellt (Y2K)
*A.01.00|2011-04-14| kl  | Nenner=0 liefert NULL statt Abbruch
*B.00.00|2018-09-03| mze | Umstellung Uebergabe auf LINK-REC statt
*       |          |     | EXTERNAL-Tabelle (wiederverwendbar)
*C.00.00|2024-05-28| kl  | MGW-Kennzahlenblock (11 Kennzahlen)
*       |          |     | aufrufbar ergaenzt, derzeit nicht im
*       |          |     | produktiven Lauf angesteuert (MGW-
*       |          |     | Tabellen nicht im Selektionslauf)
*       |          |     | (Auftrag PMX-1)
*C.00.01|2024-07-08| rnh | Rundung HALF-UP auf 4 Nachkommastellen
*       |          |     | fuer alle Kennzahlen vereinheitlicht
*D.00.00|2025-03-04| kl  | D700 PktLoss: pmRtpDiscardedPkts war im
*       |          |     | Zaehler nicht beruecksichtigt - ergaenzt.
*       |          |     | D200/D300/D400/D500/D950/D990 von NULL-
*       |          |     | Platzhaltern auf tatsaechliche Formeln
*       |          |     | umgestellt (PRAEFIX-Feld dafuer auf 40
*       |          |     | Stellen erweitert, siehe W-TARGET-PREFIX)
*D.00.01|2025-04-09| rnh | K-JITTER-STAMM war auf 23 Stellen verkuerzt
*       |          |     | ("...Jitte" statt "...Jitter") - dadurch
*       |          |     | passte keiner der neun Jitter-Klassen-
*       |          |     | schluessel in C210 auf den echten Indikator-
*       |          |     | namen, Nenner in D100 stets Null, Kennzahl
*       |          |     | immer NULL. Literal korrigiert.
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Wird von PMXTRF0O je Zeitstempel und Betreibergruppe mit den von
* PMXAGR0M gebildeten Praefix-Summen aufgerufen und berechnet daraus
* die Kennzahlen einer Verkehrsrichtung (Eingang/Ausgang) der 5-
* Minuten-Sprachtabellen.  Fehlt ein Zaehler in der Gruppe, geht er
* mit dem Wert Null in die Berechnung ein.  Wird bei einer Formel
* der Nenner zu Null, ist das Ergebnis NULL (unbestimmt) statt
* einer Division durch Null.  Der MGW-Kennzahlenblock (B200) steht
* mit allen elf Formeln als aufrufbare Logik bereit (nur IPQoS,
* D600, bleibt laut Vorgabe Messtechnik stets NULL), wird vom
* aktuellen Selektionslauf jedoch nicht erreicht, da dieser aus-
* schliesslich 5-Minuten-Sprachtabellen verarbeitet.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-JITTER-NR         PIC S9(04) COMP.
     05      C4-LATE-NR           PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "PMXKPI0M".
*        Zaehlernamen 5-Minuten-Sprachverkehr (Eingang)
     05      K-ITRALAC           PIC X(30) VALUE "VoiproITRALAC".
     05      K-INCALLSI          PIC X(30) VALUE "VoiproNCALLSI".
     05      K-IANSWER           PIC X(30) VALUE "VoiproIANSWER".
     05      K-IOVERFL           PIC X(30) VALUE "VoiproIOVERFL".
*        Zaehlernamen 5-Minuten-Sprachverkehr (Ausgang)
     05      K-OTRALAC           PIC X(30) VALUE "VoiproOTRALAC".
     05      K-ONCALLSO          PIC X(30) VALUE "VoiproNCALLSO".
     05      K-OANSWER           PIC X(30) VALUE "VoiproOANSWER".
     05      K-OOVERFL           PIC X(30) VALUE "VoiproOOVERFL".
*        Zaehlernamen MGW-Kennzahlenblock
     05      K-JITTER-STAMM      PIC X(24) VALUE "pmVoIpConnMeasuredJitter".
     05      K-RTPHI             PIC X(30) VALUE "pmRtpReceivedPktsHi".
     05      K-RTPLO             PIC X(30) VALUE "pmRtpReceivedPktsLo".
     05      K-RTPLOST           PIC X(30) VALUE "pmRtpLostPkts".
     05      K-RTPDISC           PIC X(30) VALUE "pmRtpDiscardedPkts".
     05      K-SCTPSENT          PIC X(30) VALUE "pmSctpStatSentChunks".
     05      K-SCTPRETR          PIC X(30) VALUE "pmSctpStatRetransChunks".
*        Zaehlernamen MGW-Kennzahlenblock, Nachtrag D200-D990
*        (Auftrag PMX-1, siehe Aenderung D.00.00)
     05      K-LATE-STAMM        PIC X(24) VALUE "pmVoIpConnLatePktsRatio".
     05      K-MESTCHUSED        PIC X(30) VALUE "pmNrOfMeStChUsedVoip".
     05      K-MAXLICVOIP        PIC X(34)
                                 VALUE "maxNrOfLicMediaStreamChannelsVoip".
     05      K-LATEVOIP          PIC X(30) VALUE "pmLatePktsVoIp".
     05      K-SUCCTXVOIP        PIC X(30) VALUE "pmSuccTransmittedPktsVoIp".
     05      K-CHBUSY            PIC X(30)
                                 VALUE "pmNrOfMediaStreamChannelsBusy".
     05      K-MAXLICALL         PIC X(30)
                                 VALUE "maxNrOfLicMediaStreamChannels".
     05      K-IPTERMREQ         PIC X(30) VALUE "pmNrOfIpTermsReq".
     05      K-IPTERMREJ         PIC X(30) VALUE "pmNrOfIpTermsRej".
     05      K-TRAFLOAD          PIC X(30) VALUE "traffic_load".
*        Rechenkonstanten MGW-Block
     05      K-HUNDERT           PIC S9(05)V9(04) COMP-3 VALUE 100.
     05      K-BW-NENNER         PIC S9(11)V9(04) COMP-3
                                 VALUE 900000000.
     05      K-BW-FAKTOR         PIC S9(05)V9(04) COMP-3 VALUE 8.
     05      K-BW-ZUSCHLAG       PIC S9(05)V9(04) COMP-3 VALUE 1.2.
     05      K-2HOCH31           PIC S9(11)      COMP-3
                                 VALUE 2147483648.

*----------------------------------------------------------------*
* Conditional-Felder
*----------------------------------------------------------------*
 01          SCHALTER.
     05      PRG-STATUS          PIC 9.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-ABBRUCH                     VALUE 2.

     05      PREFIX-FOUND-FLAG   PIC 9       VALUE ZERO.
          88 PREFIX-FOUND                    VALUE 1.

*--------------------------------------------------------------------*
* weitere Arbeitsfelder: Zaehler/Nenner der laufenden Berechnung
*--------------------------------------------------------------------*
 01          WORK-FELDER.
     05      W-TARGET-PREFIX     PIC X(40).
     05      W-TARGET-PFX-VIEW REDEFINES W-TARGET-PREFIX.
        10   W-TARGET-PFX-KURZ   PIC X(12).
        10                       PIC X(28).
     05      W-FOUND-SUM         PIC S9(15)V9(04) COMP-3.
     05      W-ZAEHLER           PIC S9(15)V9(04) COMP-3.
     05      W-NENNER            PIC S9(15)V9(04) COMP-3.
     05      W-ERGEBNIS          PIC S9(11)V9(04) COMP-3.
     05      W-ERGEBNIS-VIEW REDEFINES W-ERGEBNIS.
        10   W-ERG-VORZEICHEN    PIC S9(01).
        10                       PIC 9(10)V9(04).
     05      W-JITTER-SUM OCCURS 9 TIMES INDEXED BY W-JITTER-IDX
                                 PIC S9(15)V9(04) COMP-3.
     05      W-LATE-SUM OCCURS 7 TIMES INDEXED BY W-LATE-IDX
                                 PIC S9(15)V9(04) COMP-3.
     05      W-RTP-RECEIVED      PIC S9(15)V9(04) COMP-3.
     05      W-JITTER-NR-DISP    PIC 9(01).
     05      W-LATE-NR-DISP      PIC 9(01).

 01          AUSGABE-NULL-FELDER.
     05      W-NULL-FLAG         PIC X(01).
          88 W-IST-NULL                      VALUE "N".
          88 W-IST-BESETZT                   VALUE "P".

*--------------------------------------------------------------------*
* Zeitstempel-Arbeitsbereich (nur fuer eventuelle Diagnosemeldungen)
*--------------------------------------------------------------------*
 01          TAL-TIME-D.
     05      TAL-JHJJMMTT.
        10   TAL-JHJJ            PIC  9(04).
        10   TAL-MM              PIC  9(02).
        10   TAL-TT              PIC  9(02).
     05      TAL-HHMI.
        10   TAL-HH              PIC  9(02).
        10   TAL-MI              PIC  9(02).
     05      TAL-SS              PIC  9(02).
 01          TAL-TIME-N REDEFINES TAL-TIME-D.
     05      TAL-TIME-N12        PIC  9(12).

 LINKAGE SECTION.
*-->    Uebergabe aus PMXTRF0O
 01     LINK-REC.
    05  LINK-HDR.
     10 LINK-RC                 PIC S9(04) COMP.
*       0    = OK
*       9999 = Programmabbruch - Aufrufer muss reagieren
     10 LINK-KENNZAHLSATZ       PIC X(01).
          88 LINK-5MIN-VOICE                VALUE "5".
          88 LINK-MGW                       VALUE "M".
     10 LINK-RICHTUNG           PIC X(01).
          88 LINK-TRAFFIC-ENTREE            VALUE "E".
          88 LINK-TRAFFIC-SORTIE            VALUE "S".
    05  LINK-DATA.
*        Eingabe: je Zeile eine (PRAEFIX,SUMME)-Gruppe von PMXAGR0M
     10 LINK-IN-COUNT           PIC S9(04) COMP.
     10 LINK-IN-ROWS OCCURS 300 TIMES
                     INDEXED BY LINK-IN-IDX.
        15 LINK-IN-PREFIX         PIC X(40).
        15 LINK-IN-SUM            PIC S9(11)V9(04).
*        Ausgabe: eine Kennzahlgruppe (5-Minuten-Sprachkennzahlen)
     10 LINK-OUT-TRAFFIC          PIC S9(11)V9(04).
     10 LINK-OUT-TRAFFIC-FLAG     PIC X(01).
     10 LINK-OUT-TENTATIVE        PIC S9(11)V9(04).
     10 LINK-OUT-TENTATIVE-FLAG   PIC X(01).
     10 LINK-OUT-REPONDU          PIC S9(11)V9(04).
     10 LINK-OUT-REPONDU-FLAG     PIC X(01).
     10 LINK-OUT-NON-REPONDU      PIC S9(11)V9(04).
     10 LINK-OUT-NON-REPONDU-FLAG PIC X(01).
*        Ausgabe: MGW-Kennzahlenblock (11 Werte, B200, derzeit
*        nicht im produktiven Lauf angesteuert)
     10 LINK-OUT-MGW OCCURS 11 TIMES
                     INDEXED BY LINK-OUT-MGW-IDX.
        15 LINK-OUT-MGW-VAL       PIC S9(09)V9(04).
        15 LINK-OUT-MGW-FLAG      PIC X(01).

 PROCEDURE DIVISION USING LINK-REC.
******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF
     PERFORM B100-VERARBEITUNG
     PERFORM B090-ENDE
     EXIT PROGRAM
     .
 A100-99.
     EXIT.

******************************************************************
* Vorlauf
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     INITIALIZE SCHALTER
                WORK-FELDER
                AUSGABE-NULL-FELDER
     .
 B000-99.
     EXIT.

******************************************************************
* Ende
******************************************************************
 B090-ENDE SECTION.
 B090-00.
     IF  PRG-ABBRUCH
         MOVE 9999 TO LINK-RC
     ELSE
         MOVE ZERO TO LINK-RC
     END-IF
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung: je nach uebergebenem Kennzahlsatz entweder die
* 5-Minuten-Sprachkennzahlen (B110) oder den MGW-Block (B200)
* berechnen
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     IF  LINK-5MIN-VOICE
         IF  LINK-TRAFFIC-SORTIE
             PERFORM B120-KENNZAHLEN-5MIN-SORTIE
         ELSE
             PERFORM B110-KENNZAHLEN-5MIN
         END-IF
     ELSE
     IF  LINK-MGW
         PERFORM B200-KENNZAHLEN-MGW
     ELSE
         SET PRG-ABBRUCH TO TRUE
         DISPLAY "PMXKPI0M: unbekannter Kennzahlsatz '"
                 LINK-KENNZAHLSATZ "' - Abbruch"
     END-IF
     END-IF
     .
 B100-99.
     EXIT.

******************************************************************
* 5-Minuten-Sprachkennzahlen: jede Kennzahl ist die einfache
* Summe ihres zugeordneten Zaehlers in der uebergebenen Gruppe;
* fehlt der Zaehler, gilt Null (kein NULL-Ergebnis moeglich)
******************************************************************
 B110-KENNZAHLEN-5MIN SECTION.
 B110-00.
     MOVE K-ITRALAC TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO LINK-OUT-TRAFFIC
     MOVE "P"         TO LINK-OUT-TRAFFIC-FLAG

     MOVE K-INCALLSI TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO LINK-OUT-TENTATIVE
     MOVE "P"         TO LINK-OUT-TENTATIVE-FLAG

     MOVE K-IANSWER TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO LINK-OUT-REPONDU
     MOVE "P"         TO LINK-OUT-REPONDU-FLAG

     MOVE K-IOVERFL TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO LINK-OUT-NON-REPONDU
     MOVE "P"         TO LINK-OUT-NON-REPONDU-FLAG
     .
 B110-99.
     EXIT.

******************************************************************
* Alternativer Einstieg fuer TRAFFIC-SORTIE (Ausgang): wird vom
* Aufrufer ueber denselben LINK-REC angesteuert, indem vor dem
* CALL die Ausgang-Zaehlernamen statt der Eingang-Zaehlernamen
* herangezogen werden sollen - siehe B120
******************************************************************
 B120-KENNZAHLEN-5MIN-SORTIE SECTION.
 B120-00.
     MOVE K-OTRALAC TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO LINK-OUT-TRAFFIC
     MOVE "P"         TO LINK-OUT-TRAFFIC-FLAG

     MOVE K-ONCALLSO TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO LINK-OUT-TENTATIVE
     MOVE "P"         TO LINK-OUT-TENTATIVE-FLAG

     MOVE K-OANSWER TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO LINK-OUT-REPONDU
     MOVE "P"         TO LINK-OUT-REPONDU-FLAG

     MOVE K-OOVERFL TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO LINK-OUT-NON-REPONDU
     MOVE "P"         TO LINK-OUT-NON-REPONDU-FLAG
     .
 B120-99.
     EXIT.

******************************************************************
* MGW-Kennzahlenblock (11 Kennzahlen) - aufrufbare Logik, vom
* aktiven Selektionslauf (nur 5-Minuten-Sprachtabellen) derzeit
* nicht erreicht; Formeln nach Vorgabe Messtechnik PMX-1
******************************************************************
 B200-KENNZAHLEN-MGW SECTION.
 B200-00.
     PERFORM C200-LOAD-JITTER-BUCKETS
     PERFORM C250-LOAD-RTP-RECEIVED
     PERFORM C300-LOAD-LATE-BUCKETS

     PERFORM D100-RATE-LOW-JITTER
     PERFORM D200-USE-OF-LICENCE
     PERFORM D300-LATE-PKTS-RATIO
     PERFORM D400-LATE-PKTS-VOIP
     PERFORM D500-STREAM-UTIL-RATE
     PERFORM D600-IPQOS-PLATZHALTER
     PERFORM D700-PKT-LOSS
     PERFORM D800-RTP-RECEIVED-PKTS
     PERFORM D900-TOTAL-BW-SIG
     PERFORM D950-NB-IP-TERMINATION
     PERFORM D990-TRAFFIC-LOAD
     .
 B200-99.
     EXIT.

******************************************************************
* Summe eines benannten Praefixes in der Eingabegruppe suchen;
* fehlt der Name, liefert die Funktion den Wert Null
* (Eingabe: W-TARGET-PREFIX / Ausgabe: W-FOUND-SUM)
******************************************************************
 C100-FIND-PREFIX-SUM SECTION.
 C100-00.
     MOVE ZERO TO W-FOUND-SUM
     SET PREFIX-FOUND-FLAG TO ZERO

     PERFORM C110-SCAN-PREFIX
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > LINK-IN-COUNT OR PREFIX-FOUND

     IF NOT PREFIX-FOUND
        DISPLAY "PMXKPI0M: Zaehler '" W-TARGET-PFX-KURZ
                "...' in Gruppe nicht vorhanden, gilt als Null"
     END-IF
     .
 C100-99.
     EXIT.

 C110-SCAN-PREFIX SECTION.
 C110-00.
     IF  LINK-IN-PREFIX(C4-I1) = W-TARGET-PREFIX
         MOVE LINK-IN-SUM(C4-I1) TO W-FOUND-SUM
         SET PREFIX-FOUND TO TRUE
     END-IF
     .
 C110-99.
     EXIT.

******************************************************************
* die 9 Jitter-Eimer (pmVoIpConnMeasuredJitter0..8) einzeln in
* W-JITTER-SUM(1..9) laden; Name wird aus Stamm + laufender
* Eimernummer (0-8) zusammengesetzt
******************************************************************
 C200-LOAD-JITTER-BUCKETS SECTION.
 C200-00.
     PERFORM C210-LOAD-ONE-JITTER-BUCKET
         VARYING C4-JITTER-NR FROM 0 BY 1 UNTIL C4-JITTER-NR > 8
     .
 C200-99.
     EXIT.

 C210-LOAD-ONE-JITTER-BUCKET SECTION.
 C210-00.
     MOVE SPACES TO W-TARGET-PREFIX
     MOVE C4-JITTER-NR TO W-JITTER-NR-DISP
     STRING K-JITTER-STAMM   DELIMITED BY SIZE
            W-JITTER-NR-DISP DELIMITED BY SIZE
       INTO W-TARGET-PREFIX
     END-STRING

     PERFORM C100-FIND-PREFIX-SUM
     COMPUTE W-JITTER-IDX = C4-JITTER-NR + 1
     MOVE W-FOUND-SUM TO W-JITTER-SUM(W-JITTER-IDX)
     .
 C210-99.
     EXIT.

******************************************************************
* pmRtpReceivedPkts (Hi/Lo) zu einem 64-Bit-Wert zusammensetzen:
* Hi * 2**31 + Lo
******************************************************************
 C250-LOAD-RTP-RECEIVED SECTION.
 C250-00.
     MOVE K-RTPHI TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     COMPUTE W-RTP-RECEIVED = W-FOUND-SUM * K-2HOCH31

     MOVE K-RTPLO TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     ADD W-FOUND-SUM TO W-RTP-RECEIVED
     .
 C250-99.
     EXIT.

******************************************************************
* die 7 LatePkts-Eimer (pmVoIpConnLatePktsRatio0..6) einzeln in
* W-LATE-SUM(1..7) laden; Name wird aus Stamm + laufender
* Eimernummer (0-6) zusammengesetzt
******************************************************************
 C300-LOAD-LATE-BUCKETS SECTION.
 C300-00.
     PERFORM C310-LOAD-ONE-LATE-BUCKET
         VARYING C4-LATE-NR FROM 0 BY 1 UNTIL C4-LATE-NR > 6
     .
 C300-99.
     EXIT.

 C310-LOAD-ONE-LATE-BUCKET SECTION.
 C310-00.
     MOVE SPACES TO W-TARGET-PREFIX
     MOVE C4-LATE-NR TO W-LATE-NR-DISP
     STRING K-LATE-STAMM    DELIMITED BY SIZE
            W-LATE-NR-DISP  DELIMITED BY SIZE
       INTO W-TARGET-PREFIX
     END-STRING

     PERFORM C100-FIND-PREFIX-SUM
     COMPUTE W-LATE-IDX = C4-LATE-NR + 1
     MOVE W-FOUND-SUM TO W-LATE-SUM(W-LATE-IDX)
     .
 C310-99.
     EXIT.

******************************************************************
* D100 RateOfLowJitterStream
*   = (1 - (J4+J5+J6+J7+J8)/(J0+J1+...+J8)) * 100
*   Nenner=0 -> NULL
******************************************************************
 D100-RATE-LOW-JITTER SECTION.
 D100-00.
     MOVE ZERO TO W-NENNER W-ZAEHLER
     PERFORM D110-SUM-ALL-JITTER
         VARYING W-JITTER-IDX FROM 1 BY 1 UNTIL W-JITTER-IDX > 9
     PERFORM D120-SUM-HIGH-JITTER
         VARYING W-JITTER-IDX FROM 5 BY 1 UNTIL W-JITTER-IDX > 9

     IF  W-NENNER = ZERO
         SET W-IST-NULL TO TRUE
         MOVE ZERO TO W-ERGEBNIS
     ELSE
         COMPUTE W-ERGEBNIS ROUNDED =
                 (1 - (W-ZAEHLER / W-NENNER)) * K-HUNDERT
         SET W-IST-BESETZT TO TRUE
     END-IF
     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(1)
     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(1)
     .
 D100-99.
     EXIT.

 D110-SUM-ALL-JITTER SECTION.
 D110-00.
     ADD W-JITTER-SUM(W-JITTER-IDX) TO W-NENNER
     .
 D110-99.
     EXIT.

 D120-SUM-HIGH-JITTER SECTION.
 D120-00.
     ADD W-JITTER-SUM(W-JITTER-IDX) TO W-ZAEHLER
     .
 D120-99.
     EXIT.

******************************************************************
* D200 UseOfLicence
*   = pmNrOfMeStChUsedVoip / maxNrOfLicMediaStreamChannelsVoip * 100
*   Nenner=0 -> NULL
******************************************************************
 D200-USE-OF-LICENCE SECTION.
 D200-00.
     MOVE K-MESTCHUSED TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO W-ZAEHLER

     MOVE K-MAXLICVOIP TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO W-NENNER

     IF  W-NENNER = ZERO
         SET W-IST-NULL TO TRUE
         MOVE ZERO TO W-ERGEBNIS
     ELSE
         COMPUTE W-ERGEBNIS ROUNDED =
                 (W-ZAEHLER / W-NENNER) * K-HUNDERT
         SET W-IST-BESETZT TO TRUE
     END-IF
     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(2)
     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(2)
     .
 D200-99.
     EXIT.

******************************************************************
* D300 LatePktsRatio
*   = (1 - (L4+L5+L6)/(L0+...+L6)) * 100
*   Nenner=0 -> NULL (gleicher Aufbau wie D100, Eimer L statt J)
******************************************************************
 D300-LATE-PKTS-RATIO SECTION.
 D300-00.
     MOVE ZERO TO W-NENNER W-ZAEHLER
     PERFORM D310-SUM-ALL-LATE
         VARYING W-LATE-IDX FROM 1 BY 1 UNTIL W-LATE-IDX > 7
     PERFORM D320-SUM-HIGH-LATE
         VARYING W-LATE-IDX FROM 5 BY 1 UNTIL W-LATE-IDX > 7

     IF  W-NENNER = ZERO
         SET W-IST-NULL TO TRUE
         MOVE ZERO TO W-ERGEBNIS
     ELSE
         COMPUTE W-ERGEBNIS ROUNDED =
                 (1 - (W-ZAEHLER / W-NENNER)) * K-HUNDERT
         SET W-IST-BESETZT TO TRUE
     END-IF
     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(3)
     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(3)
     .
 D300-99.
     EXIT.

 D310-SUM-ALL-LATE SECTION.
 D310-00.
     ADD W-LATE-SUM(W-LATE-IDX) TO W-NENNER
     .
 D310-99.
     EXIT.

 D320-SUM-HIGH-LATE SECTION.
 D320-00.
     ADD W-LATE-SUM(W-LATE-IDX) TO W-ZAEHLER
     .
 D320-99.
     EXIT.

******************************************************************
* D400 LatePktsVoIp
*   = pmLatePktsVoIp / (pmLatePktsVoIp + pmSuccTransmittedPktsVoIp)
*   Nenner=0 -> NULL (ohne Faktor 100, reine Quote)
******************************************************************
 D400-LATE-PKTS-VOIP SECTION.
 D400-00.
     MOVE K-LATEVOIP TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO W-ZAEHLER

     MOVE K-SUCCTXVOIP TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     COMPUTE W-NENNER = W-ZAEHLER + W-FOUND-SUM

     IF  W-NENNER = ZERO
         SET W-IST-NULL TO TRUE
         MOVE ZERO TO W-ERGEBNIS
     ELSE
         COMPUTE W-ERGEBNIS ROUNDED = W-ZAEHLER / W-NENNER
         SET W-IST-BESETZT TO TRUE
     END-IF
     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(4)
     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(4)
     .
 D400-99.
     EXIT.

******************************************************************
* D500 MediaStreamChannelUtilisationRate
*   = pmNrOfMediaStreamChannelsBusy / maxNrOfLicMediaStreamChannels
*     * 100 ;  Nenner=0 -> NULL
******************************************************************
 D500-STREAM-UTIL-RATE SECTION.
 D500-00.
     MOVE K-CHBUSY TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO W-ZAEHLER

     MOVE K-MAXLICALL TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO W-NENNER

     IF  W-NENNER = ZERO
         SET W-IST-NULL TO TRUE
         MOVE ZERO TO W-ERGEBNIS
     ELSE
         COMPUTE W-ERGEBNIS ROUNDED =
                 (W-ZAEHLER / W-NENNER) * K-HUNDERT
         SET W-IST-BESETZT TO TRUE
     END-IF
     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(5)
     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(5)
     .
 D500-99.
     EXIT.

******************************************************************
* D600 IPQoS - laut Vorgabe stets NULL (Platzhalterkennzahl)
******************************************************************
 D600-IPQOS-PLATZHALTER SECTION.
 D600-00.
     SET W-IST-NULL TO TRUE
     MOVE ZERO        TO LINK-OUT-MGW-VAL(6)
     MOVE W-NULL-FLAG  TO LINK-OUT-MGW-FLAG(6)
     .
 D600-99.
     EXIT.

******************************************************************
* D700 PktLoss
*   Nenner = pmRtpReceivedPktsHi*2**31 + pmRtpReceivedPktsLo
*            + pmRtpLostPkts
*   Zaehler = pmRtpDiscardedPkts + pmRtpLostPkts
******************************************************************
 D700-PKT-LOSS SECTION.
 D700-00.
     PERFORM C250-LOAD-RTP-RECEIVED
     MOVE K-RTPLOST TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO W-ZAEHLER
     COMPUTE W-NENNER = W-RTP-RECEIVED + W-FOUND-SUM

     MOVE K-RTPDISC TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     ADD W-FOUND-SUM TO W-ZAEHLER

     IF  W-NENNER = ZERO
         SET W-IST-NULL TO TRUE
         MOVE ZERO TO W-ERGEBNIS
     ELSE
         COMPUTE W-ERGEBNIS ROUNDED =
                 (W-ZAEHLER / W-NENNER) * K-HUNDERT
         SET W-IST-BESETZT TO TRUE
     END-IF
     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(7)
     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(7)
     .
 D700-99.
     EXIT.

******************************************************************
* D800 pmRtpReceivedPkts (zusammengesetzte Summenkennzahl Hi/Lo)
******************************************************************
 D800-RTP-RECEIVED-PKTS SECTION.
 D800-00.
     PERFORM C250-LOAD-RTP-RECEIVED
     MOVE W-RTP-RECEIVED TO W-ERGEBNIS
     SET  W-IST-BESETZT TO TRUE
     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(8)
     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(8)
     .
 D800-99.
     EXIT.

******************************************************************
* D900 TotalBwForSig
*   = (pmSctpStatSentChunks+pmSctpStatRetransChunks)
*        / (1000000*900) * 8 * 100 * 1,2
******************************************************************
 D900-TOTAL-BW-SIG SECTION.
 D900-00.
     MOVE K-SCTPSENT TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO W-ZAEHLER

     MOVE K-SCTPRETR TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     ADD W-FOUND-SUM TO W-ZAEHLER

     COMPUTE W-ERGEBNIS ROUNDED =
             (W-ZAEHLER / K-BW-NENNER) * K-BW-FAKTOR * K-HUNDERT
             * K-BW-ZUSCHLAG
     SET W-IST-BESETZT TO TRUE
     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(9)
     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(9)
     .
 D900-99.
     EXIT.

******************************************************************
* D950 NbIPTermination = pmNrOfIpTermsReq - pmNrOfIpTermsRej
*   (Subtraktion, kein Bruch - kein NULL-Fall vorgesehen)
******************************************************************
 D950-NB-IP-TERMINATION SECTION.
 D950-00.
     MOVE K-IPTERMREQ TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO W-ZAEHLER

     MOVE K-IPTERMREJ TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     SUBTRACT W-FOUND-SUM FROM W-ZAEHLER

     MOVE W-ZAEHLER TO W-ERGEBNIS
     SET  W-IST-BESETZT TO TRUE
     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(10)
     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(10)
     .
 D950-99.
     EXIT.

******************************************************************
* D990 traffic_load - Durchreichesumme des gleichnamigen Zaehlers
*   (gleicher Aufbau wie D800, ohne Hi/Lo-Zusammensetzung)
******************************************************************
 D990-TRAFFIC-LOAD SECTION.
 D990-00.
     MOVE K-TRAFLOAD TO W-TARGET-PREFIX
     PERFORM C100-FIND-PREFIX-SUM
     MOVE W-FOUND-SUM TO W-ERGEBNIS
     SET  W-IST-BESETZT TO TRUE
     MOVE W-ERGEBNIS  TO LINK-OUT-MGW-VAL(11)
     MOVE W-NULL-FLAG TO LINK-OUT-MGW-FLAG(11)
     .
 D990-99.
     EXIT.

******************************************************************
* ENDE Source-Programm
******************************************************************
