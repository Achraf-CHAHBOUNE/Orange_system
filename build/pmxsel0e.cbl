?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC

* PMX-Framework Copybooks
?SEARCH  =PMXLIB

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.    PMXSEL0O.
 AUTHOR.        K. LINDER.
 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
 DATE-WRITTEN.  1987-11-03.
 DATE-COMPILED.
 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.

*****************************************************************
* Letzte Aenderung :: 2024-02-02
* Letzte Version   :: F.02.01
* Kurzbeschreibung :: E1 - Tabellennamen-Selektion PMX-Extraktor
* Auftrag          :: PMX-1
*
* Aenderungen
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1987-11-03| kl  | Neuerstellung: Selektion Wochentabellen
*       |          |     | fuer das alte Zaehlerarchiv (CALIS)
*A.01.00|1989-04-18| kl  | MEIND mit aufgenommen
*A.02.00|1991-09-02| hw  | RAIND mit aufgenommen, 3 Knotenklassen
*B.00.00|1994-01-10| kl  | Umstellung auf 15-Minuten-Tabellen
*       |          |     | als eigene Selektionsklasse
*C.00.00|1998-11-23| rnh | JAHR2000: Jahresfeld auf 4-stellig
*       |          |     | umgestellt (Y2K); alte 2-stellige
*       |          |     | Jahresinterpretation entfernt
*D.00.00|2003-06-05| hw  | MGW-Knoten (Media Gateway) als dritte
*       |          |     | Selektionsklasse aufgenommen
*D.01.00|2007-02-14| kl  | STARTDATUM konfigurierbar statt fest
*E.00.00|2012-08-30| mze | Sortierung Klasse 5MIN auf (Jahr,Woche)
*       |          |     | numerisch statt alphabetisch
*F.00.00|2018-05-04| kl  | Umstellung Quelle auf LINE SEQUENTIAL
*       |          |     | Katalogdatei (vorher Bandkatalog)
*F.01.00|2021-10-19| mze | Warnmeldung bei fehlendem Wochen-/
*       |          |     | Jahresanhang im Tabellennamen
*F.02.00|2024-01-15| rnh | STARTDATUM auf 2024-01-01 gesetzt,
*       |          |     | PMX-Rahmenwerk (Auftrag PMX-1)
*F.02.01|2024-02-02| rnh | Satzbild in Copybook PMXCAT01 ausgelagert
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Liest den Katalog aller verfuegbaren woechentlichen Messwert-
* tabellen (PMX-CATALOGUE), klassifiziert jeden Namen gegen die
* drei Muster 5MIN/15MIN/MGW, verwirft Tabellen vor dem Stichtag
* PMX-START-DATE und schreibt je Klasse eine nach (Jahr,Woche)
* aufsteigend sortierte Selektionsliste.  Nur die Liste PMX-SEL-
* 5MIN wird von der nachgelagerten Transformation (PMXTRF0O)
* weiterverarbeitet; die beiden anderen werden erzeugt, aber vom
* Batch nicht weiter gelesen (so auch in der Urschrift).
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT PMX-CATALOGUE   ASSIGN TO PMXCAT
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FILE-STATUS.

     SELECT PMX-SEL-5MIN    ASSIGN TO PMXSEL5
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FILE-STATUS.

     SELECT PMX-SEL-15MIN   ASSIGN TO PMXSL15
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FILE-STATUS.

     SELECT PMX-SEL-MGW     ASSIGN TO PMXSELM
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.
 FD  PMX-CATALOGUE.
     COPY PMXCAT01 OF "=PMXLIB".

 FD  PMX-SEL-5MIN.
 01  SEL5-RECORD                PIC X(80).

 FD  PMX-SEL-15MIN.
 01  SEL15-RECORD               PIC X(80).

 FD  PMX-SEL-MGW.
 01  SELM-RECORD                PIC X(80).

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-ANZ              PIC S9(04) COMP.
     05      C4-COUNT            PIC S9(04) COMP.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-I2               PIC S9(04) COMP.
     05      C4-LEN              PIC S9(04) COMP.
     05      C4-PTR              PIC S9(04) COMP.
     05      C9-ANZ              PIC S9(09) COMP.
     05      C9-COUNT            PIC S9(09) COMP.

*--------------------------------------------------------------------*
* Display-Felder: Praefix D
*--------------------------------------------------------------------*
 01          DISPLAY-FELDER.
     05      D-NUM2              PIC  9(02).
     05      D-NUM4              PIC -9(04).
     05      D-NUM6              PIC  9(06).
     05      D-NUM9              PIC  9(09).

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "PMXSEL0O".
     05      K-START-YEAR        PIC 9(04)   COMP   VALUE 2024.
     05      K-START-MONTH       PIC 9(04)   COMP   VALUE 1.
     05      K-START-DAY         PIC 9(04)   COMP   VALUE 1.
     05      K-MAX-CLASS-TAB     PIC S9(04) COMP    VALUE 2000.

*----------------------------------------------------------------*
* Conditional-Felder
*----------------------------------------------------------------*
 01          SCHALTER.
     05      FILE-STATUS         PIC X(02).
          88 FILE-OK                         VALUE "00".
          88 FILE-NOK                        VALUE "01" THRU "99".
     05      REC-STAT REDEFINES  FILE-STATUS.
        10   FILE-STATUS1        PIC X.
          88 FILE-EOF                        VALUE "1".
          88 FILE-INVALID                    VALUE "2".
        10                       PIC X.

     05      PRG-STATUS          PIC 9.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-ABBRUCH                     VALUE 2.

     05      CAT-EOF-FLAG        PIC 9       VALUE ZERO.
          88 CAT-EOF                         VALUE 1.

     05      CLASS-FLAG          PIC X(05)   VALUE SPACES.
          88 CLASS-5MIN                      VALUE "5MIN ".
          88 CLASS-15MIN                     VALUE "15MIN".
          88 CLASS-MGW                       VALUE "MGW  ".
          88 CLASS-NONE                      VALUE SPACES.

     05      TAIL-FOUND-FLAG      PIC 9      VALUE ZERO.
          88 TAIL-FOUND                      VALUE 1.

*--------------------------------------------------------------------*
* weitere Arbeitsfelder
*--------------------------------------------------------------------*
 01          WORK-FELDER.
     05      W-DUMMY             PIC X(02).
     05      W-TABLE-UC          PIC X(40).
     05      W-NODE-VIEW REDEFINES W-TABLE-UC.
         10  W-NODE-PREFIX       PIC X(05).
         10  FILLER              PIC X(35).
     05      W-TABLE-TRIM        PIC X(40).
     05      W-WEEK-START        PIC S9(04) COMP.
     05      W-WEEK-TXT          PIC X(04)  JUSTIFIED RIGHT.
     05      W-YEAR-TXT          PIC X(04).
     05      W-YEAR-G.
         10  W-YEAR-NUM          PIC 9(04).
     05      W-YEAR-N REDEFINES W-YEAR-G
                                 PIC 9(04).
     05      W-WEEK-NUM          PIC 9(04).

 01          ZEILE               PIC X(80) VALUE SPACES.

*--------------------------------------------------------------------*
* Julianisches-Tagesdatum (JDN) -- fuer Wochenstichtag-Vergleich
*--------------------------------------------------------------------*
 01          JDN-FELDER.
     05      JDN-IN-YEAR         PIC S9(04) COMP.
     05      JDN-IN-MONTH        PIC S9(04) COMP.
     05      JDN-IN-DAY          PIC S9(04) COMP.
     05      JDN-OUT             PIC S9(09) COMP.
     05      JDN-A               PIC S9(04) COMP.
     05      JDN-T1              PIC S9(09) COMP.
     05      JDN-T2              PIC S9(09) COMP.
     05      JDN-T3              PIC S9(09) COMP.
     05      JDN-START           PIC S9(09) COMP.
     05      JDN-JAN1            PIC S9(09) COMP.
     05      JDN-MONDAY           PIC S9(09) COMP.
     05      JDN-DOW-REM         PIC S9(04) COMP.
     05      JDN-DOW-QUOT        PIC S9(09) COMP.
     05      JDN-DAYS-TO-MON     PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Selektionstabellen je Klasse (Jahr, Woche, Tabellenname)
*--------------------------------------------------------------------*
 01          SEL-TAB-FELDER.
     05      SEL-5MIN-COUNT      PIC S9(04) COMP VALUE ZERO.
     05      SEL-5MIN-TAB.
         10  SEL-5MIN-ENTRY OCCURS 2000 TIMES
                            INDEXED BY SEL5-IDX.
             15 SEL-5MIN-YEAR       PIC 9(04).
             15 SEL-5MIN-WEEK       PIC 9(04).
             15 SEL-5MIN-NAME       PIC X(40).
     05      SEL-15MIN-COUNT     PIC S9(04) COMP VALUE ZERO.
     05      SEL-15MIN-TAB.
         10  SEL-15MIN-ENTRY OCCURS 2000 TIMES
                             INDEXED BY SEL15-IDX.
             15 SEL-15MIN-YEAR      PIC 9(04).
             15 SEL-15MIN-WEEK      PIC 9(04).
             15 SEL-15MIN-NAME      PIC X(40).
     05      SEL-MGW-COUNT       PIC S9(04) COMP VALUE ZERO.
     05      SEL-MGW-TAB.
         10  SEL-MGW-ENTRY OCCURS 2000 TIMES
                           INDEXED BY SELM-IDX.
             15 SEL-MGW-YEAR        PIC 9(04).
             15 SEL-MGW-WEEK        PIC 9(04).
             15 SEL-MGW-NAME        PIC X(40).

     05      SORT-SWAP-YEAR      PIC 9(04).
     05      SORT-SWAP-WEEK      PIC 9(04).
     05      SORT-SWAP-NAME      PIC X(40).
     05      SORT-SWAPPED-FLAG   PIC 9       VALUE ZERO.
          88 SORT-SWAPPED                    VALUE 1.

 PROCEDURE DIVISION.

******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF
     IF  PRG-ABBRUCH
         CONTINUE
     ELSE
         PERFORM B100-VERARBEITUNG
     END-IF

     PERFORM B090-ENDE
     STOP RUN
     .
 A100-99.
     EXIT.

******************************************************************
* Vorlauf: Dateien oeffnen, Stichtag als JDN vorberechnen
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT

     MOVE K-START-YEAR  TO JDN-IN-YEAR
     MOVE K-START-MONTH TO JDN-IN-MONTH
     MOVE K-START-DAY   TO JDN-IN-DAY
     PERFORM Z800-YMD-TO-JDN
     MOVE JDN-OUT TO JDN-START

     OPEN INPUT  PMX-CATALOGUE
     IF  FILE-NOK
         DISPLAY K-MODUL ": PMX-CATALOGUE OPEN fehlgeschlagen "
                 FILE-STATUS
         SET PRG-ABBRUCH TO TRUE
         EXIT SECTION
     END-IF

     OPEN OUTPUT PMX-SEL-5MIN
     OPEN OUTPUT PMX-SEL-15MIN
     OPEN OUTPUT PMX-SEL-MGW
     .
 B000-99.
     EXIT.

******************************************************************
* Ende: Dateien schliessen, Abschlussmeldung
******************************************************************
 B090-ENDE SECTION.
 B090-00.
     IF PRG-ABBRUCH
        DISPLAY ">>> PMXSEL0O ABBRUCH !!! <<< "
     ELSE
        MOVE SEL-5MIN-COUNT  TO D-NUM4
        DISPLAY "PMXSEL0O: Klasse 5MIN  selektiert: " D-NUM4
        MOVE SEL-15MIN-COUNT TO D-NUM4
        DISPLAY "PMXSEL0O: Klasse 15MIN selektiert: " D-NUM4
        MOVE SEL-MGW-COUNT   TO D-NUM4
        DISPLAY "PMXSEL0O: Klasse MGW   selektiert: " D-NUM4
        CLOSE PMX-CATALOGUE
        CLOSE PMX-SEL-5MIN
        CLOSE PMX-SEL-15MIN
        CLOSE PMX-SEL-MGW
     END-IF
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung: Katalog lesen, klassifizieren, sortieren, schreiben
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     PERFORM C100-READ-CATALOGUE
     PERFORM D100-CLASSIFY-LOOP UNTIL CAT-EOF

     PERFORM E100-SORT-5MIN-TAB
     PERFORM E110-SORT-15MIN-TAB
     PERFORM E120-SORT-MGW-TAB

     PERFORM F100-WRITE-5MIN-LIST
     PERFORM F110-WRITE-15MIN-LIST
     PERFORM F120-WRITE-MGW-LIST
     .
 B100-99.
     EXIT.

******************************************************************
* Initialisierung von Feldern und Strukturen
******************************************************************
 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
                SEL-TAB-FELDER
     .
 C000-99.
     EXIT.

******************************************************************
* Naechsten Katalogsatz lesen
******************************************************************
 C100-READ-CATALOGUE SECTION.
 C100-00.
     READ PMX-CATALOGUE
         AT END SET CAT-EOF TO TRUE
     END-READ
     .
 C100-99.
     EXIT.

******************************************************************
* Einen Katalogsatz klassifizieren, parsen und ggf. einreihen
******************************************************************
 D100-CLASSIFY-LOOP SECTION.
 D100-00.
     MOVE PMX-CAT-TABLE-NAME TO W-TABLE-UC
     INSPECT W-TABLE-UC CONVERTING
             "abcdefghijklmnopqrstuvwxyz"
          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"

     SET CLASS-NONE  TO TRUE
     SET TAIL-FOUND-FLAG TO ZERO
     PERFORM D200-DETERMINE-CLASS

     IF NOT CLASS-NONE
        PERFORM D300-PARSE-WEEK-YEAR
        IF TAIL-FOUND
           PERFORM D400-COMPUTE-MONDAY
           IF JDN-MONDAY >= JDN-START
              PERFORM D500-ADD-TO-CLASS-TABLE
           ELSE
              DISPLAY "PMXSEL0O: vor Stichtag, uebersprungen: "
                      PMX-CAT-TABLE-NAME
           END-IF
        ELSE
           DISPLAY "PMXSEL0O: WARNUNG - kein Wochen-/Jahresanhang: "
                   PMX-CAT-TABLE-NAME
        END-IF
     END-IF

     PERFORM C100-READ-CATALOGUE
     .
 D100-99.
     EXIT.

******************************************************************
* Muster pruefen: (CALIS|MEIND|RAIND)[-_]APG43[-_](5|15)_S..._A....
* oder <praefix>MGW_S..._A....
******************************************************************
 D200-DETERMINE-CLASS SECTION.
 D200-00.
     IF (W-NODE-PREFIX = "CALIS" OR
         W-NODE-PREFIX = "MEIND" OR
         W-NODE-PREFIX = "RAIND")
        AND (W-TABLE-UC(6:1) = "-" OR W-TABLE-UC(6:1) = "_")
        AND  W-TABLE-UC(7:5) = "APG43"
        AND (W-TABLE-UC(12:1) = "-" OR W-TABLE-UC(12:1) = "_")
        THEN
        IF      W-TABLE-UC(13:2) = "5_"
                SET CLASS-5MIN  TO TRUE
                MOVE 16 TO W-WEEK-START
        ELSE IF W-TABLE-UC(13:3) = "15_"
                SET CLASS-15MIN TO TRUE
                MOVE 17 TO W-WEEK-START
        END-IF
     END-IF

     IF  CLASS-NONE
         MOVE ZERO TO C4-PTR
         PERFORM D210-SCAN-MGW-CHAR
             VARYING C4-I1 FROM 1 BY 1
             UNTIL C4-I1 > 34 OR C4-PTR > ZERO
         IF  C4-PTR > ZERO
             SET CLASS-MGW TO TRUE
             COMPUTE W-WEEK-START = C4-PTR + 5
         END-IF
     END-IF
     .
 D200-99.
     EXIT.

******************************************************************
* Teilsuche "MGW_S" -- liefert Startposition in C4-PTR
******************************************************************
 D210-SCAN-MGW-CHAR SECTION.
 D210-00.
     IF C4-I1 > 1 AND W-TABLE-UC(C4-I1:5) = "MGW_S"
        MOVE C4-I1 TO C4-PTR
     END-IF
     .
 D210-99.
     EXIT.

******************************************************************
* Wochen-/Jahresanhang "S<Woche>_A<Jahr>" ab W-WEEK-START parsen
******************************************************************
 D300-PARSE-WEEK-YEAR SECTION.
 D300-00.
     MOVE SPACES TO W-TABLE-TRIM W-WEEK-TXT W-YEAR-TXT
     UNSTRING W-TABLE-UC DELIMITED BY SPACE
         INTO W-TABLE-TRIM
         COUNT IN C4-LEN
     END-UNSTRING

*    -->  ab W-WEEK-START steht noch "<Woche>_A<Jahr>"
     UNSTRING W-TABLE-TRIM(W-WEEK-START:) DELIMITED BY "_A"
         INTO W-WEEK-TXT, W-YEAR-TXT
     END-UNSTRING

     IF  W-YEAR-TXT = SPACES OR W-WEEK-TXT = SPACES
         SET TAIL-FOUND-FLAG TO ZERO
     ELSE
         INSPECT W-WEEK-TXT REPLACING LEADING SPACE BY "0"
         MOVE W-WEEK-TXT TO W-WEEK-NUM
         MOVE W-YEAR-TXT TO W-YEAR-G
         SET TAIL-FOUND  TO TRUE
     END-IF
     .
 D300-99.
     EXIT.

******************************************************************
* Montag der ISO-Woche W-WEEK-NUM von Jahr W-YEAR-NUM als JDN
* (Wochenzaehlung Montag = 1. Tag, Woche 0 = Tage vor dem 1. Montag)
******************************************************************
 D400-COMPUTE-MONDAY SECTION.
 D400-00.
     MOVE W-YEAR-NUM TO JDN-IN-YEAR
     MOVE 1          TO JDN-IN-MONTH
     MOVE 1          TO JDN-IN-DAY
     PERFORM Z800-YMD-TO-JDN
     MOVE JDN-OUT TO JDN-JAN1

     DIVIDE JDN-JAN1 BY 7 GIVING JDN-DOW-QUOT
                          REMAINDER JDN-DOW-REM

     IF  JDN-DOW-REM = ZERO
         MOVE ZERO TO JDN-DAYS-TO-MON
     ELSE
         COMPUTE JDN-DAYS-TO-MON = 7 - JDN-DOW-REM
     END-IF

     IF  W-WEEK-NUM = ZERO
         COMPUTE JDN-MONDAY =
                 JDN-JAN1 + JDN-DAYS-TO-MON - 7
     ELSE
         COMPUTE JDN-MONDAY =
                 JDN-JAN1 + JDN-DAYS-TO-MON
                 + (W-WEEK-NUM - 1) * 7
     END-IF
     .
 D400-99.
     EXIT.

******************************************************************
* Eintrag der passenden Klassentabelle anhaengen
******************************************************************
 D500-ADD-TO-CLASS-TABLE SECTION.
 D500-00.
     EVALUATE TRUE
        WHEN CLASS-5MIN
             ADD 1 TO SEL-5MIN-COUNT
             MOVE W-YEAR-NUM  TO SEL-5MIN-YEAR(SEL-5MIN-COUNT)
             MOVE W-WEEK-NUM  TO SEL-5MIN-WEEK(SEL-5MIN-COUNT)
             MOVE PMX-CAT-TABLE-NAME
                              TO SEL-5MIN-NAME(SEL-5MIN-COUNT)
        WHEN CLASS-15MIN
             ADD 1 TO SEL-15MIN-COUNT
             MOVE W-YEAR-NUM  TO SEL-15MIN-YEAR(SEL-15MIN-COUNT)
             MOVE W-WEEK-NUM  TO SEL-15MIN-WEEK(SEL-15MIN-COUNT)
             MOVE PMX-CAT-TABLE-NAME
                              TO SEL-15MIN-NAME(SEL-15MIN-COUNT)
        WHEN CLASS-MGW
             ADD 1 TO SEL-MGW-COUNT
             MOVE W-YEAR-NUM  TO SEL-MGW-YEAR(SEL-MGW-COUNT)
             MOVE W-WEEK-NUM  TO SEL-MGW-WEEK(SEL-MGW-COUNT)
             MOVE PMX-CAT-TABLE-NAME
                              TO SEL-MGW-NAME(SEL-MGW-COUNT)
     END-EVALUATE
     .
 D500-99.
     EXIT.

******************************************************************
* Sortieren Klasse 5MIN nach (Jahr,Woche) aufsteigend -- einfacher
* Bubble-Sort, da kein SORT-Verb im Hause fuer Arbeitstabellen
* verwendet wird
******************************************************************
 E100-SORT-5MIN-TAB SECTION.
 E100-00.
     IF  SEL-5MIN-COUNT < 2
         EXIT SECTION
     END-IF
     SET SORT-SWAPPED TO TRUE
     PERFORM E101-BUBBLE-PASS-5MIN UNTIL NOT SORT-SWAPPED
     .
 E100-99.
     EXIT.

 E101-BUBBLE-PASS-5MIN SECTION.
 E101-00.
     MOVE ZERO TO SORT-SWAPPED-FLAG
     PERFORM E102-BUBBLE-STEP-5MIN
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 >= SEL-5MIN-COUNT
     .
 E101-99.
     EXIT.

 E102-BUBBLE-STEP-5MIN SECTION.
 E102-00.
     IF  SEL-5MIN-YEAR(C4-I1) > SEL-5MIN-YEAR(C4-I1 + 1)
         OR (SEL-5MIN-YEAR(C4-I1) = SEL-5MIN-YEAR(C4-I1 + 1)
             AND SEL-5MIN-WEEK(C4-I1) > SEL-5MIN-WEEK(C4-I1 + 1))
         MOVE SEL-5MIN-YEAR(C4-I1)   TO SORT-SWAP-YEAR
         MOVE SEL-5MIN-WEEK(C4-I1)   TO SORT-SWAP-WEEK
         MOVE SEL-5MIN-NAME(C4-I1)   TO SORT-SWAP-NAME
         MOVE SEL-5MIN-YEAR(C4-I1 + 1) TO SEL-5MIN-YEAR(C4-I1)
         MOVE SEL-5MIN-WEEK(C4-I1 + 1) TO SEL-5MIN-WEEK(C4-I1)
         MOVE SEL-5MIN-NAME(C4-I1 + 1) TO SEL-5MIN-NAME(C4-I1)
         MOVE SORT-SWAP-YEAR  TO SEL-5MIN-YEAR(C4-I1 + 1)
         MOVE SORT-SWAP-WEEK  TO SEL-5MIN-WEEK(C4-I1 + 1)
         MOVE SORT-SWAP-NAME  TO SEL-5MIN-NAME(C4-I1 + 1)
         SET SORT-SWAPPED TO TRUE
     END-IF
     .
 E102-99.
     EXIT.

******************************************************************
* Sortieren Klasse 15MIN -- selbes Verfahren wie E100
******************************************************************
 E110-SORT-15MIN-TAB SECTION.
 E110-00.
     IF  SEL-15MIN-COUNT < 2
         EXIT SECTION
     END-IF
     SET SORT-SWAPPED TO TRUE
     PERFORM E111-BUBBLE-PASS-15MIN UNTIL NOT SORT-SWAPPED
     .
 E110-99.
     EXIT.

 E111-BUBBLE-PASS-15MIN SECTION.
 E111-00.
     MOVE ZERO TO SORT-SWAPPED-FLAG
     PERFORM E112-BUBBLE-STEP-15MIN
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 >= SEL-15MIN-COUNT
     .
 E111-99.
     EXIT.

 E112-BUBBLE-STEP-15MIN SECTION.
 E112-00.
     IF  SEL-15MIN-YEAR(C4-I1) > SEL-15MIN-YEAR(C4-I1 + 1)
         OR (SEL-15MIN-YEAR(C4-I1) = SEL-15MIN-YEAR(C4-I1 + 1)
             AND SEL-15MIN-WEEK(C4-I1) > SEL-15MIN-WEEK(C4-I1 + 1))
         MOVE SEL-15MIN-YEAR(C4-I1)   TO SORT-SWAP-YEAR
         MOVE SEL-15MIN-WEEK(C4-I1)   TO SORT-SWAP-WEEK
         MOVE SEL-15MIN-NAME(C4-I1)   TO SORT-SWAP-NAME
         MOVE SEL-15MIN-YEAR(C4-I1 + 1) TO SEL-15MIN-YEAR(C4-I1)
         MOVE SEL-15MIN-WEEK(C4-I1 + 1) TO SEL-15MIN-WEEK(C4-I1)
         MOVE SEL-15MIN-NAME(C4-I1 + 1) TO SEL-15MIN-NAME(C4-I1)
         MOVE SORT-SWAP-YEAR  TO SEL-15MIN-YEAR(C4-I1 + 1)
         MOVE SORT-SWAP-WEEK  TO SEL-15MIN-WEEK(C4-I1 + 1)
         MOVE SORT-SWAP-NAME  TO SEL-15MIN-NAME(C4-I1 + 1)
         SET SORT-SWAPPED TO TRUE
     END-IF
     .
 E112-99.
     EXIT.

******************************************************************
* Sortieren Klasse MGW -- selbes Verfahren wie E100
******************************************************************
 E120-SORT-MGW-TAB SECTION.
 E120-00.
     IF  SEL-MGW-COUNT < 2
         EXIT SECTION
     END-IF
     SET SORT-SWAPPED TO TRUE
     PERFORM E121-BUBBLE-PASS-MGW UNTIL NOT SORT-SWAPPED
     .
 E120-99.
     EXIT.

 E121-BUBBLE-PASS-MGW SECTION.
 E121-00.
     MOVE ZERO TO SORT-SWAPPED-FLAG
     PERFORM E122-BUBBLE-STEP-MGW
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 >= SEL-MGW-COUNT
     .
 E121-99.
     EXIT.

 E122-BUBBLE-STEP-MGW SECTION.
 E122-00.
     IF  SEL-MGW-YEAR(C4-I1) > SEL-MGW-YEAR(C4-I1 + 1)
         OR (SEL-MGW-YEAR(C4-I1) = SEL-MGW-YEAR(C4-I1 + 1)
             AND SEL-MGW-WEEK(C4-I1) > SEL-MGW-WEEK(C4-I1 + 1))
         MOVE SEL-MGW-YEAR(C4-I1)   TO SORT-SWAP-YEAR
         MOVE SEL-MGW-WEEK(C4-I1)   TO SORT-SWAP-WEEK
         MOVE SEL-MGW-NAME(C4-I1)   TO SORT-SWAP-NAME
         MOVE SEL-MGW-YEAR(C4-I1 + 1) TO SEL-MGW-YEAR(C4-I1)
         MOVE SEL-MGW-WEEK(C4-I1 + 1) TO SEL-MGW-WEEK(C4-I1)
         MOVE SEL-MGW-NAME(C4-I1 + 1) TO SEL-MGW-NAME(C4-I1)
         MOVE SORT-SWAP-YEAR  TO SEL-MGW-YEAR(C4-I1 + 1)
         MOVE SORT-SWAP-WEEK  TO SEL-MGW-WEEK(C4-I1 + 1)
         MOVE SORT-SWAP-NAME  TO SEL-MGW-NAME(C4-I1 + 1)
         SET SORT-SWAPPED TO TRUE
     END-IF
     .
 E122-99.
     EXIT.

******************************************************************
* Schreiben der drei Selektionslisten
******************************************************************
 F100-WRITE-5MIN-LIST SECTION.
 F100-00.
     IF  SEL-5MIN-COUNT = ZERO
         EXIT SECTION
     END-IF
     PERFORM F101-WRITE-5MIN-LINE
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > SEL-5MIN-COUNT
     .
 F100-99.
     EXIT.

 F101-WRITE-5MIN-LINE SECTION.
 F101-00.
     MOVE SEL-5MIN-NAME(C4-I1) TO SEL5-RECORD
     WRITE SEL5-RECORD
     .
 F101-99.
     EXIT.

 F110-WRITE-15MIN-LIST SECTION.
 F110-00.
     IF  SEL-15MIN-COUNT = ZERO
         EXIT SECTION
     END-IF
     PERFORM F111-WRITE-15MIN-LINE
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > SEL-15MIN-COUNT
     .
 F110-99.
     EXIT.

 F111-WRITE-15MIN-LINE SECTION.
 F111-00.
     MOVE SEL-15MIN-NAME(C4-I1) TO SEL15-RECORD
     WRITE SEL15-RECORD
     .
 F111-99.
     EXIT.

 F120-WRITE-MGW-LIST SECTION.
 F120-00.
     IF  SEL-MGW-COUNT = ZERO
         EXIT SECTION
     END-IF
     PERFORM F121-WRITE-MGW-LINE
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > SEL-MGW-COUNT
     .
 F120-99.
     EXIT.

 F121-WRITE-MGW-LINE SECTION.
 F121-00.
     MOVE SEL-MGW-NAME(C4-I1) TO SELM-RECORD
     WRITE SELM-RECORD
     .
 F121-99.
     EXIT.

******************************************************************
* Julianisches Tagesdatum (JDN) aus Jahr/Monat/Tag berechnen
* (Fliegel & Van Flandern) -- nur zum Groessenvergleich genutzt,
* keine Rueckwandlung JDN->Datum erforderlich
******************************************************************
 Z800-YMD-TO-JDN SECTION.
 Z800-00.
     IF  JDN-IN-MONTH = 1
         MOVE -2 TO JDN-A
     ELSE
         MOVE -1 TO JDN-A
     END-IF

     COMPUTE JDN-T1 =
             (1461 * (JDN-IN-YEAR + 4800 + JDN-A)) / 4
     COMPUTE JDN-T2 =
             (367 * (JDN-IN-MONTH - 2 - JDN-A * 12)) / 12
     COMPUTE JDN-T3 =
             (3 * ((JDN-IN-YEAR + 4900 + JDN-A) / 100)) / 4

     COMPUTE JDN-OUT =
             JDN-T1 + JDN-T2 - JDN-T3 + JDN-IN-DAY - 32075
     .
 Z800-99.
     EXIT.

******************************************************************
* ENDE Source-Programm
******************************************************************
