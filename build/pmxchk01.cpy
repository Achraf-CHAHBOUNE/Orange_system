*--------------------------------------------------------------------*
* Copybook      :: PMXCHK01
* Programmbeschreibung
* --------------------
* Satzbild fuer PMX-CHKPNT (Fortschrittssatz je Tabelle).  Wird
* nach JEDEM Block neu geschrieben (Datei komplett ersetzt), damit
* ein abgebrochener Lauf an OFFSET weiterlesen kann.  PMXEXT0O
* schreibt, PMXCHK0O (E3) liest zur Abschlusspruefung.
*--------------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                                *
*-------|----------|-----|------------------------------------------*
*A.00.00|2024-01-15| kl  | Neuerstellung fuer PMX-Extraktor          *
*A.00.01|2024-02-27| rnh | PROZENT auf 2 Nachkommastellen gerundet   *
*--------------------------------------------------------------------*
 01          PMX-CHK-RECORD.
     05      PMX-CHK-TABLE-NAME      PIC X(40).
     05      PMX-CHK-OFFSET          PIC 9(09).
     05      PMX-CHK-TOTAL-EXTRACTED PIC 9(09).
     05      PMX-CHK-TOTAL-ROWS      PIC 9(09).
     05      PMX-CHK-PERCENTAGE      PIC 9(03)V9(02).
     05      PMX-CHK-COMPLETED-FLAG  PIC X(01).
         88  PMX-CHK-COMPLETED                   VALUE "Y".
         88  PMX-CHK-NOT-COMPLETED               VALUE "N".
     05      FILLER                  PIC X(09).
