?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =PMXLIB

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.    PMXCHK0O.
 AUTHOR.        H. WEISS.
 INSTALLATION.  NETZBETRIEB - MESSWERTAUSWERTUNG.
 DATE-WRITTEN.  1995-03-21.
 DATE-COMPILED.
 SECURITY.      NUR FUER PERSONAL NETZBETRIEB / MESSTECHNIK.

*****************************************************************
* Letzte Aenderung :: 2024-01-15
* Letzte Version   :: B.01.00
* Kurzbeschreibung :: E3 - Abschlusspruefung Extraktion
* Auftrag          :: PMX-1
*
* Aenderungen
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1995-03-21| hw  | Neuerstellung: Pruefung Fortschritts-
*       |          |     | satz vor Freigabe Auswertungslauf
*A.01.00|1998-12-09| rnh | JAHR2000: Datumsausgabe Meldezeile auf
*       |          |     | 4-stellig umgestellt (Y2K)
*B.00.00|2018-09-03| mze | Fortschrittsdatei auf sequentielle
*       |          |     | Datei umgestellt (vorher Bandkatalog)
*B.01.00|2024-01-15| rnh | PMX-Rahmenwerk, Satzbild PMXCHK01
*       |          |     | (Auftrag PMX-1)
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Liest die Fortschrittsdatei PMX-CHKPNT (ein Satz je Tabelle, von
* PMXEXT0O gefuehrt) und prueft, ob ALLE Tabellen den Stand
* COMPLETED = "Y" erreicht haben.  Fehlt die Datei oder ist sie
* leer, gilt dies als "nichts zu verarbeiten" und der Lauf wird
* freigegeben.  Ist auch nur eine Tabelle nicht abgeschlossen,
* wird der nachfolgende Transformationslauf gesperrt (PRG-ABBRUCH).
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT PMX-CHKPNT      ASSIGN TO PMXCHKPT
                            ORGANIZATION IS LINE SEQUENTIAL
                            FILE STATUS IS FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.
 FD  PMX-CHKPNT.
     COPY PMXCHK01 OF "=PMXLIB".

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-ANZ              PIC S9(04) COMP.
     05      C9-ANZ              PIC S9(09) COMP.
     05      C9-NOK-COUNT        PIC S9(09) COMP.

*--------------------------------------------------------------------*
* Display-Felder: Praefix D
*--------------------------------------------------------------------*
 01          DISPLAY-FELDER.
     05      D-NUM9              PIC  9(09).

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "PMXCHK0O".

*----------------------------------------------------------------*
* Conditional-Felder
*----------------------------------------------------------------*
 01          SCHALTER.
     05      FILE-STATUS         PIC X(02).
          88 FILE-OK                         VALUE "00".
          88 FILE-NOK                        VALUE "01" THRU "99".
     05      REC-STAT REDEFINES  FILE-STATUS.
        10   FILE-STATUS1        PIC X.
          88 FILE-EOF                        VALUE "1".
        10                       PIC X.

     05      PRG-STATUS          PIC 9.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-ABBRUCH                     VALUE 2.

     05      CHK-EOF-FLAG        PIC 9       VALUE ZERO.
          88 CHK-EOF                         VALUE 1.
     05      CHK-PRESENT-FLAG    PIC 9       VALUE ZERO.
          88 CHK-PRESENT                     VALUE 1.
     05      RUN-PASS-FLAG       PIC 9       VALUE 1.
          88 RUN-PASS                        VALUE 1.
          88 RUN-FAIL                        VALUE 0.

*--------------------------------------------------------------------*
* weitere Arbeitsfelder
*--------------------------------------------------------------------*
 01          WORK-FELDER.
     05      W-DUMMY             PIC X(02).

*--------------------------------------------------------------------*
* Zeitstempel-Arbeitsbereich (Protokollzeilen)
*--------------------------------------------------------------------*
 01          TAL-TIME-D.
     05      TAL-JHJJMMTT.
        10   TAL-JHJJ            PIC  9(04).
        10   TAL-MM              PIC  9(02).
        10   TAL-TT              PIC  9(02).
     05      TAL-HHMI.
        10   TAL-HH              PIC  9(02).
        10   TAL-MI              PIC  9(02).
     05      TAL-SS              PIC  9(02).
 01          TAL-TIME-N REDEFINES TAL-TIME-D.
     05      TAL-TIME-N12        PIC  9(12).

*--------------------------------------------------------------------*
* Kopie des aktuellen Fortschrittssatzes: Anzeige je Zeile
*--------------------------------------------------------------------*
 01          CHK-ANZEIGE.
     05      CHK-A-TABLE-NAME    PIC X(40).
     05      CHK-A-REDEF REDEFINES CHK-A-TABLE-NAME.
         10  CHK-A-SHORTNAME     PIC X(20).
         10  FILLER              PIC X(20).
     05      CHK-A-NODE-VIEW REDEFINES CHK-A-TABLE-NAME.
         10  CHK-A-NODE          PIC X(05).
         10  FILLER              PIC X(35).
     05      CHK-A-COMPLETED     PIC X(01).

 PROCEDURE DIVISION.

******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF
     PERFORM B100-VERARBEITUNG
     PERFORM B090-ENDE
     STOP RUN
     .
 A100-99.
     EXIT.

******************************************************************
* Vorlauf: Fortschrittsdatei oeffnen (Fehlen ist KEIN Abbruch)
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT

     OPEN INPUT PMX-CHKPNT
     IF  FILE-OK
         SET CHK-PRESENT TO TRUE
     ELSE
         SET CHK-PRESENT-FLAG TO ZERO
     END-IF
     .
 B000-99.
     EXIT.

******************************************************************
* Ende: Datei schliessen, Endergebnis melden
******************************************************************
 B090-ENDE SECTION.
 B090-00.
     IF  CHK-PRESENT
         CLOSE PMX-CHKPNT
     END-IF

     IF  RUN-PASS
         DISPLAY "PMXCHK0O: Abschlusspruefung ERFOLGREICH - "
                 "Transformationslauf freigegeben"
     ELSE
         MOVE C9-NOK-COUNT TO D-NUM9
         DISPLAY "PMXCHK0O: Abschlusspruefung FEHLGESCHLAGEN - "
                 D-NUM9 " Tabelle(n) nicht abgeschlossen"
         SET PRG-ABBRUCH TO TRUE
     END-IF
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung: alle Fortschrittssaetze durchsehen
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     IF NOT CHK-PRESENT
        DISPLAY "PMXCHK0O: keine Fortschrittsdatei vorhanden, "
                "nichts zu verarbeiten"
        EXIT SECTION
     END-IF

     PERFORM C100-READ-CHECKPOINT
     IF  CHK-EOF
         DISPLAY "PMXCHK0O: Fortschrittsdatei ist leer, "
                 "nichts zu verarbeiten"
         EXIT SECTION
     END-IF

     PERFORM C200-VERIFY-COMPLETED UNTIL CHK-EOF
     .
 B100-99.
     EXIT.

******************************************************************
* Initialisierung
******************************************************************
 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
                WORK-FELDER
     MOVE ZERO TO C9-ANZ
                  C9-NOK-COUNT
     SET RUN-PASS TO TRUE
     .
 C000-99.
     EXIT.

******************************************************************
* Naechsten Fortschrittssatz lesen
******************************************************************
 C100-READ-CHECKPOINT SECTION.
 C100-00.
     READ PMX-CHKPNT
         AT END SET CHK-EOF TO TRUE
     END-READ
     IF NOT CHK-EOF
        ADD 1 TO C9-ANZ
        MOVE PMX-CHK-TABLE-NAME     TO CHK-A-TABLE-NAME
        MOVE PMX-CHK-COMPLETED-FLAG TO CHK-A-COMPLETED
     END-IF
     .
 C100-99.
     EXIT.

******************************************************************
* Satz pruefen: COMPLETED muss "Y" sein, sonst Lauf sperren
******************************************************************
 C200-VERIFY-COMPLETED SECTION.
 C200-00.
     IF  CHK-A-COMPLETED NOT = "Y"
         ADD 1 TO C9-NOK-COUNT
         SET RUN-FAIL TO TRUE
         DISPLAY "PMXCHK0O: nicht abgeschlossen - " CHK-A-TABLE-NAME
                 " COMPLETED=" CHK-A-COMPLETED
     END-IF

     PERFORM C100-READ-CHECKPOINT
     .
 C200-99.
     EXIT.

******************************************************************
* ENDE Source-Programm
******************************************************************
