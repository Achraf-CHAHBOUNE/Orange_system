*--------------------------------------------------------------------*
* Copybook      :: PMXRAW01
* Programmbeschreibung
* --------------------
* Satzbild fuer PMX-RAWCTR (Quellsatz je Rohzaehlerstand einer
* Netzelement-Tabelle -- Switches CALIS/MEIND/RAIND APG43 und
* Media-Gateways MGW).  Die Datei ist sequentiell, aufsteigend
* nach DATE-HEURE geordnet; sie wird in Bloecken (5000/500000
* Zeilen) von PMXEXT0O gelesen.
*--------------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                                *
*-------|----------|-----|------------------------------------------*
*A.00.00|2024-01-15| kl  | Neuerstellung fuer PMX-Extraktor          *
*A.00.01|2024-03-11| rnh | NULL-Kennzeichen fuer VALEUR ergaenzt     *
*--------------------------------------------------------------------*
 01          PMX-RAW-RECORD.
     05      PMX-RAW-DATE-HEURE      PIC X(19).
*           ---> JJJJ-MM-TT HH:MI:SS
     05      PMX-RAW-DATUM REDEFINES PMX-RAW-DATE-HEURE.
         10  PMX-RAW-JJJJ            PIC 9(04).
         10  FILLER                  PIC X(01).
         10  PMX-RAW-MM              PIC 9(02).
         10  FILLER                  PIC X(01).
         10  PMX-RAW-TT              PIC 9(02).
         10  FILLER                  PIC X(01).
         10  PMX-RAW-HH              PIC 9(02).
         10  FILLER                  PIC X(01).
         10  PMX-RAW-MI              PIC 9(02).
         10  FILLER                  PIC X(01).
         10  PMX-RAW-SS              PIC 9(02).
     05      PMX-RAW-ID-INDICATEUR   PIC 9(06).
     05      PMX-RAW-VALEUR          PIC S9(11)V9(04).
     05      PMX-RAW-VALEUR-FLAG     PIC X(01).
         88  PMX-RAW-VALEUR-NULL                VALUE "N".
         88  PMX-RAW-VALEUR-PRESENT              VALUE "P".
     05      FILLER                  PIC X(20).
